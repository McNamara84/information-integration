000100******************************************************************
000200*    COPYBOOK:     BIBRFRM                                      *
000300*    ORIGINAL AUTHOR:  T. OKONKWO                                *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000700*    --------- ------------  --------------------------------- *
000800*    04/02/94  T. OKONKWO    EDITED PRINT LINE FOR PROFILE RPT, *
000900*                            REQ BJ-078                        *
001000*    07/30/98  T. OKONKWO    Y2K REVIEW -- NO CHANGE REQUIRED,  *
001100*                            DATES DO NOT APPEAR ON THIS LINE   *
001200*    11/03/01  P. ANAND      WIDENED MAIN-ERROR-TYPE TO MATCH   *
001300*                            NAUMANN/LESER LABEL LIST, BJ-113   *
001400******************************************************************
001500*    EDITED DETAIL LINE FOR THE COLUMN PROFILE REPORT.  ONE     *
001600*    LINE PER INPUT COLUMN.  VALUES ARE MOVED HERE FROM THE     *
001700*    WORKING-STORAGE ACCUMULATORS IN CBL-BIBPROF JUST BEFORE    *
001800*    THE LINE IS WRITTEN.                                      *
001900******************************************************************
002000     01  BIB-PROFILE-PRINT-LINE.
002100         05  BIB-PR-COLUMN-NAME             PIC X(20).
002200         05  FILLER                         PIC X(02).
002300         05  BIB-PR-ROW-COUNT               PIC ZZZZZZ9.
002400         05  FILLER                         PIC X(02).
002500         05  BIB-PR-MISSING-COUNT           PIC ZZZZZZ9.
002600         05  FILLER                         PIC X(02).
002700         05  BIB-PR-MISSING-PCT             PIC ZZ9.99.
002800         05  FILLER                         PIC X(02).
002900         05  BIB-PR-UNIQUE-COUNT            PIC ZZZZZZ9.
003000         05  FILLER                         PIC X(02).
003100         05  BIB-PR-TOP-ERROR-MARKER        PIC X(10).
003200         05  FILLER                         PIC X(02).
003300         05  BIB-PR-TOP-ERROR-COUNT         PIC ZZZZZZ9.
003400         05  FILLER                         PIC X(02).
003500         05  BIB-PR-TOP-ERROR-PCT           PIC ZZ9.99.
003600         05  FILLER                         PIC X(02).
003700         05  BIB-PR-TOP-VALUE               PIC X(40).
003800         05  FILLER                         PIC X(02).
003900         05  BIB-PR-TOP-VALUE-PCT           PIC ZZ9.99.
004000         05  FILLER                         PIC X(02).
004100         05  BIB-PR-MAIN-ERROR-TYPE         PIC X(30).
004200         05  FILLER                         PIC X(02).
004300         05  BIB-PR-MAIN-ERROR-RATE         PIC ZZ9.99.
004400         05  FILLER                         PIC X(09).
