000100******************************************************************
000200*    COPYBOOK:     BIBJOB                                       *
000300*    ORIGINAL AUTHOR:  R. HUELVA                                *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000700*    --------- ------------  --------------------------------- *
000800*    03/11/89  R. HUELVA     ORIGINAL LAYOUT FOR BIBLOJOBS      *
000900*                            ADVERT WORKING DATASET, REQ BJ-004 *
001000*    09/22/91  R. HUELVA     ADDED GEO-LAT/GEO-LON MISSING SW,  *
001100*                            REQ BJ-041                        *
001200*    02/14/94  T. OKONKWO    WIDENED JOBDESCRIPTION TO 200,     *
001300*                            REQ BJ-077                        *
001400*    07/30/98  T. OKONKWO    Y2K -- DATE AREA RECAST TO 4-DIGIT *
001500*                            YEAR COMPONENTS, REQ BJ-098        *
001600*    11/03/01  P. ANAND      ADDED BIB-DUP-GROUP-ID TRAILER FOR *
001700*                            DUP-GROUP OUTPUT, REQ BJ-112       *
001800******************************************************************
001900*    ONE JOB-ADVERT RECORD AS CARRIED BETWEEN THE LOAD, CLEAN,  *
002000*    PLATE-RESOLVE, DEDUP-REMOVE AND DUP-GROUP STEPS.  EVERY    *
002100*    STEP READS AND WRITES THIS SAME LAYOUT SO NO RECAST IS     *
002200*    NEEDED BETWEEN PROGRAMS.                                  *
002300******************************************************************
002400     01  BIB-JOB-RECORD.
002500         05  BIB-JOBID-AREA.
002600             10  BIB-JOBID-MISSING-SW       PIC X(01).
002700                 88  BIB-JOBID-IS-MISSING       VALUE 'Y'.
002800                 88  BIB-JOBID-IS-PRESENT       VALUE 'N'.
002900             10  BIB-JOBID                  PIC S9(9).
003000         05  BIB-TITLE                      PIC X(80).
003100         05  BIB-COMPANY                    PIC X(80).
003200         05  BIB-LOCATION                   PIC X(40).
003300         05  BIB-JOBTYPE                    PIC X(40).
003400         05  BIB-JOBDESCRIPTION             PIC X(200).
003500         05  BIB-COUNTRY                    PIC X(30).
003600         05  BIB-DATE-AREA.
003700             10  BIB-DATE-MISSING-SW        PIC X(01).
003800                 88  BIB-DATE-IS-MISSING        VALUE 'Y'.
003900                 88  BIB-DATE-IS-PRESENT        VALUE 'N'.
004000             10  BIB-DATE-YMD.
004100                 15  BIB-DATE-YYYY          PIC 9(04).
004200                 15  BIB-DATE-MM            PIC 9(02).
004300                 15  BIB-DATE-DD            PIC 9(02).
004400             10  BIB-DATE-TEXT REDEFINES
004500                 BIB-DATE-YMD               PIC X(08).
004600         05  BIB-GEO-LAT-AREA.
004700             10  BIB-GEO-LAT-MISSING-SW     PIC X(01).
004800                 88  BIB-GEO-LAT-IS-MISSING     VALUE 'Y'.
004900                 88  BIB-GEO-LAT-IS-PRESENT     VALUE 'N'.
005000             10  BIB-GEO-LAT                PIC S9(3)V9(6).
005100             10  BIB-GEO-LAT-X REDEFINES
005200                 BIB-GEO-LAT                PIC X(09).
005300         05  BIB-GEO-LON-AREA.
005400             10  BIB-GEO-LON-MISSING-SW     PIC X(01).
005500                 88  BIB-GEO-LON-IS-MISSING     VALUE 'Y'.
005600                 88  BIB-GEO-LON-IS-PRESENT     VALUE 'N'.
005700             10  BIB-GEO-LON                PIC S9(3)V9(6).
005800             10  BIB-GEO-LON-X REDEFINES
005900                 BIB-GEO-LON                PIC X(09).
006000         05  BIB-URL                        PIC X(100).
006100         05  BIB-DUP-GROUP-ID               PIC 9(05).
006200         05  FILLER                         PIC X(20).
