000100******************************************************************
000200*    COPYBOOK:     BIBJTBL                                       *
000300*    ORIGINAL AUTHOR:  P. ANAND                                  *
000400*                                                                *
000500*    MAINTENANCE LOG                                             *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT             *
000700*    --------- ------------  --------------------------------- *
000800*    11/10/01  P. ANAND      IN-MEMORY ADVERT TABLE FOR THE      *
000900*                            ALL-PAIRS DEDUP-REMOVE/DUP-GROUP    *
001000*                            COMPARISON PASSES, REQ BJ-114       *
001100*    02/19/03  P. ANAND      RAISED TABLE CEILING TO 2000 AFTER  *
001200*                            A LARGE RUN OVERFLOWED AT 999,      *
001300*                            REQ BJ-129                         *
001350*    06/02/04  D. QUINTERO   REDEFINED WJ-RAW-RECORD SO THE FIVE *
001360*                            COMPARE FIELDS OVERLAY THE RECORD   *
001370*                            IMAGE DIRECTLY -- DROPS THE HAND-   *
001380*                            COPIED MOVE STATEMENTS, REQ BJ-141  *
001400******************************************************************
001500*    WS-JT-ENTRY HOLDS ONE RESOLVED ADVERT: THE FULL RECORD      *
001600*    IMAGE (FOR RE-WRITING TO OUTPUT UNCHANGED), A REDEFINES     *
001650*    GIVING THE FIVE TEXT FIELDS THE DEDUP-REMOVE AND DUP-GROUP  *
001700*    COMPARISON KEYS ARE BUILT FROM, AND THE DUPLICATE/GROUP     *
001800*    MARKERS THE ALL-PAIRS PASS SETS AS IT RUNS.                 *
002000******************************************************************
002100     01  WS-JOB-TABLE-SIZE              PIC S9(04) COMP VALUE 0.
002200     01  WS-JOB-TABLE-AREA.
002300         05  WS-JT-ENTRY OCCURS 1 TO 2000 TIMES
002400             DEPENDING ON WS-JOB-TABLE-SIZE
002500             INDEXED BY WS-JT-IDX.
002600             10  WJ-RAW-RECORD           PIC X(634).
002610             10  WJ-RAW-RECORD-FIELDS REDEFINES
002620                 WJ-RAW-RECORD.
002630                 15  FILLER              PIC X(10).
002640                 15  WJ-TITLE            PIC X(80).
002650                 15  WJ-COMPANY          PIC X(80).
002660                 15  WJ-LOCATION         PIC X(40).
002670                 15  WJ-JOBTYPE          PIC X(40).
002680                 15  WJ-JOBDESCRIPTION   PIC X(200).
002690                 15  FILLER              PIC X(184).
003200             10  WJ-DUP-SW               PIC X(01) VALUE 'N'.
003300                 88  WJ-IS-DUPLICATE         VALUE 'Y'.
003400             10  WJ-GROUP-ROOT           PIC S9(05) COMP VALUE 0.
003500             10  FILLER                  PIC X(05).
