000100***********************************************************************
000200* PROGRAM NAME:    BIBTOKN
000300* ORIGINAL AUTHOR: P. ANAND
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/10/01  P. ANAND     ORIGINAL TOKEN-SET SIMILARITY WORKER,
000900*                        CALLED FROM BIBDEDUP AND BIBGRP, BJ-114
001000* 02/19/03  P. ANAND     RAISED TOKEN LIST CEILING TO 60 AFTER
001100*                        OVERFLOW ON LONG DESCRIPTS, BJ-129
001200* 06/14/04  P. ANAND     SCORE NOW CAPPED AT 100 AFTER ROUNDING
001300*                        EDGE CASE SEEN ON IDENTICAL PAIRS,
001400*                        REQ BJ-134
001500* 08/09/05  R. KANE      SCORE NOW BUILT FROM THE WORD-SET
001600*                        INTERSECTION AND DIFFERENCES INSTEAD OF
001700*                        RAW TEXT SO A WHOLLY CONTAINED WORD SET
001800*                        ALWAYS SCORES 100, REQ BJ-160
001850* 09/11/07  R. KANE      WS-COMPARE-IDX MOVED TO A 77-LEVEL ITEM
001860*                        PER SHOP STANDARDS REVIEW, REQ BJ-171
001900***********************************************************************
002000* BIBTOKN IS CALLED FROM A DRIVER PROGRAM WITH TWO COMPARISON
002100* TEXTS IN BIB-TOKEN-LINKAGE (COPYLIB BIBTOKT).  IT TOKENIZES
002200* EACH TEXT INTO A SORTED DISTINCT WORD LIST, FOR THE CALLERS
002300* TRACE USE, THEN BUILDS THE WORDS COMMON TO BOTH LISTS AND EACH
002400* TEXTS OWN LIST WITH THE COMMON WORDS FOLDED IN.  THE PAIR IS
002500* SCORED 0 THRU 100 AS THE BEST OF THE SHARED-CHARACTER RATIOS
002600* AMONG THOSE THREE STRINGS (SEE 3000-SCORE-TEXT-PAIR).  A TEXT
002700* WHOSE WORD SET IS WHOLLY CONTAINED IN THE OTHERS ALWAYS SCORES
002800* 100; BOTH TEXTS EMPTY ALWAYS SCORES 0.
002900***********************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  BIBTOKN.
003200 AUTHOR.        P. ANAND.
003300 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
003400 DATE-WRITTEN.  11/10/01.
003500 DATE-COMPILED.
003600 SECURITY.      NON-CONFIDENTIAL.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     CLASS WS-ALNUM-CLASS IS 'A' THRU 'Z', '0' THRU '9'.
004300***********************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-SWITCHES-MISC-FIELDS.
004700     05  WS-SCAN-IDX                 PIC S9(04) COMP VALUE 0.
004800     05  WS-SCAN-LEN                 PIC S9(04) COMP VALUE 0.
004900     05  WS-TOKEN-START              PIC S9(04) COMP VALUE 0.
005000     05  WS-TOKEN-LEN                PIC S9(04) COMP VALUE 0.
005100     05  WS-TOKEN-WORK-COUNT         PIC S9(03) COMP VALUE 0.
005200     05  WS-DUP-SW                   PIC X(01) VALUE 'N'.
005300         88  WS-IS-DUPLICATE             VALUE 'Y'.
005400     05  WS-INSERT-IDX               PIC S9(03) COMP VALUE 0.
005600     05  WS-SHIFT-IDX                PIC S9(03) COMP VALUE 0.
005700     05  WS-LEN-A                    PIC S9(04) COMP VALUE 0.
005800     05  WS-LEN-B                    PIC S9(04) COMP VALUE 0.
005900     05  WS-CHAR-CLASS-IDX           PIC S9(03) COMP VALUE 0.
006000     05  WS-FREQ-A-COUNT             PIC S9(04) COMP VALUE 0.
006100     05  WS-FREQ-B-COUNT             PIC S9(04) COMP VALUE 0.
006200     05  WS-MIN-FREQ                 PIC S9(04) COMP VALUE 0.
006300     05  WS-OVERLAP-TOTAL            PIC S9(06) COMP VALUE 0.
006400     05  WS-SCORE-NUM                PIC S9(06) COMP VALUE 0.
006500     05  WS-SCORE-DEN                PIC S9(06) COMP VALUE 0.
006600     05  WS-MERGE-A-IDX              PIC S9(03) COMP VALUE 0.
006700     05  WS-MERGE-B-IDX              PIC S9(03) COMP VALUE 0.
006800     05  WS-I-LEN                    PIC S9(04) COMP VALUE 0.
006900     05  WS-A-ONLY-LEN               PIC S9(04) COMP VALUE 0.
007000     05  WS-B-ONLY-LEN               PIC S9(04) COMP VALUE 0.
007100     05  WS-I-PTR                    PIC S9(04) COMP VALUE 0.
007200     05  WS-A-ONLY-PTR               PIC S9(04) COMP VALUE 0.
007300     05  WS-B-ONLY-PTR               PIC S9(04) COMP VALUE 0.
007400     05  WS-BUILD-PTR                PIC S9(04) COMP VALUE 0.
007500     05  WS-RATIO-1                  PIC S9(03) COMP VALUE 0.
007600     05  WS-RATIO-2                  PIC S9(03) COMP VALUE 0.
007700     05  WS-RATIO-3                  PIC S9(03) COMP VALUE 0.
007800     05  WS-BEST-RATIO               PIC S9(03) COMP VALUE 0.
007900     05  WS-RATIO-RESULT             PIC S9(03) COMP VALUE 0.
008000*
008050 77  WS-COMPARE-IDX                  PIC S9(03) COMP VALUE 0.
008100 01  WS-CHAR-CLASS-TABLE-AREA.
008200     05  WS-CHAR-CLASS-TABLE         PIC X(37)
008300         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789 '.
008400 01  WS-CHAR-CLASS-TABLE-R REDEFINES WS-CHAR-CLASS-TABLE-AREA.
008500     05  WS-CHAR-CLASS-ENTRY OCCURS 37 TIMES PIC X(01).
008600*
008700 01  WS-TOKEN-WORK-AREA.
008800     05  WS-TOKEN-CANDIDATE          PIC X(30).
008900     05  WS-TOKEN-WORK-ENTRY OCCURS 60 TIMES PIC X(30).
009000     05  FILLER                      PIC X(10).
009100*
009200 01  WS-SCAN-AREA.
009300     05  WS-SCAN-TEXT                PIC X(460).
009400 01  WS-SCAN-TABLE REDEFINES WS-SCAN-AREA.
009500     05  WS-SCAN-CHAR OCCURS 460 TIMES PIC X(01).
009600*
009700 01  WS-TEXT-A-AREA.
009800     05  WS-UPPER-TEXT-A             PIC X(460).
009900 01  WS-TEXT-A-TABLE REDEFINES WS-TEXT-A-AREA.
010000     05  WS-TEXT-A-CHAR OCCURS 460 TIMES PIC X(01).
010100*
010200 01  WS-TEXT-B-AREA.
010300     05  WS-UPPER-TEXT-B             PIC X(460).
010400 01  WS-TEXT-B-TABLE REDEFINES WS-TEXT-B-AREA.
010500     05  WS-TEXT-B-CHAR OCCURS 460 TIMES PIC X(01).
010600*
010700 01  WS-FREQUENCY-AREA.
010800     05  WS-FREQ-A OCCURS 37 TIMES   PIC S9(04) COMP.
010900     05  WS-FREQ-B OCCURS 37 TIMES   PIC S9(04) COMP.
011000     05  FILLER                      PIC X(04).
011100*
011200 01  WS-SET-TEXT-AREA.
011300     05  WS-I-TEXT                   PIC X(460).
011400     05  WS-A-ONLY-TEXT              PIC X(460).
011500     05  WS-B-ONLY-TEXT              PIC X(460).
011600     05  WS-D1-TEXT                  PIC X(460).
011700     05  WS-D2-TEXT                  PIC X(460).
011800***********************************************************************
011900 LINKAGE SECTION.
012000 COPY BIBTOKT.
012100***********************************************************************
012200 PROCEDURE DIVISION USING BIB-TOKEN-LINKAGE.
012300***********************************************************************
012400 0000-MAIN-ROUTINE.
012500***********************************************************************
012600     MOVE 0 TO BIB-TOKEN-SCORE.
012700     MOVE BIB-TOKEN-TEXT-A TO WS-UPPER-TEXT-A.
012800     MOVE BIB-TOKEN-TEXT-B TO WS-UPPER-TEXT-B.
012900     INSPECT WS-UPPER-TEXT-A
013000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013100         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013200     INSPECT WS-UPPER-TEXT-B
013300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013400         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013500     PERFORM 2000-TOKENIZE-TEXT-A THRU 2000-EXIT.
013600     PERFORM 2100-TOKENIZE-TEXT-B THRU 2100-EXIT.
013700     PERFORM 3000-SCORE-TEXT-PAIR THRU 3000-EXIT.
013800     GOBACK.
013900***********************************************************************
014000* 2000-TOKENIZE-TEXT-A SPLITS WS-UPPER-TEXT-A ON ANY RUN OF NON-
014100* ALPHANUMERIC CHARACTERS AND LEAVES THE DISTINCT WORDS, SORTED
014200* ASCENDING, IN BIB-TOKEN-A-LIST FOR THE CALLERS TRACE USE AND
014300* FOR THE SET-BASED SCORING IN 3000-SCORE-TEXT-PAIR.
014400***********************************************************************
014500 2000-TOKENIZE-TEXT-A.
014600***********************************************************************
014700     MOVE WS-UPPER-TEXT-A TO WS-SCAN-TEXT.
014800     PERFORM 2900-TOKENIZE-SCAN-TEXT THRU 2900-EXIT.
014900     MOVE WS-TOKEN-WORK-COUNT TO BIB-TOKEN-A-COUNT.
015000     PERFORM 2050-COPY-ONE-TOKEN-A THRU 2050-EXIT
015100         VARYING WS-SCAN-IDX FROM 1 BY 1
015200         UNTIL WS-SCAN-IDX > WS-TOKEN-WORK-COUNT.
015300 2000-EXIT.
015400     EXIT.
015500***********************************************************************
015600 2050-COPY-ONE-TOKEN-A.
015700***********************************************************************
015800     MOVE WS-TOKEN-WORK-ENTRY (WS-SCAN-IDX)
015900         TO BIB-TOKEN-A-ENTRY (WS-SCAN-IDX).
016000 2050-EXIT.
016100     EXIT.
016200***********************************************************************
016300* 2100-TOKENIZE-TEXT-B IS THE SAME SPLIT FOR TEXT-B.
016400***********************************************************************
016500 2100-TOKENIZE-TEXT-B.
016600***********************************************************************
016700     MOVE WS-UPPER-TEXT-B TO WS-SCAN-TEXT.
016800     PERFORM 2900-TOKENIZE-SCAN-TEXT THRU 2900-EXIT.
016900     MOVE WS-TOKEN-WORK-COUNT TO BIB-TOKEN-B-COUNT.
017000     PERFORM 2150-COPY-ONE-TOKEN-B THRU 2150-EXIT
017100         VARYING WS-SCAN-IDX FROM 1 BY 1
017200         UNTIL WS-SCAN-IDX > WS-TOKEN-WORK-COUNT.
017300 2100-EXIT.
017400     EXIT.
017500***********************************************************************
017600 2150-COPY-ONE-TOKEN-B.
017700***********************************************************************
017800     MOVE WS-TOKEN-WORK-ENTRY (WS-SCAN-IDX)
017900         TO BIB-TOKEN-B-ENTRY (WS-SCAN-IDX).
018000 2150-EXIT.
018100     EXIT.
018200***********************************************************************
018300* 2900-TOKENIZE-SCAN-TEXT WALKS WS-SCAN-TEXT ONE CHARACTER AT A
018400* TIME, COLLECTING RUNS OF WS-ALNUM-CLASS CHARACTERS AS WORDS
018500* AND INSERTING EACH DISTINCT WORD INTO WS-TOKEN-WORK-ENTRY IN
018600* SORTED ORDER.  WORDS PAST THE 60-ENTRY CEILING (REQ BJ-129)
018700* ARE SILENTLY DROPPED FROM BOTH THE TRACE LIST AND THE SET-
018800* BASED SCORE BUILT IN 3000-SCORE-TEXT-PAIR.
018900***********************************************************************
019000 2900-TOKENIZE-SCAN-TEXT.
019100***********************************************************************
019200     MOVE 0 TO WS-TOKEN-WORK-COUNT.
019300     MOVE 0 TO WS-TOKEN-START.
019400     PERFORM 2910-SCAN-ONE-CHAR THRU 2910-EXIT
019500         VARYING WS-SCAN-IDX FROM 1 BY 1
019600         UNTIL WS-SCAN-IDX > 400.
019700     IF WS-TOKEN-START > 0
019800         MOVE 401 TO WS-SCAN-IDX
019900         PERFORM 2920-CLOSE-TOKEN THRU 2920-EXIT
020000     END-IF.
020100 2900-EXIT.
020200     EXIT.
020300***********************************************************************
020400 2910-SCAN-ONE-CHAR.
020500***********************************************************************
020600     IF WS-SCAN-CHAR (WS-SCAN-IDX) IS WS-ALNUM-CLASS
020700         IF WS-TOKEN-START = 0
020800             MOVE WS-SCAN-IDX TO WS-TOKEN-START
020900         END-IF
021000     ELSE
021100         IF WS-TOKEN-START > 0
021200             PERFORM 2920-CLOSE-TOKEN THRU 2920-EXIT
021300         END-IF
021400     END-IF.
021500 2910-EXIT.
021600     EXIT.
021700***********************************************************************
021800* 2920-CLOSE-TOKEN FINALISES THE WORD RUNNING FROM WS-TOKEN-START
021900* TO THE CHARACTER BEFORE WS-SCAN-IDX (TRUNCATED TO 30 BYTES) AND
022000* HANDS IT TO 2930-INSERT-TOKEN FOR SORTED, DE-DUPED INSERTION.
022100***********************************************************************
022200 2920-CLOSE-TOKEN.
022300***********************************************************************
022400     COMPUTE WS-TOKEN-LEN = WS-SCAN-IDX - WS-TOKEN-START.
022500     IF WS-TOKEN-LEN > 30
022600         MOVE 30 TO WS-TOKEN-LEN
022700     END-IF.
022800     MOVE SPACES TO WS-TOKEN-CANDIDATE.
022900     IF WS-TOKEN-LEN > 0 AND WS-TOKEN-WORK-COUNT < 60
023000         MOVE WS-SCAN-TEXT (WS-TOKEN-START:WS-TOKEN-LEN)
023100             TO WS-TOKEN-CANDIDATE
023200         PERFORM 2930-INSERT-TOKEN THRU 2930-EXIT
023300     END-IF.
023400     MOVE 0 TO WS-TOKEN-START.
023500 2920-EXIT.
023600     EXIT.
023700***********************************************************************
023800* 2930-INSERT-TOKEN LINEAR-SCANS THE CURRENT DISTINCT LIST FOR A
023900* MATCH (SKIP IF FOUND) OR AN INSERTION POINT THAT KEEPS THE
024000* LIST IN ASCENDING ORDER, THEN SHIFTS THE TAIL DOWN ONE SLOT.
024100***********************************************************************
024200 2930-INSERT-TOKEN.
024300***********************************************************************
024400     MOVE 'N' TO WS-DUP-SW.
024500     MOVE WS-TOKEN-WORK-COUNT TO WS-INSERT-IDX.
024600     ADD 1 TO WS-INSERT-IDX.
024700     PERFORM 2940-FIND-INSERT-SPOT THRU 2940-EXIT
024800         VARYING WS-COMPARE-IDX FROM 1 BY 1
024900         UNTIL WS-COMPARE-IDX > WS-TOKEN-WORK-COUNT
025000         OR WS-IS-DUPLICATE.
025100     IF NOT WS-IS-DUPLICATE
025200         PERFORM 2950-SHIFT-TOKENS-DOWN THRU 2950-EXIT
025300             VARYING WS-SHIFT-IDX FROM WS-TOKEN-WORK-COUNT
025400             BY -1
025500             UNTIL WS-SHIFT-IDX < WS-INSERT-IDX
025600         MOVE WS-TOKEN-CANDIDATE
025700             TO WS-TOKEN-WORK-ENTRY (WS-INSERT-IDX)
025800         ADD 1 TO WS-TOKEN-WORK-COUNT
025900     END-IF.
026000 2930-EXIT.
026100     EXIT.
026200***********************************************************************
026300 2940-FIND-INSERT-SPOT.
026400***********************************************************************
026500     IF WS-TOKEN-WORK-ENTRY (WS-COMPARE-IDX)
026600         = WS-TOKEN-CANDIDATE
026700         MOVE 'Y' TO WS-DUP-SW
026800     ELSE
026900         IF WS-TOKEN-WORK-ENTRY (WS-COMPARE-IDX)
027000             > WS-TOKEN-CANDIDATE
027100             MOVE WS-COMPARE-IDX TO WS-INSERT-IDX
027200             MOVE WS-TOKEN-WORK-COUNT TO WS-COMPARE-IDX
027300         END-IF
027400     END-IF.
027500 2940-EXIT.
027600     EXIT.
027700***********************************************************************
027800 2950-SHIFT-TOKENS-DOWN.
027900***********************************************************************
028000     MOVE WS-TOKEN-WORK-ENTRY (WS-SHIFT-IDX)
028100         TO WS-TOKEN-WORK-ENTRY (WS-SHIFT-IDX + 1).
028200 2950-EXIT.
028300     EXIT.
028400***********************************************************************
028500* 3000-SCORE-TEXT-PAIR BUILDS THREE WORKING STRINGS FROM THE WORD
028600* LISTS TOKENIZED ABOVE -- THE WORDS SHARED BY BOTH (WS-I-TEXT),
028700* THE SHARED WORDS PLUS TEXT-A OWN WORDS (WS-D1-TEXT), AND THE
028800* SHARED WORDS PLUS TEXT-B OWN WORDS (WS-D2-TEXT) -- THEN SCORES
028900* THE CLOSEST PAIR OF THOSE THREE STRINGS BY THE SHARED-CHARACTER
029000* RATIO IN 3500-COMPUTE-RATIO.  WHEN ONE TEXTS WORD SET IS WHOLLY
029100* CONTAINED IN THE OTHERS, WS-I-TEXT AND WS-D1-TEXT (OR WS-D2-
029200* TEXT) COME OUT IDENTICAL AND THAT PAIR SCORES 100, PER REQ
029300* BJ-160.  BOTH TEXTS EMPTY SCORES 0 (REQ BJ-114).
029400***********************************************************************
029500 3000-SCORE-TEXT-PAIR.
029600***********************************************************************
029700     MOVE WS-UPPER-TEXT-A TO WS-SCAN-TEXT.
029800     PERFORM 3900-MEASURE-SCAN-TEXT THRU 3900-EXIT.
029900     MOVE WS-SCAN-LEN TO WS-LEN-A.
030000     MOVE WS-UPPER-TEXT-B TO WS-SCAN-TEXT.
030100     PERFORM 3900-MEASURE-SCAN-TEXT THRU 3900-EXIT.
030200     MOVE WS-SCAN-LEN TO WS-LEN-B.
030300     IF WS-LEN-A = 0 AND WS-LEN-B = 0
030400         MOVE 0 TO BIB-TOKEN-SCORE
030500     ELSE
030600         PERFORM 3300-BUILD-SET-TEXTS THRU 3300-EXIT
030700         MOVE WS-I-TEXT  TO WS-UPPER-TEXT-A
030800         MOVE WS-D1-TEXT TO WS-UPPER-TEXT-B
030900         PERFORM 3500-COMPUTE-RATIO THRU 3500-EXIT
031000         MOVE WS-RATIO-RESULT TO WS-RATIO-1
031100         MOVE WS-I-TEXT  TO WS-UPPER-TEXT-A
031200         MOVE WS-D2-TEXT TO WS-UPPER-TEXT-B
031300         PERFORM 3500-COMPUTE-RATIO THRU 3500-EXIT
031400         MOVE WS-RATIO-RESULT TO WS-RATIO-2
031500         MOVE WS-D1-TEXT TO WS-UPPER-TEXT-A
031600         MOVE WS-D2-TEXT TO WS-UPPER-TEXT-B
031700         PERFORM 3500-COMPUTE-RATIO THRU 3500-EXIT
031800         MOVE WS-RATIO-RESULT TO WS-RATIO-3
031900         MOVE WS-RATIO-1 TO WS-BEST-RATIO
032000         IF WS-RATIO-2 > WS-BEST-RATIO
032100             MOVE WS-RATIO-2 TO WS-BEST-RATIO
032200         END-IF
032300         IF WS-RATIO-3 > WS-BEST-RATIO
032400             MOVE WS-RATIO-3 TO WS-BEST-RATIO
032500         END-IF
032600         MOVE WS-BEST-RATIO TO BIB-TOKEN-SCORE
032700         IF BIB-TOKEN-SCORE > 100
032800             MOVE 100 TO BIB-TOKEN-SCORE
032900         END-IF
033000     END-IF.
033100 3000-EXIT.
033200     EXIT.
033300***********************************************************************
033400 3100-BUILD-FREQUENCY-TABLES.
033500***********************************************************************
033600     PERFORM 3110-COUNT-ONE-CLASS THRU 3110-EXIT
033700         VARYING WS-CHAR-CLASS-IDX FROM 1 BY 1
033800         UNTIL WS-CHAR-CLASS-IDX > 37.
033900 3100-EXIT.
034000     EXIT.
034100***********************************************************************
034200 3110-COUNT-ONE-CLASS.
034300***********************************************************************
034400     MOVE 0 TO WS-FREQ-A (WS-CHAR-CLASS-IDX).
034500     MOVE 0 TO WS-FREQ-B (WS-CHAR-CLASS-IDX).
034600     INSPECT WS-UPPER-TEXT-A (1:WS-LEN-A) TALLYING
034700         WS-FREQ-A (WS-CHAR-CLASS-IDX) FOR ALL
034800         WS-CHAR-CLASS-ENTRY (WS-CHAR-CLASS-IDX).
034900     INSPECT WS-UPPER-TEXT-B (1:WS-LEN-B) TALLYING
035000         WS-FREQ-B (WS-CHAR-CLASS-IDX) FOR ALL
035100         WS-CHAR-CLASS-ENTRY (WS-CHAR-CLASS-IDX).
035200 3110-EXIT.
035300     EXIT.
035400***********************************************************************
035500 3200-ACCUMULATE-OVERLAP.
035600***********************************************************************
035700     MOVE 0 TO WS-OVERLAP-TOTAL.
035800     PERFORM 3210-ADD-ONE-MINIMUM THRU 3210-EXIT
035900         VARYING WS-CHAR-CLASS-IDX FROM 1 BY 1
036000         UNTIL WS-CHAR-CLASS-IDX > 37.
036100 3200-EXIT.
036200     EXIT.
036300***********************************************************************
036400 3210-ADD-ONE-MINIMUM.
036500***********************************************************************
036600     IF WS-FREQ-A (WS-CHAR-CLASS-IDX) < WS-FREQ-B (WS-CHAR-CLASS-IDX)
036700         MOVE WS-FREQ-A (WS-CHAR-CLASS-IDX) TO WS-MIN-FREQ
036800     ELSE
036900         MOVE WS-FREQ-B (WS-CHAR-CLASS-IDX) TO WS-MIN-FREQ
037000     END-IF.
037100     ADD WS-MIN-FREQ TO WS-OVERLAP-TOTAL.
037200 3210-EXIT.
037300     EXIT.
037400***********************************************************************
037500* 3300-BUILD-SET-TEXTS MERGE-WALKS THE TWO SORTED DISTINCT WORD
037600* LISTS IN BIB-TOKEN-A-LIST AND BIB-TOKEN-B-LIST, SPLITTING THEM
037700* INTO WORDS COMMON TO BOTH (WS-I-TEXT), WORDS ONLY IN TEXT-A
037800* (WS-A-ONLY-TEXT) AND WORDS ONLY IN TEXT-B (WS-B-ONLY-TEXT), THEN
037900* APPENDS EACH ONLY-LIST ONTO A COPY OF WS-I-TEXT TO FORM
038000* WS-D1-TEXT AND WS-D2-TEXT.  REQ BJ-160.
038100***********************************************************************
038200 3300-BUILD-SET-TEXTS.
038300***********************************************************************
038400     MOVE SPACES TO WS-I-TEXT WS-A-ONLY-TEXT WS-B-ONLY-TEXT.
038500     MOVE SPACES TO WS-D1-TEXT WS-D2-TEXT.
038600     MOVE 1 TO WS-I-PTR.
038700     MOVE 1 TO WS-A-ONLY-PTR.
038800     MOVE 1 TO WS-B-ONLY-PTR.
038900     MOVE 1 TO WS-MERGE-A-IDX.
039000     MOVE 1 TO WS-MERGE-B-IDX.
039100     PERFORM 3310-MERGE-ONE-STEP THRU 3310-EXIT
039200         UNTIL WS-MERGE-A-IDX > BIB-TOKEN-A-COUNT
039300         OR WS-MERGE-B-IDX > BIB-TOKEN-B-COUNT.
039400     PERFORM 3350-APPEND-TO-A-ONLY THRU 3350-EXIT
039500         UNTIL WS-MERGE-A-IDX > BIB-TOKEN-A-COUNT.
039600     PERFORM 3360-APPEND-TO-B-ONLY THRU 3360-EXIT
039700         UNTIL WS-MERGE-B-IDX > BIB-TOKEN-B-COUNT.
039800     COMPUTE WS-I-LEN = WS-I-PTR - 1.
039900     COMPUTE WS-A-ONLY-LEN = WS-A-ONLY-PTR - 1.
040000     COMPUTE WS-B-ONLY-LEN = WS-B-ONLY-PTR - 1.
040100     MOVE WS-I-TEXT TO WS-D1-TEXT.
040200     IF WS-A-ONLY-LEN > 0
040300         PERFORM 3380-FINISH-D1-TEXT THRU 3380-EXIT
040400     END-IF.
040500     MOVE WS-I-TEXT TO WS-D2-TEXT.
040600     IF WS-B-ONLY-LEN > 0
040700         PERFORM 3390-FINISH-D2-TEXT THRU 3390-EXIT
040800     END-IF.
040900 3300-EXIT.
041000     EXIT.
041100***********************************************************************
041200 3310-MERGE-ONE-STEP.
041300***********************************************************************
041400     IF BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
041500         = BIB-TOKEN-B-ENTRY (WS-MERGE-B-IDX)
041600         PERFORM 3340-APPEND-TO-I THRU 3340-EXIT
041700         ADD 1 TO WS-MERGE-A-IDX
041800         ADD 1 TO WS-MERGE-B-IDX
041900     ELSE
042000         IF BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
042100             < BIB-TOKEN-B-ENTRY (WS-MERGE-B-IDX)
042200             PERFORM 3350-APPEND-TO-A-ONLY THRU 3350-EXIT
042300         ELSE
042400             PERFORM 3360-APPEND-TO-B-ONLY THRU 3360-EXIT
042500         END-IF
042600     END-IF.
042700 3310-EXIT.
042800     EXIT.
042900***********************************************************************
043000 3340-APPEND-TO-I.
043100***********************************************************************
043200     IF WS-I-PTR > 1
043300         STRING ' ' DELIMITED BY SIZE
043400                BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
043500                DELIMITED BY SPACE
043600             INTO WS-I-TEXT
043700             WITH POINTER WS-I-PTR
043800     ELSE
043900         STRING BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
044000                DELIMITED BY SPACE
044100             INTO WS-I-TEXT
044200             WITH POINTER WS-I-PTR
044300     END-IF.
044400 3340-EXIT.
044500     EXIT.
044600***********************************************************************
044700 3350-APPEND-TO-A-ONLY.
044800***********************************************************************
044900     IF WS-A-ONLY-PTR > 1
045000         STRING ' ' DELIMITED BY SIZE
045100                BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
045200                DELIMITED BY SPACE
045300             INTO WS-A-ONLY-TEXT
045400             WITH POINTER WS-A-ONLY-PTR
045500     ELSE
045600         STRING BIB-TOKEN-A-ENTRY (WS-MERGE-A-IDX)
045700                DELIMITED BY SPACE
045800             INTO WS-A-ONLY-TEXT
045900             WITH POINTER WS-A-ONLY-PTR
046000     END-IF.
046100     ADD 1 TO WS-MERGE-A-IDX.
046200 3350-EXIT.
046300     EXIT.
046400***********************************************************************
046500 3360-APPEND-TO-B-ONLY.
046600***********************************************************************
046700     IF WS-B-ONLY-PTR > 1
046800         STRING ' ' DELIMITED BY SIZE
046900                BIB-TOKEN-B-ENTRY (WS-MERGE-B-IDX)
047000                DELIMITED BY SPACE
047100             INTO WS-B-ONLY-TEXT
047200             WITH POINTER WS-B-ONLY-PTR
047300     ELSE
047400         STRING BIB-TOKEN-B-ENTRY (WS-MERGE-B-IDX)
047500                DELIMITED BY SPACE
047600             INTO WS-B-ONLY-TEXT
047700             WITH POINTER WS-B-ONLY-PTR
047800     END-IF.
047900     ADD 1 TO WS-MERGE-B-IDX.
048000 3360-EXIT.
048100     EXIT.
048200***********************************************************************
048300 3380-FINISH-D1-TEXT.
048400***********************************************************************
048500     COMPUTE WS-BUILD-PTR = WS-I-LEN + 1.
048600     IF WS-I-LEN > 0
048700         STRING ' ' DELIMITED BY SIZE
048800                WS-A-ONLY-TEXT (1:WS-A-ONLY-LEN) DELIMITED BY SIZE
048900             INTO WS-D1-TEXT
049000             WITH POINTER WS-BUILD-PTR
049100     ELSE
049200         MOVE WS-A-ONLY-TEXT TO WS-D1-TEXT
049300     END-IF.
049400 3380-EXIT.
049500     EXIT.
049600***********************************************************************
049700 3390-FINISH-D2-TEXT.
049800***********************************************************************
049900     COMPUTE WS-BUILD-PTR = WS-I-LEN + 1.
050000     IF WS-I-LEN > 0
050100         STRING ' ' DELIMITED BY SIZE
050200                WS-B-ONLY-TEXT (1:WS-B-ONLY-LEN) DELIMITED BY SIZE
050300             INTO WS-D2-TEXT
050400             WITH POINTER WS-BUILD-PTR
050500     ELSE
050600         MOVE WS-B-ONLY-TEXT TO WS-D2-TEXT
050700     END-IF.
050800 3390-EXIT.
050900     EXIT.
051000***********************************************************************
051100* 3500-COMPUTE-RATIO MEASURES THE TRIMMED LENGTH OF WHATEVER PAIR
051200* OF STRINGS THE CALLER HAS LOADED INTO WS-UPPER-TEXT-A AND
051300* WS-UPPER-TEXT-B, TALLIES HOW OFTEN EACH OF THE 37 ALLOWED
051400* CHARACTERS (A-Z, 0-9, SPACE) APPEARS IN EACH, AND RETURNS 200
051500* TIMES THE SUM OF THE SMALLER OF THE TWO TALLIES PER CHARACTER,
051600* DIVIDED BY THE SUM OF THE TWO LENGTHS, IN WS-RATIO-RESULT.
051700* BOTH STRINGS EMPTY RETURNS 0; IDENTICAL STRINGS ALWAYS RETURN
051800* 100.  REQ BJ-160.
051900***********************************************************************
052000 3500-COMPUTE-RATIO.
052100***********************************************************************
052200     MOVE WS-UPPER-TEXT-A TO WS-SCAN-TEXT.
052300     PERFORM 3900-MEASURE-SCAN-TEXT THRU 3900-EXIT.
052400     MOVE WS-SCAN-LEN TO WS-LEN-A.
052500     MOVE WS-UPPER-TEXT-B TO WS-SCAN-TEXT.
052600     PERFORM 3900-MEASURE-SCAN-TEXT THRU 3900-EXIT.
052700     MOVE WS-SCAN-LEN TO WS-LEN-B.
052800     IF WS-LEN-A = 0 AND WS-LEN-B = 0
052900         MOVE 0 TO WS-RATIO-RESULT
053000     ELSE
053100         PERFORM 3100-BUILD-FREQUENCY-TABLES THRU 3100-EXIT
053200         PERFORM 3200-ACCUMULATE-OVERLAP THRU 3200-EXIT
053300         COMPUTE WS-SCORE-NUM = WS-OVERLAP-TOTAL * 200
053400         COMPUTE WS-SCORE-DEN = WS-LEN-A + WS-LEN-B
053500         COMPUTE WS-RATIO-RESULT ROUNDED =
053600             WS-SCORE-NUM / WS-SCORE-DEN
053700         IF WS-RATIO-RESULT > 100
053800             MOVE 100 TO WS-RATIO-RESULT
053900         END-IF
054000     END-IF.
054100 3500-EXIT.
054200     EXIT.
054300***********************************************************************
054400* 3900-MEASURE-SCAN-TEXT FINDS THE TRIMMED LENGTH OF WS-SCAN-TEXT
054500* (RIGHT-PADDED WITH SPACES IN ITS PIC X(460)).
054600***********************************************************************
054700 3900-MEASURE-SCAN-TEXT.
054800***********************************************************************
054900     MOVE 460 TO WS-SCAN-LEN.
055000     PERFORM 3910-BACK-UP-ONE THRU 3910-EXIT
055100         VARYING WS-SCAN-IDX FROM 460 BY -1
055200         UNTIL WS-SCAN-IDX < 1
055300         OR WS-SCAN-CHAR (WS-SCAN-IDX) NOT = SPACE.
055400     MOVE WS-SCAN-IDX TO WS-SCAN-LEN.
055500 3900-EXIT.
055600     EXIT.
055700***********************************************************************
055800 3910-BACK-UP-ONE.
055900***********************************************************************
056000     CONTINUE.
056100 3910-EXIT.
056200     EXIT.
