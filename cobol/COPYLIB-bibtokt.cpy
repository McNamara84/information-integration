000100******************************************************************
000200*    COPYBOOK:     BIBTOKT                                      *
000300*    ORIGINAL AUTHOR:  P. ANAND                                 *
000400*                                                                *
000500*    MAINTENANCE LOG                                            *
000600*    DATE      AUTHOR        MAINTENANCE REQUIREMENT            *
000700*    --------- ------------  --------------------------------- *
001000*    11/10/01  P. ANAND      LINKAGE AREA FOR THE TOKEN-SET     *
001100*                            SIMILARITY WORKER BIBTOKN, BJ-114  *
001200*    02/19/03  P. ANAND      RAISED TOKEN LIST CEILING TO 60    *
001300*                            AFTER OVERFLOW ON LONG DESCRIPTS,  *
001400*                            REQ BJ-129                        *
001500******************************************************************
001600*    PASSED BETWEEN A CALLING PROGRAM (CBL-BIBDEDUP, CBL-BIBGRP)*
001700*    AND THE BIBTOKN SUBPROGRAM.  THE CALLER LOADS TEXT-A AND   *
001800*    TEXT-B; BIBTOKN TOKENIZES BOTH, LEAVES THE SORTED DISTINCT *
001900*    TOKEN LISTS BEHIND FOR THE CALLER'S DISPLAY/TRACE USE, AND *
002000*    RETURNS THE SIMILARITY SCORE, 0 THRU 100.                  *
002100******************************************************************
002200     01  BIB-TOKEN-LINKAGE.
002300         05  BIB-TOKEN-TEXT-A               PIC X(400).
002400         05  BIB-TOKEN-TEXT-B               PIC X(400).
002500         05  BIB-TOKEN-SCORE                PIC 9(03).
002600         05  BIB-TOKEN-A-COUNT              PIC S9(03) COMP.
002700         05  BIB-TOKEN-B-COUNT              PIC S9(03) COMP.
002800         05  BIB-TOKEN-A-LIST.
002900             10  BIB-TOKEN-A-ENTRY
003000                 OCCURS 1 TO 60 TIMES
003100                 DEPENDING ON BIB-TOKEN-A-COUNT
003200                 PIC X(30).
003300         05  BIB-TOKEN-B-LIST.
003400             10  BIB-TOKEN-B-ENTRY
003500                 OCCURS 1 TO 60 TIMES
003600                 DEPENDING ON BIB-TOKEN-B-COUNT
003700                 PIC X(30).
003800         05  FILLER                         PIC X(05).
