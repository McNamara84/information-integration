000100******************************************************************
000200* PROGRAM NAME:    BIBCLEAN
000300* ORIGINAL AUTHOR: R. HUELVA
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/89  R. HUELVA     ORIGINAL CLEAN STEP, STRIPS MARKUP AND
000900*                        ENTITY ESCAPES FROM ADVERT TEXT, BJ-005
001000* 10/02/91  R. HUELVA     ADDED UMLAUT NAMED ENTITIES, BJ-044
001100* 02/20/94  T. OKONKWO    JOBDESCRIPTION WIDENED TO 200, BJ-077
001200* 03/09/96  T. OKONKWO    NUMERIC CHARACTER ENTITIES (&#NN;)
001300*                        RECOGNIZED, REQ BJ-086
001400* 11/03/01  P. ANAND     PROGRESS DISPLAY PER FIELD, REQ BJ-116
001450* 08/10/07  T. OKONKWO    REMOVED THE 2010-CLEAN-ONE-FIELD STUB --
001460*                        IT NEVER DID ANYTHING BUT CONTINUE, AND
001470*                        THE COMMENT OVER IT CLAIMED A GUARD THAT
001480*                        ISN'T THERE, REQ BJ-162
001490* 09/11/07  T. OKONKWO    WS-SUBSCRIPT MOVED TO A 77-LEVEL ITEM
001495*                        PER SHOP STANDARDS REVIEW, REQ BJ-165
001500******************************************************************
001600* BIBCLEAN DECODES HTML CHARACTER-ENTITY ESCAPES AND REMOVES
001700* MARKUP TAGS (<...>) FROM EVERY TEXT FIELD OF EVERY ADVERT.
001800* ENTITY DECODING ALWAYS HAPPENS BEFORE TAG REMOVAL. EMPTY OR
001900* MISSING FIELDS PASS THROUGH UNTOUCHED.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  BIBCLEAN.
002300 AUTHOR.        R. HUELVA.
002400 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
002500 DATE-WRITTEN.  04/18/89.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TYPED-ADVERT-FILE ASSIGN TO TYPADV
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS WS-IN-STATUS.
003900*
004000     SELECT CLEAN-ADVERT-FILE ASSIGN TO CLNADV
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS WS-OUT-STATUS.
004300******************************************************************
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TYPED-ADVERT-FILE
004700     RECORDING MODE IS F.
004800     COPY BIBJOB REPLACING BIB-JOB-RECORD BY TYPED-ADVERT-RECORD.
005000*
005100 FD  CLEAN-ADVERT-FILE
005200     RECORDING MODE IS F.
005300 01  CLEAN-ADVERT-RECORD                PIC X(634).
005400******************************************************************
005500 WORKING-STORAGE SECTION.
005600 01  WS-SWITCHES-MISC-FIELDS.
005700     05  WS-IN-STATUS                PIC X(02).
005800         88  WS-IN-OK                        VALUE '00'.
005900         88  WS-IN-EOF                       VALUE '10'.
006000     05  WS-OUT-STATUS               PIC X(02).
006100         88  WS-OUT-OK                       VALUE '00'.
006200     05  WS-RECORD-COUNT             PIC 9(07) COMP VALUE 0.
006300     05  WS-FIELD-COUNT              PIC 9(07) COMP VALUE 0.
006400*
006450 77  WS-SUBSCRIPT                    PIC S9(04) COMP VALUE 0.
006500 01  WS-ENTITY-TABLE-AREA.
006600     05  WS-ENTITY-ENTRY OCCURS 17 TIMES
006700         INDEXED BY WS-ENTITY-IDX.
006800         10  WS-ENTITY-TEXT          PIC X(08).
006900         10  WS-ENTITY-LEN           PIC 9(02) COMP.
007000         10  WS-ENTITY-REPL          PIC X(01).
007100*
007200 01  WS-CLEAN-WORK-AREA.
007300     05  WS-CLEAN-AREA               PIC X(200).
007400     05  WS-CLEAN-TEMP               PIC X(200).
007500     05  WS-CLEAN-LEN                PIC 9(03) COMP.
007600     05  WS-SRC-PTR                  PIC S9(04) COMP.
007700     05  WS-DST-PTR                  PIC S9(04) COMP.
007800     05  WS-MATCH-SW                 PIC X(01).
007900         88  WS-MATCH-FOUND              VALUE 'Y'.
008000     05  WS-TAG-OPEN-SW              PIC X(01).
008100         88  WS-INSIDE-TAG                VALUE 'Y'.
008200******************************************************************
008300 PROCEDURE DIVISION.
008400******************************************************************
008500 0000-MAIN-PARAGRAPH.
008600******************************************************************
008700     PERFORM 1000-OPEN-FILES.
008800     PERFORM 1100-BUILD-ENTITY-TABLE.
008900     PERFORM 8000-READ-TYPED-FILE.
009000     PERFORM 2000-CLEAN-RECORD THRU 2000-EXIT
009100         UNTIL WS-IN-EOF.
009200     PERFORM 3000-CLOSE-FILES.
009300     DISPLAY 'BIBCLEAN RECORDS CLEANED : ' WS-RECORD-COUNT.
009400     DISPLAY 'BIBCLEAN FIELDS SCANNED   : ' WS-FIELD-COUNT.
009500     GOBACK.
009600******************************************************************
009700 1000-OPEN-FILES.
009800******************************************************************
009900     OPEN INPUT  TYPED-ADVERT-FILE.
010000     OPEN OUTPUT CLEAN-ADVERT-FILE.
010100******************************************************************
010200* 1100-BUILD-ENTITY-TABLE LOADS THE NAMED AND NUMERIC ENTITY
010300* ESCAPES RECOGNIZED BY THIS SHOP.  REQ BJ-005/BJ-044/BJ-086.
010400******************************************************************
010500 1100-BUILD-ENTITY-TABLE.
010600******************************************************************
010700     MOVE '&amp;'    TO WS-ENTITY-TEXT (1).
010800     MOVE 5          TO WS-ENTITY-LEN  (1).
010900     MOVE '&'        TO WS-ENTITY-REPL (1).
011000     MOVE '&lt;'     TO WS-ENTITY-TEXT (2).
011100     MOVE 4          TO WS-ENTITY-LEN  (2).
011200     MOVE '<'        TO WS-ENTITY-REPL (2).
011300     MOVE '&gt;'     TO WS-ENTITY-TEXT (3).
011400     MOVE 4          TO WS-ENTITY-LEN  (3).
011500     MOVE '>'        TO WS-ENTITY-REPL (3).
011600     MOVE '&quot;'   TO WS-ENTITY-TEXT (4).
011700     MOVE 6          TO WS-ENTITY-LEN  (4).
011800     MOVE '"'        TO WS-ENTITY-REPL (4).
011900     MOVE '&auml;'   TO WS-ENTITY-TEXT (5).
012000     MOVE 6          TO WS-ENTITY-LEN  (5).
012100     MOVE 'a'        TO WS-ENTITY-REPL (5).
012200     MOVE '&ouml;'   TO WS-ENTITY-TEXT (6).
012300     MOVE 6          TO WS-ENTITY-LEN  (6).
012400     MOVE 'o'        TO WS-ENTITY-REPL (6).
012500     MOVE '&uuml;'   TO WS-ENTITY-TEXT (7).
012600     MOVE 6          TO WS-ENTITY-LEN  (7).
012700     MOVE 'u'        TO WS-ENTITY-REPL (7).
012800     MOVE '&szlig;'  TO WS-ENTITY-TEXT (8).
012900     MOVE 7          TO WS-ENTITY-LEN  (8).
013000     MOVE 's'        TO WS-ENTITY-REPL (8).
013100     MOVE '&nbsp;'   TO WS-ENTITY-TEXT (9).
013200     MOVE 6          TO WS-ENTITY-LEN  (9).
013300     MOVE ' '        TO WS-ENTITY-REPL (9).
013400     MOVE '&#38;'    TO WS-ENTITY-TEXT (10).
013500     MOVE 5          TO WS-ENTITY-LEN  (10).
013600     MOVE '&'        TO WS-ENTITY-REPL (10).
013700     MOVE '&#60;'    TO WS-ENTITY-TEXT (11).
013800     MOVE 5          TO WS-ENTITY-LEN  (11).
013900     MOVE '<'        TO WS-ENTITY-REPL (11).
014000     MOVE '&#62;'    TO WS-ENTITY-TEXT (12).
014100     MOVE 5          TO WS-ENTITY-LEN  (12).
014200     MOVE '>'        TO WS-ENTITY-REPL (12).
014300     MOVE '&#34;'    TO WS-ENTITY-TEXT (13).
014400     MOVE 5          TO WS-ENTITY-LEN  (13).
014500     MOVE '"'        TO WS-ENTITY-REPL (13).
014600     MOVE '&#228;'   TO WS-ENTITY-TEXT (14).
014700     MOVE 6          TO WS-ENTITY-LEN  (14).
014800     MOVE 'a'        TO WS-ENTITY-REPL (14).
014900     MOVE '&#246;'   TO WS-ENTITY-TEXT (15).
015000     MOVE 6          TO WS-ENTITY-LEN  (15).
015100     MOVE 'o'        TO WS-ENTITY-REPL (15).
015200     MOVE '&#252;'   TO WS-ENTITY-TEXT (16).
015300     MOVE 6          TO WS-ENTITY-LEN  (16).
015400     MOVE 'u'        TO WS-ENTITY-REPL (16).
015500     MOVE '&#160;'   TO WS-ENTITY-TEXT (17).
015600     MOVE 6          TO WS-ENTITY-LEN  (17).
015700     MOVE ' '        TO WS-ENTITY-REPL (17).
015800******************************************************************
015900 2000-CLEAN-RECORD.
016000******************************************************************
016100     ADD 1 TO WS-RECORD-COUNT.
016300     MOVE BIB-TITLE TO WS-CLEAN-AREA.
016400     MOVE 80 TO WS-CLEAN-LEN.
016500     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
016600     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
016700     MOVE WS-CLEAN-AREA (1:80) TO BIB-TITLE.
016800     ADD 1 TO WS-FIELD-COUNT.
016900*
017000     MOVE BIB-COMPANY TO WS-CLEAN-AREA.
017100     MOVE 80 TO WS-CLEAN-LEN.
017200     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
017300     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
017400     MOVE WS-CLEAN-AREA (1:80) TO BIB-COMPANY.
017500     ADD 1 TO WS-FIELD-COUNT.
017600*
017700     MOVE BIB-LOCATION TO WS-CLEAN-AREA.
017800     MOVE 40 TO WS-CLEAN-LEN.
017900     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
018000     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
018100     MOVE WS-CLEAN-AREA (1:40) TO BIB-LOCATION.
018200     ADD 1 TO WS-FIELD-COUNT.
018300*
018400     MOVE BIB-JOBTYPE TO WS-CLEAN-AREA.
018500     MOVE 40 TO WS-CLEAN-LEN.
018600     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
018700     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
018800     MOVE WS-CLEAN-AREA (1:40) TO BIB-JOBTYPE.
018900     ADD 1 TO WS-FIELD-COUNT.
019000*
019100     MOVE BIB-JOBDESCRIPTION TO WS-CLEAN-AREA.
019200     MOVE 200 TO WS-CLEAN-LEN.
019300     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
019400     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
019500     MOVE WS-CLEAN-AREA (1:200) TO BIB-JOBDESCRIPTION.
019600     ADD 1 TO WS-FIELD-COUNT.
019700*
019800     MOVE BIB-COUNTRY TO WS-CLEAN-AREA.
019900     MOVE 30 TO WS-CLEAN-LEN.
020000     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
020100     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
020200     MOVE WS-CLEAN-AREA (1:30) TO BIB-COUNTRY.
020300     ADD 1 TO WS-FIELD-COUNT.
020400*
020500     MOVE BIB-URL TO WS-CLEAN-AREA.
020600     MOVE 100 TO WS-CLEAN-LEN.
020700     PERFORM 2100-DECODE-ENTITIES THRU 2100-EXIT.
020800     PERFORM 2200-STRIP-TAGS      THRU 2200-EXIT.
020900     MOVE WS-CLEAN-AREA (1:100) TO BIB-URL.
021000     ADD 1 TO WS-FIELD-COUNT.
021100*
021200     WRITE CLEAN-ADVERT-RECORD FROM TYPED-ADVERT-RECORD.
021300     PERFORM 8000-READ-TYPED-FILE.
021400 2000-EXIT.
021500     EXIT.
022700******************************************************************
022800* 2100-DECODE-ENTITIES REBUILDS WS-CLEAN-AREA IN WS-CLEAN-TEMP,
022900* REPLACING EACH RECOGNIZED ENTITY ESCAPE WITH ITS SINGLE-
023000* CHARACTER EQUIVALENT, THEN COPIES THE RESULT BACK.
023100******************************************************************
023200 2100-DECODE-ENTITIES.
023300******************************************************************
023400     MOVE SPACES TO WS-CLEAN-TEMP.
023500     MOVE 1 TO WS-SRC-PTR.
023600     MOVE 1 TO WS-DST-PTR.
023700     PERFORM 2110-DECODE-ONE-CHAR THRU 2110-EXIT
023800         UNTIL WS-SRC-PTR > WS-CLEAN-LEN
023900         OR WS-DST-PTR > 200.
024000     MOVE WS-CLEAN-TEMP TO WS-CLEAN-AREA.
024100 2100-EXIT.
024200     EXIT.
024300******************************************************************
024400 2110-DECODE-ONE-CHAR.
024500******************************************************************
024600     MOVE 'N' TO WS-MATCH-SW.
024700     IF WS-CLEAN-AREA (WS-SRC-PTR:1) = '&'
024800         PERFORM 2120-TEST-ENTITY-MATCH THRU 2120-EXIT
024900             VARYING WS-ENTITY-IDX FROM 1 BY 1
025000             UNTIL WS-ENTITY-IDX > 17
025100             OR WS-MATCH-FOUND
025200     END-IF.
025300     IF NOT WS-MATCH-FOUND
025400         MOVE WS-CLEAN-AREA (WS-SRC-PTR:1)
025500             TO WS-CLEAN-TEMP (WS-DST-PTR:1)
025600         ADD 1 TO WS-SRC-PTR
025700         ADD 1 TO WS-DST-PTR
025800     END-IF.
025900 2110-EXIT.
026000     EXIT.
026100******************************************************************
026200 2120-TEST-ENTITY-MATCH.
026300******************************************************************
026400     IF WS-SRC-PTR + WS-ENTITY-LEN (WS-ENTITY-IDX) - 1
026500         <= WS-CLEAN-LEN
026600         IF WS-CLEAN-AREA
026700             (WS-SRC-PTR:WS-ENTITY-LEN (WS-ENTITY-IDX))
026800             = WS-ENTITY-TEXT (WS-ENTITY-IDX)
026900                 (1:WS-ENTITY-LEN (WS-ENTITY-IDX))
027000             MOVE WS-ENTITY-REPL (WS-ENTITY-IDX)
027100                 TO WS-CLEAN-TEMP (WS-DST-PTR:1)
027200             ADD WS-ENTITY-LEN (WS-ENTITY-IDX) TO WS-SRC-PTR
027300             ADD 1 TO WS-DST-PTR
027400             MOVE 'Y' TO WS-MATCH-SW
027500         END-IF
027600     END-IF.
027700 2120-EXIT.
027800     EXIT.
027900******************************************************************
028000* 2200-STRIP-TAGS REMOVES EVERY SUBSTRING FROM '<' UP TO AND
028100* INCLUDING THE NEXT '>'.  AN UNCLOSED '<' IS LEFT AS-IS.
028200******************************************************************
028300 2200-STRIP-TAGS.
028400******************************************************************
028500     MOVE SPACES TO WS-CLEAN-TEMP.
028600     MOVE 1 TO WS-SRC-PTR.
028700     MOVE 1 TO WS-DST-PTR.
028800     MOVE 'N' TO WS-TAG-OPEN-SW.
028900     PERFORM 2210-STRIP-ONE-CHAR THRU 2210-EXIT
029000         UNTIL WS-SRC-PTR > WS-CLEAN-LEN.
029100     MOVE WS-CLEAN-TEMP TO WS-CLEAN-AREA.
029200 2200-EXIT.
029300     EXIT.
029400******************************************************************
029500 2210-STRIP-ONE-CHAR.
029600******************************************************************
029700     IF WS-INSIDE-TAG
029800         IF WS-CLEAN-AREA (WS-SRC-PTR:1) = '>'
029900             MOVE 'N' TO WS-TAG-OPEN-SW
030000         END-IF
030100         ADD 1 TO WS-SRC-PTR
030200     ELSE
030300         IF WS-CLEAN-AREA (WS-SRC-PTR:1) = '<'
030400             PERFORM 2220-CHECK-TAG-CLOSES THRU 2220-EXIT
030500         ELSE
030600             MOVE WS-CLEAN-AREA (WS-SRC-PTR:1)
030700                 TO WS-CLEAN-TEMP (WS-DST-PTR:1)
030800             ADD 1 TO WS-SRC-PTR
030900             ADD 1 TO WS-DST-PTR
031000         END-IF
031100     END-IF.
031200 2210-EXIT.
031300     EXIT.
031400******************************************************************
031500* 2220-CHECK-TAG-CLOSES LOOKS AHEAD FOR A '>' ON THE SAME FIELD.
031600* WHEN NONE IS FOUND THE '<' IS NOT A TAG START AND IS COPIED
031700* THROUGH AS ORDINARY TEXT, PER REQ BJ-005.
031800******************************************************************
031900 2220-CHECK-TAG-CLOSES.
032000******************************************************************
032100     MOVE 'N' TO WS-MATCH-SW.
032200     PERFORM 2230-SCAN-FOR-CLOSE THRU 2230-EXIT
032300         VARYING WS-SUBSCRIPT FROM WS-SRC-PTR BY 1
032400         UNTIL WS-SUBSCRIPT > WS-CLEAN-LEN
032500         OR WS-MATCH-FOUND.
032600     IF WS-MATCH-FOUND
032700         MOVE 'Y' TO WS-TAG-OPEN-SW
032800         ADD 1 TO WS-SRC-PTR
032900     ELSE
033000         MOVE WS-CLEAN-AREA (WS-SRC-PTR:1)
033100             TO WS-CLEAN-TEMP (WS-DST-PTR:1)
033200         ADD 1 TO WS-SRC-PTR
033300         ADD 1 TO WS-DST-PTR
033400     END-IF.
033500 2220-EXIT.
033600     EXIT.
033700******************************************************************
033800 2230-SCAN-FOR-CLOSE.
033900******************************************************************
034000     IF WS-CLEAN-AREA (WS-SUBSCRIPT:1) = '>'
034100         MOVE 'Y' TO WS-MATCH-SW
034200     END-IF.
034300 2230-EXIT.
034400     EXIT.
034500******************************************************************
034600 3000-CLOSE-FILES.
034700******************************************************************
034800     CLOSE TYPED-ADVERT-FILE.
034900     CLOSE CLEAN-ADVERT-FILE.
035000******************************************************************
035100 8000-READ-TYPED-FILE.
035200******************************************************************
035300     READ TYPED-ADVERT-FILE
035400         AT END
035500             MOVE '10' TO WS-IN-STATUS
035600     END-READ.
