000100******************************************************************
000200* PROGRAM NAME:    BIBPLATE
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/11/94  T. OKONKWO    ORIGINAL PLATE-RESOLVE STEP, RESOLVES
000900*                        GERMAN LICENSE-PLATE DISTRICT CODES IN
001000*                        THE LOCATION FIELD, REQ BJ-080
001100* 03/09/96  T. OKONKWO    WARN WHEN CACHE TABLE HOLDS FEWER THAN
001200*                        10 ENTRIES, REQ BJ-087
001300* 11/03/01  P. ANAND     MAPPINGS-USED COUNTER ADDED, BJ-117
001350* 09/11/07  T. OKONKWO    WS-PLATE-MID MOVED TO A 77-LEVEL ITEM
001360*                        PER SHOP STANDARDS REVIEW, REQ BJ-169
001400******************************************************************
001500* BIBPLATE LOADS THE LICENSE-PLATE CODE TO PLACE-NAME MAPPING
001600* TABLE INTO WORKING-STORAGE AND, FOR EACH ADVERT, REPLACES A
001700* LOCATION CONSISTING SOLELY OF A KNOWN 1-3 LETTER CODE WITH
001800* THE MAPPED PLACE NAME.  THE ONLINE WIKIDATA REFRESH THAT FEEDS
001900* THE CACHE FILE IS OUT OF SCOPE HERE -- SEE REQ BJ-080 NOTES.
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  BIBPLATE.
002300 AUTHOR.        T. OKONKWO.
002400 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
002500 DATE-WRITTEN.  05/11/94.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS WS-UPPER-CLASS IS 'A' THRU 'Z'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT PLATE-CODE-FILE ASSIGN TO PLATECD
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-PLATE-STATUS.
004000*
004100     SELECT CLEAN-ADVERT-FILE ASSIGN TO CLNADV
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-IN-STATUS.
004400*
004500     SELECT RESOLVED-ADVERT-FILE ASSIGN TO RESADV
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-OUT-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  PLATE-CODE-FILE
005200     RECORDING MODE IS F.
005300 01  PLATE-CODE-RECORD.
005400     05  PC-PLATE-CODE               PIC X(03).
005500     05  PC-PLACE-NAME               PIC X(40).
005600     05  FILLER                      PIC X(07).
005700*
005800 FD  CLEAN-ADVERT-FILE
005900     RECORDING MODE IS F.
006000     COPY BIBJOB REPLACING BIB-JOB-RECORD BY CLEAN-ADVERT-RECORD.
006200*
006300 FD  RESOLVED-ADVERT-FILE
006400     RECORDING MODE IS F.
006500 01  RESOLVED-ADVERT-RECORD             PIC X(634).
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800 01  WS-SWITCHES-MISC-FIELDS.
006900     05  WS-PLATE-STATUS             PIC X(02).
007000         88  WS-PLATE-OK                     VALUE '00'.
007100         88  WS-PLATE-EOF                    VALUE '10'.
007200     05  WS-IN-STATUS                PIC X(02).
007300         88  WS-IN-OK                        VALUE '00'.
007400         88  WS-IN-EOF                       VALUE '10'.
007500     05  WS-OUT-STATUS               PIC X(02).
007600         88  WS-OUT-OK                       VALUE '00'.
007700     05  WS-PLATE-COUNT              PIC S9(04) COMP VALUE 0.
007800     05  WS-PLATE-LOW                PIC S9(04) COMP VALUE 0.
007900     05  WS-PLATE-HIGH               PIC S9(04) COMP VALUE 0.
008100     05  WS-RECORD-COUNT             PIC 9(07) COMP VALUE 0.
008200     05  WS-MAPPINGS-USED-COUNT      PIC 9(07) COMP VALUE 0.
008300     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
008400         88  WS-CODE-FOUND               VALUE 'Y'.
008500*
008550 77  WS-PLATE-MID                    PIC S9(04) COMP VALUE 0.
008600 01  WS-LOCATION-WORK-AREA.
008700     05  WS-LOCATION-TRIMMED         PIC X(40).
008800     05  WS-LOCATION-UPPER           PIC X(40).
008900     05  WS-LOCATION-LEN             PIC S9(04) COMP VALUE 0.
009000     05  WS-SCAN-IDX                 PIC S9(04) COMP VALUE 0.
009100     05  WS-IS-CODE-SHAPE-SW         PIC X(01) VALUE 'Y'.
009200         88  WS-IS-CODE-SHAPE            VALUE 'Y'.
009300*
009400 01  WS-PLATE-TABLE-AREA.
009500     05  WS-PLATE-ENTRY OCCURS 10 TO 500 TIMES
009600         DEPENDING ON WS-PLATE-COUNT
009700         INDEXED BY WS-PLATE-IDX
009800         ASCENDING KEY IS WS-PLATE-CODE.
009900         10  WS-PLATE-CODE           PIC X(03).
010000         10  WS-PLATE-NAME           PIC X(40).
010100******************************************************************
010200 PROCEDURE DIVISION.
010300******************************************************************
010400 0000-MAIN-PARAGRAPH.
010500******************************************************************
010600     PERFORM 1000-OPEN-FILES.
010700     PERFORM 1100-LOAD-PLATE-TABLE.
010800     PERFORM 8000-READ-CLEAN-FILE.
010900     PERFORM 2000-RESOLVE-RECORD THRU 2000-EXIT
011000         UNTIL WS-IN-EOF.
011100     PERFORM 3000-CLOSE-FILES.
011200     DISPLAY 'BIBPLATE MAPPINGS LOADED : ' WS-PLATE-COUNT.
011300     DISPLAY 'BIBPLATE MAPPINGS USED    : ' WS-MAPPINGS-USED-COUNT.
011400     DISPLAY 'BIBPLATE RECORDS RESOLVED : ' WS-RECORD-COUNT.
011500     GOBACK.
011600******************************************************************
011700 1000-OPEN-FILES.
011800******************************************************************
011900     OPEN INPUT  PLATE-CODE-FILE.
012000     OPEN INPUT  CLEAN-ADVERT-FILE.
012100     OPEN OUTPUT RESOLVED-ADVERT-FILE.
012200******************************************************************
012300* 1100-LOAD-PLATE-TABLE READS THE PLATE-CODE CACHE, WHICH ARRIVES
012400* PRE-SORTED BY PLATE-CODE, INTO WORKING STORAGE FOR BINARY
012500* SEARCH.  IF FEWER THAN 10 ENTRIES EXIST THE MAPPING IS
012600* CONSIDERED INCOMPLETE (REQ BJ-087); THE ONLINE REFRESH THAT
012700* KEEPS IT FULL IS OUT OF SCOPE FOR THIS STEP.
012800******************************************************************
012900 1100-LOAD-PLATE-TABLE.
013000******************************************************************
013100     MOVE 10 TO WS-PLATE-COUNT.
013200     MOVE 0 TO WS-PLATE-COUNT.
013300     PERFORM 8100-READ-PLATE-FILE.
013400     PERFORM 1110-LOAD-ONE-PLATE THRU 1110-EXIT
013500         UNTIL WS-PLATE-EOF.
013600     IF WS-PLATE-COUNT < 10
013700         DISPLAY 'BIBPLATE WARNING: PLATE-CODE CACHE HOLDS ONLY '
013800             WS-PLATE-COUNT ' ENTRIES -- MAPPING INCOMPLETE'
013900     END-IF.
014000 1100-EXIT.
014100     EXIT.
014200******************************************************************
014300 1110-LOAD-ONE-PLATE.
014400******************************************************************
014500     ADD 1 TO WS-PLATE-COUNT.
014600     MOVE PC-PLATE-CODE TO WS-PLATE-CODE (WS-PLATE-COUNT).
014700     MOVE PC-PLACE-NAME TO WS-PLATE-NAME (WS-PLATE-COUNT).
014800     PERFORM 8100-READ-PLATE-FILE.
014900 1110-EXIT.
015000     EXIT.
015100******************************************************************
015200 2000-RESOLVE-RECORD.
015300******************************************************************
015400     ADD 1 TO WS-RECORD-COUNT.
015500     MOVE SPACES TO WS-LOCATION-TRIMMED.
015600     MOVE BIB-LOCATION TO WS-LOCATION-TRIMMED.
015700     IF WS-LOCATION-TRIMMED NOT = SPACES
015800         PERFORM 2100-LOOKUP-LOCATION THRU 2100-EXIT
015900     END-IF.
016000     WRITE RESOLVED-ADVERT-RECORD FROM CLEAN-ADVERT-RECORD.
016100     PERFORM 8000-READ-CLEAN-FILE.
016200 2000-EXIT.
016300     EXIT.
016400******************************************************************
016500* 2100-LOOKUP-LOCATION UPPERCASES AND LENGTH-CHECKS THE TRIMMED
016600* LOCATION, THEN -- WHEN IT LOOKS LIKE A 1-3 LETTER CODE --
016700* BINARY-SEARCHES THE SORTED PLATE TABLE FOR AN EXACT MATCH.
016800******************************************************************
016900 2100-LOOKUP-LOCATION.
017000******************************************************************
017100     MOVE WS-LOCATION-TRIMMED TO WS-LOCATION-UPPER.
017200     PERFORM 2110-UPPERCASE-LOCATION THRU 2110-EXIT.
017300     PERFORM 2120-MEASURE-LOCATION   THRU 2120-EXIT.
017400     IF WS-LOCATION-LEN > 0 AND WS-LOCATION-LEN < 4
017450         PERFORM 2130-CHECK-ALL-LETTERS THRU 2130-EXIT
017600         IF WS-IS-CODE-SHAPE
017700             PERFORM 2140-BINARY-SEARCH-PLATE THRU 2140-EXIT
017800             IF WS-CODE-FOUND
017900                 MOVE WS-PLATE-NAME (WS-PLATE-MID)
018000                     TO BIB-LOCATION
018100                 ADD 1 TO WS-MAPPINGS-USED-COUNT
018200             END-IF
018300         END-IF
018400     END-IF.
018500 2100-EXIT.
018600     EXIT.
018700******************************************************************
018800 2110-UPPERCASE-LOCATION.
018900******************************************************************
019000     INSPECT WS-LOCATION-UPPER
019100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019200         TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019300 2110-EXIT.
019400     EXIT.
019500******************************************************************
019600* 2120-MEASURE-LOCATION FINDS THE TRIMMED LENGTH OF THE UPPER-
019700* CASED LOCATION (RIGHT-PADDED WITH SPACES IN ITS PIC X(40)).
019800******************************************************************
019900 2120-MEASURE-LOCATION.
020000******************************************************************
020100     MOVE 40 TO WS-LOCATION-LEN.
020200     PERFORM 2121-BACK-UP-ONE THRU 2121-EXIT
020300         VARYING WS-SCAN-IDX FROM 40 BY -1
020400         UNTIL WS-SCAN-IDX < 1
020500         OR WS-LOCATION-UPPER (WS-SCAN-IDX:1) NOT = SPACE.
020600     MOVE WS-SCAN-IDX TO WS-LOCATION-LEN.
020700 2120-EXIT.
020800     EXIT.
020900******************************************************************
021000 2121-BACK-UP-ONE.
021100******************************************************************
021200     CONTINUE.
021300 2121-EXIT.
021400     EXIT.
021500******************************************************************
021600 2130-CHECK-ALL-LETTERS.
021700******************************************************************
021800     MOVE 'Y' TO WS-IS-CODE-SHAPE-SW.
021900     PERFORM 2131-CHECK-ONE-LETTER THRU 2131-EXIT
022000         VARYING WS-SCAN-IDX FROM 1 BY 1
022100         UNTIL WS-SCAN-IDX > WS-LOCATION-LEN.
022200 2130-EXIT.
022300     EXIT.
022400******************************************************************
022500 2131-CHECK-ONE-LETTER.
022600******************************************************************
022700     IF NOT (WS-LOCATION-UPPER (WS-SCAN-IDX:1) IS WS-UPPER-CLASS)
022800         MOVE 'N' TO WS-IS-CODE-SHAPE-SW
022900     END-IF.
023000 2131-EXIT.
023100     EXIT.
023200******************************************************************
023300* 2140-BINARY-SEARCH-PLATE SEARCHES THE SORTED PLATE TABLE FOR
023400* AN EXACT MATCH ON THE (LEFT-JUSTIFIED) CODE, COMPARING ONLY
023500* THE SIGNIFICANT LENGTH OF THE UPPERCASED LOCATION.
023600******************************************************************
023700 2140-BINARY-SEARCH-PLATE.
023800******************************************************************
023900     MOVE 'N' TO WS-FOUND-SW.
024000     MOVE 1 TO WS-PLATE-LOW.
024100     MOVE WS-PLATE-COUNT TO WS-PLATE-HIGH.
024200     PERFORM 2141-SEARCH-STEP THRU 2141-EXIT
024300         UNTIL WS-PLATE-LOW > WS-PLATE-HIGH
024400         OR WS-CODE-FOUND.
024500 2140-EXIT.
024600     EXIT.
024700******************************************************************
024800 2141-SEARCH-STEP.
024900******************************************************************
025000     COMPUTE WS-PLATE-MID =
025100         (WS-PLATE-LOW + WS-PLATE-HIGH) / 2.
025200     IF WS-PLATE-CODE (WS-PLATE-MID) (1:WS-LOCATION-LEN)
025300         = WS-LOCATION-UPPER (1:WS-LOCATION-LEN)
025400         AND WS-PLATE-CODE (WS-PLATE-MID)
025500             (WS-LOCATION-LEN + 1:3 - WS-LOCATION-LEN) = SPACES
025600         MOVE 'Y' TO WS-FOUND-SW
025700     ELSE
025800         IF WS-PLATE-CODE (WS-PLATE-MID) < WS-LOCATION-UPPER
025900             MOVE WS-PLATE-MID TO WS-PLATE-LOW
026000             ADD 1 TO WS-PLATE-LOW
026100         ELSE
026200             MOVE WS-PLATE-MID TO WS-PLATE-HIGH
026300             SUBTRACT 1 FROM WS-PLATE-HIGH
026400         END-IF
026500     END-IF.
026600 2141-EXIT.
026700     EXIT.
026800******************************************************************
026900 3000-CLOSE-FILES.
027000******************************************************************
027100     CLOSE PLATE-CODE-FILE.
027200     CLOSE CLEAN-ADVERT-FILE.
027300     CLOSE RESOLVED-ADVERT-FILE.
027400******************************************************************
027500 8000-READ-CLEAN-FILE.
027600******************************************************************
027700     READ CLEAN-ADVERT-FILE
027800         AT END
027900             MOVE '10' TO WS-IN-STATUS
028000     END-READ.
028100******************************************************************
028200 8100-READ-PLATE-FILE.
028300******************************************************************
028400     READ PLATE-CODE-FILE
028500         AT END
028600             MOVE '10' TO WS-PLATE-STATUS
028700     END-READ.
