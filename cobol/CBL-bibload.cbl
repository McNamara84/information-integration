000100******************************************************************
000200* PROGRAM NAME:    BIBLOAD
000300* ORIGINAL AUTHOR: R. HUELVA
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/89  R. HUELVA     ORIGINAL LOAD STEP FOR BIBLIOJOBS RUN,
000900*                        REQ BJ-004
001000* 06/02/90  R. HUELVA     REJECT NEGATIVE-LENGTH JOBID, BJ-009
001100* 09/22/91  R. HUELVA     GEO-LAT/GEO-LON RANGE CHECK ADDED,
001200*                        REQ BJ-041
001300* 02/14/94  T. OKONKWO    JOBDESCRIPTION WIDENED TO 200, BJ-077
001400* 07/30/98  T. OKONKWO    Y2K -- DATE CONVERTED TO 4-DIGIT YEAR,
001500*                        LEAP-YEAR TABLE REBUILT, REQ BJ-098
001600* 04/05/99  T. OKONKWO    Y2K RETEST SIGNED OFF, NO FURTHER
001700*                        CHANGE REQUIRED
001800* 11/03/01  P. ANAND     PROGRESS DISPLAY EVERY 500 RECORDS,
001900*                        REQ BJ-115
001905* 08/10/07  T. OKONKWO    WS-LL-VALUE TAKEN OFF COMP-3 -- NO OTHER
001910*                        FIELD IN THIS SHOP IS PACKED, AND
001915*                        BIB-GEO-LAT/LON ARE DISPLAY, REQ BJ-163
001920* 09/04/07  T. OKONKWO    THE 09/22/91 RANGE CHECK WAS DROPPING
001925*                        OUT-OF-RANGE LAT/LON TO MISSING INSTEAD
001930*                        OF LOADING IT AS PRESENT -- PROFILE'S OWN
001935*                        UNZULAESSIGE-WERTE RULE NEVER SAW THE BAD
001940*                        VALUES TO FLAG.  2400/2500 NOW SET
001945*                        PRESENT/MISSING FROM THE PARSE RESULT
001950*                        ONLY; RANGE IS PROFILE'S JOB, REQ BJ-164
001955* 09/11/07  T. OKONKWO    WS-SUBSCRIPT MOVED TO A 77-LEVEL ITEM
001960*                        PER SHOP STANDARDS REVIEW, REQ BJ-168
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  BIBLOAD.
002300 AUTHOR.        R. HUELVA.
002400 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
002500 DATE-WRITTEN.  03/11/89.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800******************************************************************
002900* BIBLOAD READS THE RAW JOB-ADVERT EXTRACT, CONVERTS THE JOBID,
003000* GEO-LAT, GEO-LON AND POSTING DATE TO TYPED FIELDS (UNCONVERT-
003100* IBLE VALUES ARE FLAGGED MISSING) AND WRITES ONE TYPED RECORD
003200* PER ADVERT TO THE WORKING DATASET PICKED UP BY CBL-BIBCLEAN.
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS WS-DIGIT-CLASS   IS '0' THRU '9'
004100     CLASS WS-LAT-LON-CLASS IS '0' THRU '9', '.', '+', '-', SPACE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RAW-ADVERT-FILE ASSIGN TO RAWADV
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-RAW-STATUS.
004700*
004800     SELECT TYPED-ADVERT-FILE ASSIGN TO TYPADV
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-TYPED-STATUS.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RAW-ADVERT-FILE
005500     RECORDING MODE IS F.
005600 01  RAW-ADVERT-LINE.
005700     05  RAW-JOBID                  PIC X(10).
005800     05  RAW-TITLE                  PIC X(80).
005900     05  RAW-COMPANY                PIC X(80).
006000     05  RAW-LOCATION               PIC X(40).
006100     05  RAW-JOBTYPE                PIC X(40).
006200     05  RAW-JOBDESCRIPTION         PIC X(200).
006300     05  RAW-COUNTRY                PIC X(30).
006400     05  RAW-DATE                   PIC X(10).
006500     05  RAW-GEO-LAT                PIC X(12).
006600     05  RAW-GEO-LON                PIC X(12).
006700     05  RAW-URL                    PIC X(100).
006800*
006900 FD  TYPED-ADVERT-FILE
007000     RECORDING MODE IS F.
007100     COPY BIBJOB REPLACING BIB-JOB-RECORD BY TYPED-ADVERT-RECORD.
007300******************************************************************
007400 WORKING-STORAGE SECTION.
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  WS-RAW-STATUS               PIC X(02).
007700         88  WS-RAW-OK                       VALUE '00'.
007800         88  WS-RAW-EOF                      VALUE '10'.
007900     05  WS-TYPED-STATUS             PIC X(02).
008000         88  WS-TYPED-OK                     VALUE '00'.
008100     05  WS-RECORD-COUNT             PIC 9(07) COMP VALUE 0.
008200     05  WS-MISSING-JOBID-COUNT      PIC 9(07) COMP VALUE 0.
008300     05  WS-MISSING-DATE-COUNT       PIC 9(07) COMP VALUE 0.
008500     05  WS-SIGN-CHAR                PIC X(01).
008550 77  WS-SUBSCRIPT                    PIC S9(03) COMP VALUE 0.
008600 01  WS-JOBID-WORK-AREA.
008700     05  WS-JOBID-TRIMMED            PIC X(10).
008800     05  WS-JOBID-DIGITS             PIC X(09).
008900     05  WS-JOBID-DIGITS-N REDEFINES
009000         WS-JOBID-DIGITS             PIC 9(09).
009100 01  WS-LAT-LON-WORK-AREA.
009200     05  WS-LL-TRIMMED               PIC X(12).
009300     05  WS-LL-INT-TEXT              PIC X(03) VALUE SPACE.
009400     05  WS-LL-FRAC-TEXT             PIC X(06) VALUE SPACE.
009500     05  WS-LL-INT-N REDEFINES
009600         WS-LL-INT-TEXT              PIC 9(03).
009700     05  WS-LL-FRAC-N REDEFINES
009800         WS-LL-FRAC-TEXT             PIC 9(06).
009900     05  WS-LL-VALUE                 PIC S9(3)V9(6).
010000 01  WS-DATE-WORK-AREA.
010100     05  WS-DATE-DD-TEXT             PIC X(02).
010200     05  WS-DATE-MM-TEXT             PIC X(02).
010300     05  WS-DATE-YYYY-TEXT           PIC X(04).
010400     05  WS-DATE-SEP1                PIC X(01).
010500     05  WS-DATE-SEP2                PIC X(01).
010600     05  WS-DATE-DD-N REDEFINES
010700         WS-DATE-DD-TEXT             PIC 9(02).
010800     05  WS-DATE-MM-N REDEFINES
010900         WS-DATE-MM-TEXT             PIC 9(02).
011000     05  WS-DATE-YYYY-N REDEFINES
011100         WS-DATE-YYYY-TEXT           PIC 9(04).
011200     05  WS-DATE-VALID-SW            PIC X(01) VALUE 'Y'.
011300         88  WS-DATE-IS-VALID            VALUE 'Y'.
011400 01  WS-DAYS-IN-MONTH-TABLE.
011500     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 9(02).
011600******************************************************************
011700 PROCEDURE DIVISION.
011800******************************************************************
011900 0000-MAIN-PARAGRAPH.
012000******************************************************************
012100     PERFORM 1000-OPEN-FILES.
012200     PERFORM 1100-BUILD-DAYS-TABLE.
012300     PERFORM 8000-READ-RAW-FILE.
012400     PERFORM 2000-LOAD-RECORD THRU 2000-EXIT
012500         UNTIL WS-RAW-EOF.
012600     PERFORM 3000-CLOSE-FILES.
012700     DISPLAY 'BIBLOAD RECORDS READ    : ' WS-RECORD-COUNT.
012800     DISPLAY 'BIBLOAD JOBID MISSING    : ' WS-MISSING-JOBID-COUNT.
012900     DISPLAY 'BIBLOAD DATE MISSING     : ' WS-MISSING-DATE-COUNT.
013000     GOBACK.
013100******************************************************************
013200 1000-OPEN-FILES.
013300******************************************************************
013400     OPEN INPUT  RAW-ADVERT-FILE.
013500     OPEN OUTPUT TYPED-ADVERT-FILE.
013600     IF NOT WS-RAW-OK
013700         DISPLAY 'BIBLOAD: RAW FILE OPEN ERROR ' WS-RAW-STATUS
013800     END-IF.
013900******************************************************************
014000 1100-BUILD-DAYS-TABLE.
014100******************************************************************
014200     MOVE 31 TO WS-DAYS-IN-MONTH (1).
014300     MOVE 29 TO WS-DAYS-IN-MONTH (2).
014400     MOVE 31 TO WS-DAYS-IN-MONTH (3).
014500     MOVE 30 TO WS-DAYS-IN-MONTH (4).
014600     MOVE 31 TO WS-DAYS-IN-MONTH (5).
014700     MOVE 30 TO WS-DAYS-IN-MONTH (6).
014800     MOVE 31 TO WS-DAYS-IN-MONTH (7).
014900     MOVE 31 TO WS-DAYS-IN-MONTH (8).
015000     MOVE 30 TO WS-DAYS-IN-MONTH (9).
015100     MOVE 31 TO WS-DAYS-IN-MONTH (10).
015200     MOVE 30 TO WS-DAYS-IN-MONTH (11).
015300     MOVE 31 TO WS-DAYS-IN-MONTH (12).
015400******************************************************************
015500 2000-LOAD-RECORD.
015600******************************************************************
015700     ADD 1 TO WS-RECORD-COUNT.
015800     MOVE SPACES TO TYPED-ADVERT-RECORD.
015900     PERFORM 2200-CONVERT-JOBID THRU 2200-EXIT.
016000     MOVE RAW-TITLE          TO BIB-TITLE.
016100     MOVE RAW-COMPANY        TO BIB-COMPANY.
016200     MOVE RAW-LOCATION       TO BIB-LOCATION.
016300     MOVE RAW-JOBTYPE        TO BIB-JOBTYPE.
016400     MOVE RAW-JOBDESCRIPTION TO BIB-JOBDESCRIPTION.
016500     MOVE RAW-COUNTRY        TO BIB-COUNTRY.
016600     MOVE RAW-URL            TO BIB-URL.
016700     PERFORM 2300-CONVERT-DATE   THRU 2300-EXIT.
016800     PERFORM 2400-CONVERT-GEO-LAT THRU 2400-EXIT.
016900     PERFORM 2500-CONVERT-GEO-LON THRU 2500-EXIT.
017000     WRITE TYPED-ADVERT-RECORD.
017100     IF (WS-RECORD-COUNT / 500) * 500 = WS-RECORD-COUNT
017200         DISPLAY 'BIBLOAD PROGRESS: ' WS-RECORD-COUNT
017300             ' RECORDS LOADED'
017400     END-IF.
017500     PERFORM 8000-READ-RAW-FILE.
017600 2000-EXIT.
017700     EXIT.
017800******************************************************************
017900 2200-CONVERT-JOBID.
018000******************************************************************
018100     MOVE RAW-JOBID TO WS-JOBID-TRIMMED.
018200     IF WS-JOBID-TRIMMED = SPACES
018300         SET BIB-JOBID-IS-MISSING TO TRUE
018400         ADD 1 TO WS-MISSING-JOBID-COUNT
018500         GO TO 2200-EXIT
018600     END-IF.
018700     MOVE WS-JOBID-TRIMMED (1:1) TO WS-SIGN-CHAR.
018800     IF WS-SIGN-CHAR = '+' OR WS-SIGN-CHAR = '-'
018900         MOVE WS-JOBID-TRIMMED (2:9) TO WS-JOBID-DIGITS
019000     ELSE
019100         MOVE WS-JOBID-TRIMMED (1:9) TO WS-JOBID-DIGITS
019200     END-IF.
019300     IF WS-JOBID-DIGITS IS WS-DIGIT-CLASS
019400         MOVE WS-JOBID-DIGITS-N TO BIB-JOBID
019500         IF WS-SIGN-CHAR = '-'
019600             COMPUTE BIB-JOBID = 0 - WS-JOBID-DIGITS-N
019700         END-IF
019800         SET BIB-JOBID-IS-PRESENT TO TRUE
019900     ELSE
020000         SET BIB-JOBID-IS-MISSING TO TRUE
020100         ADD 1 TO WS-MISSING-JOBID-COUNT
020200     END-IF.
020300 2200-EXIT.
020400     EXIT.
020500******************************************************************
020600 2300-CONVERT-DATE.
020700******************************************************************
020800     MOVE 'Y' TO WS-DATE-VALID-SW.
020900     IF RAW-DATE = SPACES
021000         SET BIB-DATE-IS-MISSING TO TRUE
021100         ADD 1 TO WS-MISSING-DATE-COUNT
021200         GO TO 2300-EXIT
021300     END-IF.
021400     MOVE RAW-DATE (1:2)  TO WS-DATE-DD-TEXT.
021500     MOVE RAW-DATE (3:1)  TO WS-DATE-SEP1.
021600     MOVE RAW-DATE (4:2)  TO WS-DATE-MM-TEXT.
021700     MOVE RAW-DATE (6:1)  TO WS-DATE-SEP2.
021800     MOVE RAW-DATE (7:4)  TO WS-DATE-YYYY-TEXT.
021900     IF WS-DATE-SEP1 NOT = '-' OR WS-DATE-SEP2 NOT = '-'
022000         MOVE 'N' TO WS-DATE-VALID-SW
022100     END-IF.
022200     IF NOT (WS-DATE-DD-TEXT IS WS-DIGIT-CLASS)
022300         MOVE 'N' TO WS-DATE-VALID-SW
022400     END-IF.
022500     IF NOT (WS-DATE-MM-TEXT IS WS-DIGIT-CLASS)
022600         MOVE 'N' TO WS-DATE-VALID-SW
022700     END-IF.
022800     IF NOT (WS-DATE-YYYY-TEXT IS WS-DIGIT-CLASS)
022900         MOVE 'N' TO WS-DATE-VALID-SW
023000     END-IF.
023100     IF WS-DATE-IS-VALID
023200         IF WS-DATE-MM-N < 1 OR WS-DATE-MM-N > 12
023300             MOVE 'N' TO WS-DATE-VALID-SW
023400         END-IF
023500     END-IF.
023600     IF WS-DATE-IS-VALID
023700         PERFORM 2310-CHECK-LEAP-YEAR THRU 2310-EXIT
023800         IF WS-DATE-DD-N < 1 OR
023900             WS-DATE-DD-N > WS-DAYS-IN-MONTH (WS-DATE-MM-N)
024000             MOVE 'N' TO WS-DATE-VALID-SW
024100         END-IF
024200     END-IF.
024300     IF WS-DATE-IS-VALID
024400         MOVE WS-DATE-YYYY-N TO BIB-DATE-YYYY
024500         MOVE WS-DATE-MM-N   TO BIB-DATE-MM
024600         MOVE WS-DATE-DD-N   TO BIB-DATE-DD
024700         SET BIB-DATE-IS-PRESENT TO TRUE
024800     ELSE
024900         SET BIB-DATE-IS-MISSING TO TRUE
025000         ADD 1 TO WS-MISSING-DATE-COUNT
025100     END-IF.
025200 2300-EXIT.
025300     EXIT.
025400******************************************************************
025500* 2310-CHECK-LEAP-YEAR ADJUSTS FEBRUARY'S DAY CEILING FOR LEAP
025600* YEARS.  A YEAR IS A LEAP YEAR WHEN DIVISIBLE BY 4 AND NOT BY
025700* 100, UNLESS ALSO DIVISIBLE BY 400.  REQ BJ-098 (Y2K REVIEW).
025800******************************************************************
025900 2310-CHECK-LEAP-YEAR.
026000******************************************************************
026100     MOVE 28 TO WS-DAYS-IN-MONTH (2).
026200     IF (WS-DATE-YYYY-N / 4) * 4 = WS-DATE-YYYY-N
026300         MOVE 29 TO WS-DAYS-IN-MONTH (2)
026400         IF (WS-DATE-YYYY-N / 100) * 100 = WS-DATE-YYYY-N
026500             MOVE 28 TO WS-DAYS-IN-MONTH (2)
026600             IF (WS-DATE-YYYY-N / 400) * 400 = WS-DATE-YYYY-N
026700                 MOVE 29 TO WS-DAYS-IN-MONTH (2)
026800             END-IF
026900         END-IF
027000     END-IF.
027100 2310-EXIT.
027200     EXIT.
027300******************************************************************
027400 2400-CONVERT-GEO-LAT.
027500******************************************************************
027600     MOVE RAW-GEO-LAT TO WS-LL-TRIMMED.
027700     PERFORM 2900-CONVERT-LAT-LON THRU 2900-EXIT.
027800     IF WS-DATE-IS-VALID
027900         MOVE WS-LL-VALUE TO BIB-GEO-LAT
028000         SET BIB-GEO-LAT-IS-PRESENT TO TRUE
028100     ELSE
028200         SET BIB-GEO-LAT-IS-MISSING TO TRUE
028300     END-IF.
028500 2400-EXIT.
028600     EXIT.
028700******************************************************************
028800 2500-CONVERT-GEO-LON.
028900******************************************************************
029000     MOVE RAW-GEO-LON TO WS-LL-TRIMMED.
029100     PERFORM 2900-CONVERT-LAT-LON THRU 2900-EXIT.
029200     IF WS-DATE-IS-VALID
029400         MOVE WS-LL-VALUE TO BIB-GEO-LON
029500         SET BIB-GEO-LON-IS-PRESENT TO TRUE
029600     ELSE
029700         SET BIB-GEO-LON-IS-MISSING TO TRUE
029800     END-IF.
029900 2500-EXIT.
030000     EXIT.
030100******************************************************************
030200* 2900-CONVERT-LAT-LON SPLITS A SIGNED-DECIMAL TEXT FIELD ON ITS
030300* DECIMAL POINT AND LEAVES THE RESULT IN WS-LL-VALUE.  ON ANY
030400* FORMAT ERROR WS-DATE-VALID-SW (REUSED HERE AS A GENERIC
030500* VALID/INVALID SWITCH) IS SET TO 'N'.
030600******************************************************************
030700 2900-CONVERT-LAT-LON.
030800******************************************************************
030900     MOVE 'Y' TO WS-DATE-VALID-SW.
031000     MOVE SPACES TO WS-LL-INT-TEXT WS-LL-FRAC-TEXT.
031100     MOVE 0 TO WS-LL-VALUE.
031200     IF WS-LL-TRIMMED = SPACES
031300         MOVE 'N' TO WS-DATE-VALID-SW
031400         GO TO 2900-EXIT
031500     END-IF.
031600     MOVE WS-LL-TRIMMED (1:1) TO WS-SIGN-CHAR.
031700     IF WS-SIGN-CHAR = '+' OR WS-SIGN-CHAR = '-'
031800         UNSTRING WS-LL-TRIMMED (2:11) DELIMITED BY '.'
031900             INTO WS-LL-INT-TEXT WS-LL-FRAC-TEXT
032000     ELSE
032100         MOVE '+' TO WS-SIGN-CHAR
032200         UNSTRING WS-LL-TRIMMED DELIMITED BY '.'
032300             INTO WS-LL-INT-TEXT WS-LL-FRAC-TEXT
032400     END-IF.
032500     IF WS-LL-FRAC-TEXT = SPACES
032600         MOVE 0 TO WS-LL-FRAC-TEXT
032700     END-IF.
032800     IF NOT (WS-LL-INT-TEXT IS WS-DIGIT-CLASS) OR
032900         NOT (WS-LL-FRAC-TEXT IS WS-DIGIT-CLASS)
033000         MOVE 'N' TO WS-DATE-VALID-SW
033100         GO TO 2900-EXIT
033200     END-IF.
033300     COMPUTE WS-LL-VALUE =
033400         WS-LL-INT-N + (WS-LL-FRAC-N / 1000000).
033500     IF WS-SIGN-CHAR = '-'
033600         COMPUTE WS-LL-VALUE = 0 - WS-LL-VALUE
033700     END-IF.
033800 2900-EXIT.
033900     EXIT.
034000******************************************************************
034100 3000-CLOSE-FILES.
034200******************************************************************
034300     CLOSE RAW-ADVERT-FILE.
034400     CLOSE TYPED-ADVERT-FILE.
034500******************************************************************
034600 8000-READ-RAW-FILE.
034700******************************************************************
034800     READ RAW-ADVERT-FILE
034900         AT END
035000             MOVE '10' TO WS-RAW-STATUS
035100     END-READ.
