000100******************************************************************
000200* PROGRAM NAME:    BIBGROUP
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/17/01  D. QUINTERO   ORIGINAL DUP-GROUP STEP, UNION-FIND
000900*                        OVER THE ALL-PAIRS FUZZY MATCH, REQ
001000*                        BJ-115
001100* 02/19/03  P. ANAND     TABLE CEILING RAISED TO 2000, BJ-129
001200* 06/14/04  P. ANAND     OUTER-LOOP PERCENT-COMPLETE DISPLAY
001300*                        ADDED FOR LONG RUNS, REQ BJ-133
001400* 09/08/05  T. OKONKWO   NORMALIZED COMPARE TEXT WAS BUILDING
001500*                        ON THE RAW FIELDS -- NOW LOWERCASES
001600*                        AND COLLAPSES PUNCTUATION FIRST PER
001700*                        BEFORE SCORING, REQ BJ-147
001750* 09/11/07  D. QUINTERO   WS-OUTER-IDX MOVED TO A 77-LEVEL ITEM
001760*                        PER SHOP STANDARDS REVIEW, REQ BJ-167
001800******************************************************************
001900* BIBGROUP LOADS EVERY DEDUPLICATED ADVERT INTO WS-JOB-TABLE-AREA,
002000* THEN RUNS AN ALL-PAIRS COMPARISON (I LESS THAN J) OVER A
002100* NORMALIZED TITLE/JOBDESCRIPTION/COMPANY/LOCATION KEY.  A SCORE
002200* OF 80 OR BETTER UNIONS ROW J INTO ROW I'S GROUP; THE LOWEST-
002300* NUMBERED ROW IN A GROUP IS ALWAYS THE GROUP'S ROOT.  EVERY ROW
002400* BELONGING TO A GROUP OF TWO OR MORE MEMBERS IS WRITTEN TO THE
002500* GROUPS OUTPUT, TAGGED WITH ITS ROOT'S ROW NUMBER AS DUP-GROUP.
002600* SINGLETON GROUPS PRODUCE NO OUTPUT.
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  BIBGROUP.
003000 AUTHOR.        D. QUINTERO.
003100 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
003200 DATE-WRITTEN.  11/17/01.
003300 DATE-COMPILED.
003400 SECURITY.      NON-CONFIDENTIAL.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003850 SPECIAL-NAMES.
003860     CLASS WS-WORD-CLASS
003870         IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9' '_'.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT DEDUPED-ADVERT-FILE ASSIGN TO DEDADV
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-IN-STATUS.
004400*
004500     SELECT DUP-GROUPS-FILE ASSIGN TO GRPADV
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-GRP-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  DEDUPED-ADVERT-FILE
005200     RECORDING MODE IS F.
005300     COPY BIBJOB REPLACING BIB-JOB-RECORD BY DEDUPED-ADVERT-RECORD.
005400*
005500 FD  DUP-GROUPS-FILE
005600     RECORDING MODE IS F.
005700 01  DUP-GROUPS-RECORD.
005800     05  DGR-ADVERT-IMAGE           PIC X(634).
005900     05  DGR-DUP-GROUP              PIC 9(05).
005920* DGR-TRACE-VIEW GIVES THE WRITE PARAGRAPH A LOOK AT THE TITLE
005940* FIELD OF THE ROW JUST WRITTEN, FOR THE OPTIONAL TRACE DISPLAY.
005960 01  DGR-TRACE-VIEW REDEFINES DUP-GROUPS-RECORD.
005980     05  FILLER                    PIC X(10).
006000     05  DGR-TRACE-TITLE           PIC X(80).
006010     05  FILLER                    PIC X(549).
006020******************************************************************
006100 WORKING-STORAGE SECTION.
006500 01  WS-SWITCHES-MISC-FIELDS.
006600     05  WS-IN-STATUS                PIC X(02).
006700         88  WS-IN-OK                        VALUE '00'.
006800         88  WS-IN-EOF                       VALUE '10'.
006900     05  WS-GRP-STATUS               PIC X(02).
007100     05  WS-INNER-IDX                PIC S9(04) COMP VALUE 0.
007200     05  WS-GROUP-COUNT              PIC S9(04) COMP VALUE 0.
007300     05  WS-ROWS-WRITTEN             PIC 9(07) COMP VALUE 0.
007400     05  WS-PCT-COMPLETE             PIC S9(03) COMP VALUE 0.
007500     05  WS-LAST-PCT-SHOWN           PIC S9(03) COMP VALUE -1.
007600     05  WS-BUILD-IDX                PIC S9(04) COMP VALUE 0.
007700     05  WS-DEST-PTR                 PIC S9(04) COMP VALUE 0.
007800     05  WS-MEASURE-LEN              PIC S9(04) COMP VALUE 0.
007900     05  WS-MEASURE-IDX              PIC S9(04) COMP VALUE 0.
008000     05  WS-SCAN-IDX                 PIC S9(04) COMP VALUE 0.
008100     05  WS-PRIOR-WAS-SPACE-SW       PIC X(01) VALUE 'N'.
008200         88  WS-PRIOR-WAS-SPACE              VALUE 'Y'.
008300     05  WS-ROOT-I                   PIC S9(04) COMP VALUE 0.
008400     05  WS-ROOT-J                   PIC S9(04) COMP VALUE 0.
008500     05  WS-WALK-IDX                 PIC S9(04) COMP VALUE 0.
008600*
008650 77  WS-OUTER-IDX                    PIC S9(04) COMP VALUE 0.
008700 01  WS-COMBINED-TEXT-WORK-AREA.
008800     05  WS-COMBINED-TEXT-WORK       PIC X(400).
008900     05  WS-MEASURE-SOURCE           PIC X(200).
009000     05  WS-NORMALIZE-WORK REDEFINES WS-MEASURE-SOURCE.
009100         10  WS-NORMALIZE-CHAR       PIC X(01) OCCURS 200 TIMES.
009200*
009300     COPY BIBTOKT.
009400     COPY BIBJTBL.
009500******************************************************************
009600 LINKAGE SECTION.
009700******************************************************************
009800 PROCEDURE DIVISION.
009900******************************************************************
010000 0000-MAIN-PARAGRAPH.
010100******************************************************************
010200     PERFORM 1000-OPEN-FILES.
010300     PERFORM 1100-LOAD-JOB-TABLE.
010400     PERFORM 2000-OUTER-COMPARE-LOOP THRU 2000-EXIT.
010500     PERFORM 5000-WRITE-GROUPS-OUTPUT THRU 5000-EXIT.
010600     PERFORM 3000-CLOSE-FILES.
010700     DISPLAY 'BIBGROUP RECORDS READ      : ' WS-JOB-TABLE-SIZE.
010750     DISPLAY 'BIBGROUP DUPLICATE GROUPS  : ' WS-GROUP-COUNT.
010800     DISPLAY 'BIBGROUP GROUP ROWS WRITTEN: ' WS-ROWS-WRITTEN.
010900     GOBACK.
011000******************************************************************
011100 1000-OPEN-FILES.
011200******************************************************************
011300     OPEN INPUT  DEDUPED-ADVERT-FILE.
011400     OPEN OUTPUT DUP-GROUPS-FILE.
011500******************************************************************
011600* 1100-LOAD-JOB-TABLE READS EVERY DEDUPLICATED ADVERT INTO
011700* WORKING STORAGE (UP TO THE 2000-ROW TABLE CEILING, REQ BJ-129)
011800* AND SETS EACH ROW'S OWN INDEX AS ITS OWN GROUP ROOT.
011900******************************************************************
012000 1100-LOAD-JOB-TABLE.
012100******************************************************************
012200     MOVE 0 TO WS-JOB-TABLE-SIZE.
012300     PERFORM 8000-READ-DEDUPED-FILE.
012400     PERFORM 1110-LOAD-ONE-ROW THRU 1110-EXIT
012500         UNTIL WS-IN-EOF
012600         OR WS-JOB-TABLE-SIZE = 2000.
012700 1100-EXIT.
012800     EXIT.
012900******************************************************************
013000 1110-LOAD-ONE-ROW.
013100******************************************************************
013200     ADD 1 TO WS-JOB-TABLE-SIZE.
013300     MOVE DEDUPED-ADVERT-RECORD TO WJ-RAW-RECORD (WS-JOB-TABLE-SIZE).
013400     MOVE 'N' TO WJ-DUP-SW (WS-JOB-TABLE-SIZE).
013500     MOVE WS-JOB-TABLE-SIZE TO WJ-GROUP-ROOT (WS-JOB-TABLE-SIZE).
013600     PERFORM 8000-READ-DEDUPED-FILE.
013700 1110-EXIT.
013800     EXIT.
013900******************************************************************
014000* 2000-OUTER-COMPARE-LOOP DRIVES THE ALL-PAIRS PASS, I FROM 1 TO
014100* N-1, EACH COMPARED AGAINST EVERY LATER ROW J.
014200******************************************************************
014300 2000-OUTER-COMPARE-LOOP.
014400******************************************************************
014500     PERFORM 2010-OUTER-ONE-ROW THRU 2010-EXIT
014600         VARYING WS-OUTER-IDX FROM 1 BY 1
014700         UNTIL WS-OUTER-IDX > WS-JOB-TABLE-SIZE.
014800     IF WS-JOB-TABLE-SIZE > 0
014900         DISPLAY 'BIBGROUP PROGRESS: 100 PERCENT COMPLETE'
015000     END-IF.
015100 2000-EXIT.
015200     EXIT.
015300******************************************************************
015400 2010-OUTER-ONE-ROW.
015500******************************************************************
015600     IF WS-OUTER-IDX < WS-JOB-TABLE-SIZE
015700         PERFORM 2100-INNER-COMPARE-LOOP THRU 2100-EXIT
015800             VARYING WS-INNER-IDX FROM WS-OUTER-IDX BY 1
015900             UNTIL WS-INNER-IDX > WS-JOB-TABLE-SIZE
016000     END-IF.
016100     IF WS-JOB-TABLE-SIZE > 0
016200         COMPUTE WS-PCT-COMPLETE =
016300             (WS-OUTER-IDX * 100) / WS-JOB-TABLE-SIZE
016400         IF WS-PCT-COMPLETE NOT = WS-LAST-PCT-SHOWN
016500             DISPLAY 'BIBGROUP PROGRESS: ' WS-PCT-COMPLETE
016600                 ' PERCENT COMPLETE'
016700             MOVE WS-PCT-COMPLETE TO WS-LAST-PCT-SHOWN
016800         END-IF
016900     END-IF.
017000 2010-EXIT.
017100     EXIT.
017200******************************************************************
017300* 2100-INNER-COMPARE-LOOP COMPARES ROW I (OUTER) WITH EVERY LATER
017400* ROW J (INNER), I LESS THAN J ONLY (REQ BJ-115) -- UNLIKE
017500* DEDUP-REMOVE, NEITHER ROW IS EVER SKIPPED FOR BEING ALREADY
017600* GROUPED; A ROW CAN BELONG TO ONLY ONE GROUP BECAUSE THE UNION
017700* STEP ALWAYS MERGES ONTO THE LOWER ROOT.
017800******************************************************************
017900 2100-INNER-COMPARE-LOOP.
018000******************************************************************
018100     IF WS-INNER-IDX NOT = WS-OUTER-IDX
018200         PERFORM 2200-BUILD-COMBINED-TEXTS THRU 2200-EXIT
018300         CALL 'BIBTOKN' USING BIB-TOKEN-LINKAGE
018400         IF BIB-TOKEN-SCORE NOT < 80
018500             PERFORM 2300-UNION-ROWS THRU 2300-EXIT
018600         END-IF
018700     END-IF.
018800 2100-EXIT.
018900     EXIT.
019000******************************************************************
019100* 2200-BUILD-COMBINED-TEXTS BUILDS THE NORMALIZED
019200* COMPARISON KEY -- TITLE, JOBDESCRIPTION, COMPANY AND LOCATION,
019300* SPACE SEPARATED -- FOR BOTH THE OUTER AND INNER ROW, AND LOADS
019400* THEM INTO THE BIBTOKN LINKAGE AREA.
019500******************************************************************
019600 2200-BUILD-COMBINED-TEXTS.
019700******************************************************************
019800     MOVE WS-OUTER-IDX TO WS-BUILD-IDX.
019900     PERFORM 2210-BUILD-ONE-COMBINED-TEXT THRU 2210-EXIT.
020000     MOVE WS-COMBINED-TEXT-WORK TO BIB-TOKEN-TEXT-A.
020100     MOVE WS-INNER-IDX TO WS-BUILD-IDX.
020200     PERFORM 2210-BUILD-ONE-COMBINED-TEXT THRU 2210-EXIT.
020300     MOVE WS-COMBINED-TEXT-WORK TO BIB-TOKEN-TEXT-B.
020400 2200-EXIT.
020500     EXIT.
020600******************************************************************
020700* 2210-BUILD-ONE-COMBINED-TEXT BUILDS ONE ROW'S NORMALIZED
020800* COMPARISON TEXT (TITLE, JOBDESCRIPTION, COMPANY, LOCATION, EACH
020900* NORMALIZED BY 2250-NORMALIZE-FIELD BEFORE IT IS APPENDED) FOR
021000* THE ROW INDEXED BY WS-BUILD-IDX, INTO WS-COMBINED-TEXT-WORK.
021100******************************************************************
021200 2210-BUILD-ONE-COMBINED-TEXT.
021300******************************************************************
021400     MOVE SPACES TO WS-COMBINED-TEXT-WORK.
021500     MOVE 1 TO WS-DEST-PTR.
021600     MOVE WJ-TITLE (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
021700     PERFORM 2250-NORMALIZE-FIELD THRU 2250-EXIT.
021800     PERFORM 2290-MEASURE-FIELD   THRU 2290-EXIT.
021900     PERFORM 2280-APPEND-FIELD    THRU 2280-EXIT.
022000     MOVE WJ-JOBDESCRIPTION (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022100     PERFORM 2250-NORMALIZE-FIELD THRU 2250-EXIT.
022200     PERFORM 2290-MEASURE-FIELD   THRU 2290-EXIT.
022300     PERFORM 2280-APPEND-FIELD    THRU 2280-EXIT.
022400     MOVE WJ-COMPANY (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022500     PERFORM 2250-NORMALIZE-FIELD THRU 2250-EXIT.
022600     PERFORM 2290-MEASURE-FIELD   THRU 2290-EXIT.
022700     PERFORM 2280-APPEND-FIELD    THRU 2280-EXIT.
022800     MOVE WJ-LOCATION (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022900     PERFORM 2250-NORMALIZE-FIELD THRU 2250-EXIT.
023000     PERFORM 2290-MEASURE-FIELD   THRU 2290-EXIT.
023100     PERFORM 2280-APPEND-FIELD    THRU 2280-EXIT.
023200 2210-EXIT.
023300     EXIT.
023400******************************************************************
023500* 2250-NORMALIZE-FIELD LOWERCASES WS-MEASURE-SOURCE, THEN WALKS
023600* IT LEFT TO RIGHT TURNING EVERY NON-WORD CHARACTER (ANYTHING
023700* OUTSIDE A-Z, 0-9, UNDERSCORE) INTO A SPACE AND COLLAPSING EACH
023800* RUN OF SUCH CHARACTERS DOWN TO ONE SPACE, PER REQ BJ-147.
023900******************************************************************
024000 2250-NORMALIZE-FIELD.
024100******************************************************************
024200     INSPECT WS-MEASURE-SOURCE
024300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
024400         TO         'abcdefghijklmnopqrstuvwxyz'.
024500     MOVE 'N' TO WS-PRIOR-WAS-SPACE-SW.
024600     PERFORM 2260-NORMALIZE-ONE-CHAR THRU 2260-EXIT
024700         VARYING WS-SCAN-IDX FROM 1 BY 1
024800         UNTIL WS-SCAN-IDX > 200.
024900 2250-EXIT.
025000     EXIT.
025100******************************************************************
025200* 2260-NORMALIZE-ONE-CHAR HANDLES ONE CHARACTER OF THE SCAN --
025300* WORD CHARACTERS PASS THROUGH; A NON-WORD CHARACTER BECOMES A
025400* SPACE, BUT ONLY THE FIRST OF A RUN OF THEM IS KEPT (THE REST
025500* ARE SQUEEZED OUT BY 2270-SQUEEZE-FORWARD).
025600******************************************************************
025700 2260-NORMALIZE-ONE-CHAR.
025800******************************************************************
025900     IF WS-NORMALIZE-CHAR (WS-SCAN-IDX) IS WS-WORD-CLASS
026000         MOVE 'N' TO WS-PRIOR-WAS-SPACE-SW
026100     ELSE
026200         IF WS-PRIOR-WAS-SPACE
026300             PERFORM 2270-SQUEEZE-FORWARD THRU 2270-EXIT
026400         ELSE
026500             MOVE SPACE TO WS-NORMALIZE-CHAR (WS-SCAN-IDX)
026600             MOVE 'Y' TO WS-PRIOR-WAS-SPACE-SW
026700         END-IF
026800     END-IF.
026900 2260-EXIT.
027000     EXIT.
027100******************************************************************
027200* 2270-SQUEEZE-FORWARD REMOVES THE CURRENT (REPEATED) SEPARATOR
027300* CHARACTER BY SHIFTING EVERYTHING TO ITS RIGHT ONE POSITION LEFT,
027400* THEN BLANKING THE NOW-VACATED FINAL BYTE.
027500******************************************************************
027600 2270-SQUEEZE-FORWARD.
027700******************************************************************
027800     IF WS-SCAN-IDX < 200
027900         MOVE WS-MEASURE-SOURCE (WS-SCAN-IDX + 1:200 - WS-SCAN-IDX)
028000             TO WS-MEASURE-SOURCE (WS-SCAN-IDX:200 - WS-SCAN-IDX)
028100     END-IF.
028200     MOVE SPACE TO WS-NORMALIZE-CHAR (200).
028300 2270-EXIT.
028400     EXIT.
028500******************************************************************
028600* 2280-APPEND-FIELD COPIES THE TRIMMED WS-MEASURE-SOURCE ONTO THE
028700* TAIL OF WS-COMBINED-TEXT-WORK AT WS-DEST-PTR, THEN LAYS DOWN
028800* ONE SEPARATING SPACE.
028900******************************************************************
029000 2280-APPEND-FIELD.
029100******************************************************************
029200     IF WS-MEASURE-LEN > 0
029300         MOVE WS-MEASURE-SOURCE (1:WS-MEASURE-LEN)
029400             TO WS-COMBINED-TEXT-WORK (WS-DEST-PTR:WS-MEASURE-LEN)
029500         ADD WS-MEASURE-LEN TO WS-DEST-PTR
029600     END-IF.
029700     IF WS-DEST-PTR < 400
029800         MOVE ' ' TO WS-COMBINED-TEXT-WORK (WS-DEST-PTR:1)
029900         ADD 1 TO WS-DEST-PTR
030000     END-IF.
030100 2280-EXIT.
030200     EXIT.
030300******************************************************************
030400* 2290-MEASURE-FIELD FINDS THE TRIMMED LENGTH OF WS-MEASURE-SOURCE
030500* (RIGHT-PADDED WITH SPACES IN ITS PIC X(200)) AFTER NORMALIZING.
030600******************************************************************
030700 2290-MEASURE-FIELD.
030800******************************************************************
030900     MOVE 200 TO WS-MEASURE-LEN.
031000     PERFORM 2291-BACK-UP-ONE THRU 2291-EXIT
031100         VARYING WS-MEASURE-IDX FROM 200 BY -1
031200         UNTIL WS-MEASURE-IDX < 1
031300         OR WS-MEASURE-SOURCE (WS-MEASURE-IDX:1) NOT = SPACE.
031400     MOVE WS-MEASURE-IDX TO WS-MEASURE-LEN.
031500 2290-EXIT.
031600     EXIT.
031700******************************************************************
031800 2291-BACK-UP-ONE.
031900******************************************************************
032000     CONTINUE.
032100 2291-EXIT.
032200     EXIT.
032300******************************************************************
032400* 2300-UNION-ROWS MERGES ROW J'S GROUP INTO ROW I'S GROUP.  EACH
032500* ROW'S CURRENT ROOT IS FOUND BY WALKING WJ-GROUP-ROOT UNTIL IT
032600* POINTS TO ITSELF; THE WINNING ROOT IS ALWAYS THE LOWER-NUMBERED
032700* OF THE TWO (THE EARLIER ROW), REQ BJ-115.
032800******************************************************************
032900 2300-UNION-ROWS.
033000******************************************************************
033100     MOVE WS-OUTER-IDX TO WS-WALK-IDX.
033200     PERFORM 2310-FIND-ROOT THRU 2310-EXIT.
033300     MOVE WS-WALK-IDX TO WS-ROOT-I.
033400     MOVE WS-INNER-IDX TO WS-WALK-IDX.
033500     PERFORM 2310-FIND-ROOT THRU 2310-EXIT.
033600     MOVE WS-WALK-IDX TO WS-ROOT-J.
033700     IF WS-ROOT-I NOT = WS-ROOT-J
033800         IF WS-ROOT-I < WS-ROOT-J
033900             MOVE WS-ROOT-I TO WJ-GROUP-ROOT (WS-ROOT-J)
034000         ELSE
034100             MOVE WS-ROOT-J TO WJ-GROUP-ROOT (WS-ROOT-I)
034200         END-IF
034300     END-IF.
034400 2300-EXIT.
034500     EXIT.
034600******************************************************************
034700* 2310-FIND-ROOT WALKS WJ-GROUP-ROOT FROM WS-WALK-IDX UNTIL IT
034900* REACHES A ROW THAT IS ITS OWN ROOT.
035000******************************************************************
035100 2310-FIND-ROOT.
035200******************************************************************
035300     PERFORM 2320-FOLLOW-ONE-LINK THRU 2320-EXIT
035400         UNTIL WJ-GROUP-ROOT (WS-WALK-IDX) = WS-WALK-IDX.
035410 2310-EXIT.
035420     EXIT.
035500 2320-FOLLOW-ONE-LINK.
035600******************************************************************
035800     MOVE WJ-GROUP-ROOT (WS-WALK-IDX) TO WS-WALK-IDX.
035900 2320-EXIT.
036000     EXIT.
036400******************************************************************
036500 5000-WRITE-GROUPS-OUTPUT.
036600******************************************************************
036700     MOVE 0 TO WS-GROUP-COUNT.
036800     PERFORM 5010-COUNT-GROUP-MEMBERS THRU 5010-EXIT
036900         VARYING WS-OUTER-IDX FROM 1 BY 1
037000         UNTIL WS-OUTER-IDX > WS-JOB-TABLE-SIZE.
037100     PERFORM 5020-WRITE-ONE-ROW THRU 5020-EXIT
037200         VARYING WS-OUTER-IDX FROM 1 BY 1
037300         UNTIL WS-OUTER-IDX > WS-JOB-TABLE-SIZE.
037400 5000-EXIT.
037500     EXIT.
037600 5010-COUNT-GROUP-MEMBERS.
037700******************************************************************
037800     MOVE WS-OUTER-IDX TO WS-WALK-IDX.
037900     PERFORM 2310-FIND-ROOT THRU 2310-EXIT.
038000     MOVE WS-WALK-IDX TO WJ-GROUP-ROOT (WS-OUTER-IDX).
038100 5010-EXIT.
038200     EXIT.
038300******************************************************************
038400 5020-WRITE-ONE-ROW.
038500******************************************************************
038600     MOVE 0 TO WS-INNER-IDX.
038700     PERFORM 5030-ROOT-MEMBER-COUNT THRU 5030-EXIT
038800         VARYING WS-SCAN-IDX FROM 1 BY 1
038900         UNTIL WS-SCAN-IDX > WS-JOB-TABLE-SIZE.
039000     IF WS-INNER-IDX NOT < 2
039100         MOVE WJ-RAW-RECORD (WS-OUTER-IDX) TO DGR-ADVERT-IMAGE
039200         MOVE WJ-GROUP-ROOT (WS-OUTER-IDX) TO DGR-DUP-GROUP
039300         WRITE DUP-GROUPS-RECORD
039310         DISPLAY 'BIBGROUP GROUP ' DGR-DUP-GROUP
039320             ' MEMBER TITLE: ' DGR-TRACE-TITLE
039400         ADD 1 TO WS-ROWS-WRITTEN
039420         IF WJ-GROUP-ROOT (WS-OUTER-IDX) = WS-OUTER-IDX
039440             ADD 1 TO WS-GROUP-COUNT
039460         END-IF
039500     END-IF.
039600 5020-EXIT.
039700     EXIT.
039800******************************************************************
039900 5030-ROOT-MEMBER-COUNT.
040000******************************************************************
040100     IF WJ-GROUP-ROOT (WS-SCAN-IDX) = WJ-GROUP-ROOT (WS-OUTER-IDX)
040200         ADD 1 TO WS-INNER-IDX
040300     END-IF.
040350 5030-EXIT.
040400     EXIT.
040800******************************************************************
040900 3000-CLOSE-FILES.
041000******************************************************************
041100     CLOSE DEDUPED-ADVERT-FILE.
041200     CLOSE DUP-GROUPS-FILE.
041300******************************************************************
041400 8000-READ-DEDUPED-FILE.
041500******************************************************************
041600     READ DEDUPED-ADVERT-FILE
041700         AT END
041800             MOVE '10' TO WS-IN-STATUS
041900     END-READ.
