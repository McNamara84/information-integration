000100******************************************************************
000200* PROGRAM NAME:    BIBDEDUP
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/10/01  D. QUINTERO   ORIGINAL DEDUP-REMOVE STEP, ALL-PAIRS
000900*                        FUZZY MATCH AGAINST AN EARLIER KEPT
001000*                        ROW, REQ BJ-114
001100* 02/19/03  P. ANAND     TABLE CEILING RAISED TO 2000, BJ-129
001200* 06/14/04  P. ANAND     OUTER-LOOP PERCENT-COMPLETE DISPLAY
001300*                        ADDED FOR LONG RUNS, REQ BJ-133
001320* 08/02/06  D. QUINTERO   PROGRESS DISPLAY WAS FLOODING THE JOBLOG
001330*                        ON OVERNIGHT RUNS -- NOW GATED BEHIND THE
001340*                        UPSI-0 OPERATOR SWITCH, REQ BJ-151
001360* 09/11/07  D. QUINTERO   WS-OUTER-IDX MOVED TO A 77-LEVEL ITEM
001370*                        PER SHOP STANDARDS REVIEW, REQ BJ-166
001400******************************************************************
001500* BIBDEDUP LOADS EVERY RESOLVED ADVERT INTO WS-JOB-TABLE-AREA,
001600* THEN FOR EACH ROW I NOT ALREADY MARKED A DUPLICATE, COMPARES
001700* ITS COMPANY/LOCATION/JOBTYPE/JOBDESCRIPTION TEXT AGAINST EVERY
001800* LATER UNMARKED ROW J VIA THE BIBTOKN SCORER.  A SCORE OF 90 OR
001900* BETTER MARKS J AS A DUPLICATE OF I; J IS THEN NEVER USED AS AN
002000* ANCHOR ITSELF.  UNMARKED ROWS GO TO THE DEDUPED OUTPUT IN
002100* ORIGINAL ORDER; MARKED ROWS GO TO THE DUPLICATES OUTPUT IN THE
002200* ORDER THEY WERE DISCOVERED.
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  BIBDEDUP.
002600 AUTHOR.        D. QUINTERO.
002700 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
002800 DATE-WRITTEN.  11/10/01.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003450 SPECIAL-NAMES.
003460     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
003470            OFF STATUS IS WS-TRACE-SWITCH-OFF.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT RESOLVED-ADVERT-FILE ASSIGN TO RESADV
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-IN-STATUS.
004000*
004100     SELECT DEDUPED-ADVERT-FILE ASSIGN TO DEDADV
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-DEDUP-STATUS.
004400*
004500     SELECT DUPLICATES-FILE ASSIGN TO DUPADV
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-DUP-STATUS.
004800******************************************************************
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  RESOLVED-ADVERT-FILE
005200     RECORDING MODE IS F.
005300     COPY BIBJOB REPLACING BIB-JOB-RECORD BY RESOLVED-ADVERT-RECORD.
005400*
005500 FD  DEDUPED-ADVERT-FILE
005600     RECORDING MODE IS F.
005700 01  DEDUPED-ADVERT-RECORD              PIC X(634).
005800*
005900 FD  DUPLICATES-FILE
006000     RECORDING MODE IS F.
006100 01  DUPLICATES-RECORD                   PIC X(634).
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006400 01  WS-SWITCHES-MISC-FIELDS.
006500     05  WS-IN-STATUS                PIC X(02).
006600         88  WS-IN-OK                        VALUE '00'.
006700         88  WS-IN-EOF                       VALUE '10'.
006800     05  WS-DEDUP-STATUS             PIC X(02).
006900     05  WS-DUP-STATUS               PIC X(02).
007100     05  WS-INNER-IDX                PIC S9(04) COMP VALUE 0.
007200     05  WS-DEDUP-COUNT              PIC 9(07) COMP VALUE 0.
007300     05  WS-DUP-COUNT                PIC 9(07) COMP VALUE 0.
007400     05  WS-PCT-COMPLETE             PIC S9(03) COMP VALUE 0.
007500     05  WS-LAST-PCT-SHOWN           PIC S9(03) COMP VALUE -1.
007550     05  WS-BUILD-IDX                PIC S9(04) COMP VALUE 0.
007560     05  WS-DEST-PTR                 PIC S9(04) COMP VALUE 0.
007570     05  WS-MEASURE-LEN              PIC S9(04) COMP VALUE 0.
007580     05  WS-MEASURE-IDX              PIC S9(04) COMP VALUE 0.
007600*
007700 01  WS-COMBINED-TEXT-WORK-AREA.
007800     05  WS-COMBINED-TEXT-WORK       PIC X(400).
007900     05  WS-MEASURE-SOURCE           PIC X(200).
008000*
008025 77  WS-OUTER-IDX                    PIC S9(04) COMP VALUE 0.
008050     COPY BIBTOKT.
008100     COPY BIBJTBL.
008200******************************************************************
008300 LINKAGE SECTION.
008400******************************************************************
008500 PROCEDURE DIVISION.
008600******************************************************************
008700 0000-MAIN-PARAGRAPH.
008800******************************************************************
008900     PERFORM 1000-OPEN-FILES.
009000     PERFORM 1100-LOAD-JOB-TABLE.
009100     PERFORM 2000-OUTER-COMPARE-LOOP THRU 2000-EXIT.
009200     PERFORM 5000-WRITE-DEDUPED-OUTPUT THRU 5000-EXIT.
009300     PERFORM 3000-CLOSE-FILES.
009400     DISPLAY 'BIBDEDUP RECORDS READ    : ' WS-JOB-TABLE-SIZE.
009500     DISPLAY 'BIBDEDUP DUPLICATES FOUND : ' WS-DUP-COUNT.
009600     DISPLAY 'BIBDEDUP RECORDS KEPT     : ' WS-DEDUP-COUNT.
009700     GOBACK.
009800******************************************************************
009900 1000-OPEN-FILES.
010000******************************************************************
010100     OPEN INPUT  RESOLVED-ADVERT-FILE.
010200     OPEN OUTPUT DEDUPED-ADVERT-FILE.
010300     OPEN OUTPUT DUPLICATES-FILE.
010400******************************************************************
010500* 1100-LOAD-JOB-TABLE READS EVERY RESOLVED ADVERT INTO WORKING
010600* STORAGE (UP TO THE 2000-ROW TABLE CEILING, REQ BJ-129) SO THE
010700* ALL-PAIRS COMPARISON BELOW CAN ADDRESS ANY TWO ROWS DIRECTLY.
010800******************************************************************
010900 1100-LOAD-JOB-TABLE.
011000******************************************************************
011100     MOVE 0 TO WS-JOB-TABLE-SIZE.
011200     PERFORM 8000-READ-RESOLVED-FILE.
011300     PERFORM 1110-LOAD-ONE-ROW THRU 1110-EXIT
011400         UNTIL WS-IN-EOF
011500         OR WS-JOB-TABLE-SIZE = 2000.
011600 1100-EXIT.
011700     EXIT.
011800******************************************************************
011900 1110-LOAD-ONE-ROW.
012000******************************************************************
012100     ADD 1 TO WS-JOB-TABLE-SIZE.
012200     MOVE RESOLVED-ADVERT-RECORD TO WJ-RAW-RECORD (WS-JOB-TABLE-SIZE).
012250* WJ-RAW-RECORD-FIELDS REDEFINES WJ-RAW-RECORD, SO WJ-TITLE,
012260* WJ-COMPANY, WJ-LOCATION, WJ-JOBTYPE AND WJ-JOBDESCRIPTION ARE
012270* ALREADY POSITIONED -- NO SEPARATE EXTRACT MOVES NEEDED.  BJ-141
013300     MOVE 'N' TO WJ-DUP-SW (WS-JOB-TABLE-SIZE).
013400     PERFORM 8000-READ-RESOLVED-FILE.
013500 1110-EXIT.
013600     EXIT.
013700******************************************************************
013800* 2000-OUTER-COMPARE-LOOP IS THE ALL-PAIRS PASS.  ROW I ANCHORS
013900* THE COMPARISON ONLY WHEN IT HAS NOT ITSELF BEEN MARKED A
014000* DUPLICATE OF AN EARLIER ROW.
014100******************************************************************
014200 2000-OUTER-COMPARE-LOOP.
014300******************************************************************
014400     PERFORM 2010-OUTER-ONE-ROW THRU 2010-EXIT
014500         VARYING WS-OUTER-IDX FROM 1 BY 1
014600         UNTIL WS-OUTER-IDX > WS-JOB-TABLE-SIZE.
014700     IF WS-JOB-TABLE-SIZE > 0 AND WS-TRACE-SWITCH-ON
014800         DISPLAY 'BIBDEDUP PROGRESS: 100 PERCENT COMPLETE'
014900     END-IF.
015000 2000-EXIT.
015100     EXIT.
015200******************************************************************
015300 2010-OUTER-ONE-ROW.
015400******************************************************************
015500     IF NOT WJ-IS-DUPLICATE (WS-OUTER-IDX)
015600         PERFORM 2100-INNER-COMPARE-LOOP THRU 2100-EXIT
015700             VARYING WS-INNER-IDX FROM WS-OUTER-IDX BY 1
015800             UNTIL WS-INNER-IDX > WS-JOB-TABLE-SIZE
015900     END-IF.
016000     COMPUTE WS-PCT-COMPLETE =
016100         (WS-OUTER-IDX * 100) / WS-JOB-TABLE-SIZE.
016200     IF WS-TRACE-SWITCH-ON
016210        AND WS-PCT-COMPLETE NOT = WS-LAST-PCT-SHOWN
016300         DISPLAY 'BIBDEDUP PROGRESS: ' WS-PCT-COMPLETE
016400             ' PERCENT COMPLETE'
016500         MOVE WS-PCT-COMPLETE TO WS-LAST-PCT-SHOWN
016600     END-IF.
016700 2010-EXIT.
016800     EXIT.
016900******************************************************************
017000* 2100-INNER-COMPARE-LOOP COMPARES ROW I (THE OUTER INDEX) WITH
017100* EVERY LATER ROW J (THE INNER INDEX) THAT HAS NOT ALREADY BEEN
017200* MARKED A DUPLICATE OF SOME EARLIER ROW.
017300******************************************************************
017400 2100-INNER-COMPARE-LOOP.
017500******************************************************************
017600     IF WS-INNER-IDX NOT = WS-OUTER-IDX
017700         AND NOT WJ-IS-DUPLICATE (WS-INNER-IDX)
017800         PERFORM 2200-BUILD-COMBINED-TEXTS THRU 2200-EXIT
017900         CALL 'BIBTOKN' USING BIB-TOKEN-LINKAGE
018000         IF BIB-TOKEN-SCORE NOT < 90
018100             MOVE 'Y' TO WJ-DUP-SW (WS-INNER-IDX)
018200             ADD 1 TO WS-DUP-COUNT
018300             MOVE WJ-RAW-RECORD (WS-INNER-IDX) TO DUPLICATES-RECORD
018400             WRITE DUPLICATES-RECORD
018500         END-IF
018600     END-IF.
018700 2100-EXIT.
018800     EXIT.
018900******************************************************************
019000* 2200-BUILD-COMBINED-TEXTS BUILDS THE COMPARISON
019100* KEY -- COMPANY, LOCATION, JOBTYPE AND JOBDESCRIPTION, SPACE
019200* SEPARATED -- FOR BOTH THE OUTER AND INNER ROW, AND LOADS THEM
019300* INTO THE BIBTOKN LINKAGE AREA.
019400******************************************************************
019500 2200-BUILD-COMBINED-TEXTS.
019600******************************************************************
019700     MOVE WS-OUTER-IDX TO WS-BUILD-IDX.
019750     PERFORM 2210-BUILD-ONE-COMBINED-TEXT THRU 2210-EXIT.
019800     MOVE WS-COMBINED-TEXT-WORK TO BIB-TOKEN-TEXT-A.
019850     MOVE WS-INNER-IDX TO WS-BUILD-IDX.
019900     PERFORM 2210-BUILD-ONE-COMBINED-TEXT THRU 2210-EXIT.
019950     MOVE WS-COMBINED-TEXT-WORK TO BIB-TOKEN-TEXT-B.
021900 2200-EXIT.
022000     EXIT.
022010******************************************************************
022020* 2210-BUILD-ONE-COMBINED-TEXT BUILDS ONE ROW'S COMPARISON TEXT
022030* (COMPANY, LOCATION, JOBTYPE, JOBDESCRIPTION, SPACE SEPARATED,
022040* REQ BJ-114) FOR THE ROW INDEXED BY WS-BUILD-IDX, INTO
022050* WS-COMBINED-TEXT-WORK.
022060******************************************************************
022070 2210-BUILD-ONE-COMBINED-TEXT.
022080******************************************************************
022090     MOVE SPACES TO WS-COMBINED-TEXT-WORK.
022100     MOVE 1 TO WS-DEST-PTR.
022110     MOVE WJ-COMPANY (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022120     PERFORM 2290-MEASURE-FIELD THRU 2290-EXIT.
022130     PERFORM 2280-APPEND-FIELD  THRU 2280-EXIT.
022140     MOVE WJ-LOCATION (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022150     PERFORM 2290-MEASURE-FIELD THRU 2290-EXIT.
022160     PERFORM 2280-APPEND-FIELD  THRU 2280-EXIT.
022170     MOVE WJ-JOBTYPE (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022180     PERFORM 2290-MEASURE-FIELD THRU 2290-EXIT.
022190     PERFORM 2280-APPEND-FIELD  THRU 2280-EXIT.
022200     MOVE WJ-JOBDESCRIPTION (WS-BUILD-IDX) TO WS-MEASURE-SOURCE.
022210     PERFORM 2290-MEASURE-FIELD THRU 2290-EXIT.
022220     PERFORM 2280-APPEND-FIELD  THRU 2280-EXIT.
022230 2210-EXIT.
022240     EXIT.
022250******************************************************************
022260* 2280-APPEND-FIELD COPIES THE TRIMMED WS-MEASURE-SOURCE ONTO THE
022270* TAIL OF WS-COMBINED-TEXT-WORK AT WS-DEST-PTR, THEN LAYS DOWN
022280* ONE SEPARATING SPACE.
022290******************************************************************
022300 2280-APPEND-FIELD.
022310******************************************************************
022320     IF WS-MEASURE-LEN > 0
022330         MOVE WS-MEASURE-SOURCE (1:WS-MEASURE-LEN)
022340             TO WS-COMBINED-TEXT-WORK (WS-DEST-PTR:WS-MEASURE-LEN)
022350         ADD WS-MEASURE-LEN TO WS-DEST-PTR
022360     END-IF.
022370     IF WS-DEST-PTR < 400
022380         MOVE ' ' TO WS-COMBINED-TEXT-WORK (WS-DEST-PTR:1)
022390         ADD 1 TO WS-DEST-PTR
022400     END-IF.
022410 2280-EXIT.
022420     EXIT.
022430******************************************************************
022440* 2290-MEASURE-FIELD FINDS THE TRIMMED LENGTH OF WS-MEASURE-SOURCE
022450* (RIGHT-PADDED WITH SPACES IN ITS PIC X(200)).
022460******************************************************************
022470 2290-MEASURE-FIELD.
022480******************************************************************
022490     MOVE 200 TO WS-MEASURE-LEN.
022500     PERFORM 2291-BACK-UP-ONE THRU 2291-EXIT
022510         VARYING WS-MEASURE-IDX FROM 200 BY -1
022520         UNTIL WS-MEASURE-IDX < 1
022530         OR WS-MEASURE-SOURCE (WS-MEASURE-IDX:1) NOT = SPACE.
022540     MOVE WS-MEASURE-IDX TO WS-MEASURE-LEN.
022550 2290-EXIT.
022560     EXIT.
022570******************************************************************
022580 2291-BACK-UP-ONE.
022590******************************************************************
022600     CONTINUE.
022610 2291-EXIT.
022620     EXIT.
022630******************************************************************
022640* 5000-WRITE-DEDUPED-OUTPUT WRITES EVERY ROW NEVER MARKED A
022650* DUPLICATE, IN ORIGINAL FILE ORDER.
022660******************************************************************
022670 5000-WRITE-DEDUPED-OUTPUT.
022680******************************************************************
022700     PERFORM 5010-WRITE-ONE-ROW THRU 5010-EXIT
022800         VARYING WS-OUTER-IDX FROM 1 BY 1
022900         UNTIL WS-OUTER-IDX > WS-JOB-TABLE-SIZE.
023000 5000-EXIT.
023100     EXIT.
023200******************************************************************
023300 5010-WRITE-ONE-ROW.
023400******************************************************************
023500     IF NOT WJ-IS-DUPLICATE (WS-OUTER-IDX)
023600         MOVE WJ-RAW-RECORD (WS-OUTER-IDX) TO DEDUPED-ADVERT-RECORD
023700         WRITE DEDUPED-ADVERT-RECORD
023800         ADD 1 TO WS-DEDUP-COUNT
023900     END-IF.
024000 5010-EXIT.
024100     EXIT.
024200******************************************************************
024300 3000-CLOSE-FILES.
024400******************************************************************
024500     CLOSE RESOLVED-ADVERT-FILE.
024600     CLOSE DEDUPED-ADVERT-FILE.
024700     CLOSE DUPLICATES-FILE.
024800******************************************************************
024900 8000-READ-RESOLVED-FILE.
025000******************************************************************
025100     READ RESOLVED-ADVERT-FILE
025200         AT END
025300             MOVE '10' TO WS-IN-STATUS
025400     END-READ.
