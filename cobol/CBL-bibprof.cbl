000100******************************************************************
000200* PROGRAM NAME:    BIBPROF
000300* ORIGINAL AUTHOR: T. OKONKWO
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/94  T. OKONKWO   ORIGINAL COLUMN PROFILE REPORT, ONE LINE
000900*                        PER ADVERT FIELD, REQ BJ-078
001000* 07/30/98  T. OKONKWO   Y2K REVIEW -- NO DATE WINDOW LOGIC HERE,
001100*                        NO CHANGE REQUIRED
001200* 11/03/01  P. ANAND     ADDED NAUMANN/LESER ERROR-TYPE CLASSIFI-
001300*                        CATION PER COLUMN, REQ BJ-113
001400* 02/19/03  P. ANAND     RAISED ROW TABLE CEILING TO 2000 TO
001500*                        MATCH BIBDEDUP/BIBGROUP, REQ BJ-129
001600* 09/08/05  T. OKONKWO   DATENKONFLIKTE CHECK NARROWED TO THE TOP
001700*                        3 VALUES INSTEAD OF 10 -- THE FULL SCAN
001800*                        WAS DOUBLING THE RUN TIME ON THE LARGER
001900*                        FEEDS, REQ BJ-148
001950* 03/14/07  P. ANAND     AUDIT FOUND THE TOP-3 NARROWING WAS
001960*                        MISSING REAL DATENKONFLIKTE HITS WHERE
001970*                        THE COLLIDING VALUE RANKED 4TH-10TH --
001980*                        RESTORED THE FULL TEN-VALUE SCAN, REQ
001990*                        BJ-156
001991* 08/10/07  T. OKONKWO   FALSCHE ZUORDNUNGEN JOBTYPE SCAN ALSO
001992*                        MATCHES UNIVERSITAT (NO E) -- BIBCLEAN
001993*                        ENTITY-DECODES &AUML; TO A PLAIN A SO THE
001994*                        OLD UNIVERSITAET SPELLING NEVER HIT ON
001995*                        THOSE ROWS, REQ BJ-161
001996* 09/11/07  T. OKONKWO   WS-COL-NUM MOVED TO A 77-LEVEL ITEM PER
001997*                        SHOP STANDARDS REVIEW, REQ BJ-170
002000******************************************************************
002100* BIBPROF LOADS EVERY DEDUPLICATED ADVERT INTO WS-ROW-TABLE-AREA,
002200* THEN MAKES ONE PASS PER COLUMN (JOBID, TITLE, COMPANY, LOCATION,
002300* JOBTYPE, JOBDESCRIPTION, COUNTRY, DATE, GEO-LAT, GEO-LON, URL)
002400* COMPUTING ROW-COUNT, MISSING-COUNT, UNIQUE-COUNT, THE TOP ERROR
002500* MARKER, THE TOP VALUE AND THE DOMINANT NAUMANN/LESER ERROR TYPE
002600* FOR THAT COLUMN, AND WRITES ONE DETAIL LINE PER COLUMN TO THE
002700* PROFILE REPORT.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  BIBPROF.
003100 AUTHOR.        T. OKONKWO.
003200 INSTALLATION.  LIBRARY SYSTEMS DATA CENTER.
003300 DATE-WRITTEN.  04/02/94.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WS-DIGIT-CLASS    IS '0' THRU '9'
004300     CLASS WS-LETTER-CLASS   IS 'A' THRU 'Z' 'a' THRU 'z'
004400     CLASS WS-WORD-CLASS     IS 'A' THRU 'Z' 'a' THRU 'z'
004500                                '0' THRU '9' '_'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DEDUPED-ADVERT-FILE ASSIGN TO DEDADV
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-IN-STATUS.
005100*
005200     SELECT PROFILE-REPORT-FILE ASSIGN TO PRFADV
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WS-PRT-STATUS.
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  DEDUPED-ADVERT-FILE
005900     RECORDING MODE IS F.
006000     COPY BIBJOB REPLACING BIB-JOB-RECORD BY DEDUPED-ADVERT-RECORD.
006100*
006200 FD  PROFILE-REPORT-FILE
006300     RECORDING MODE IS F.
006400 01  PROFILE-PRINT-RECORD.
006500     05  PR-LINE                    PIC X(170).
006600     05  FILLER                     PIC X(10).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500 01  WS-SWITCHES-MISC-FIELDS.
007600     05  WS-IN-STATUS                PIC X(02).
007700         88  WS-IN-OK                        VALUE '00'.
007800         88  WS-IN-EOF                       VALUE '10'.
007900     05  WS-PRT-STATUS               PIC X(02).
008000     05  WS-ROW-COUNT                PIC S9(07) COMP VALUE 0.
008100     05  WS-ROW-IDX                  PIC S9(07) COMP VALUE 0.
008300     05  WS-MISSING-COUNT            PIC S9(07) COMP VALUE 0.
008400     05  WS-NONMISSING-COUNT         PIC S9(07) COMP VALUE 0.
008500     05  WS-DISTINCT-COUNT           PIC S9(07) COMP VALUE 0.
008600     05  WS-UNIQUE-COUNT             PIC S9(07) COMP VALUE 0.
008700     05  WS-TOP-VALUE-FREQ           PIC S9(07) COMP VALUE 0.
008800     05  WS-TOP-VALUE-IDX            PIC S9(07) COMP VALUE 0.
008900     05  WS-DIST-IDX                 PIC S9(07) COMP VALUE 0.
009000     05  WS-OTHER-DIST-IDX           PIC S9(07) COMP VALUE 0.
009100     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
009200         88  WS-FOUND                        VALUE 'Y'.
009300     05  WS-MARK-IDX                 PIC S9(04) COMP VALUE 0.
009400     05  WS-MARK-WINNER              PIC S9(04) COMP VALUE 0.
009500     05  WS-MARK-BEST-COUNT          PIC S9(07) COMP VALUE 0.
009600     05  WS-CAND-COUNT               PIC S9(04) COMP VALUE 0.
009700     05  WS-CAND-IDX                 PIC S9(04) COMP VALUE 0.
009800     05  WS-CANDX2-IDX               PIC S9(04) COMP VALUE 0.
009900     05  WS-BEST-CAND-IDX            PIC S9(04) COMP VALUE 0.
010000     05  WS-MEASURE-LEN              PIC S9(04) COMP VALUE 0.
010050     05  WS-ENT-OFFSET               PIC S9(04) COMP VALUE 0.
010060     05  WS-ENT-DIGIT-COUNT          PIC S9(04) COMP VALUE 0.
010070     05  WS-ENT-LETTER-COUNT         PIC S9(04) COMP VALUE 0.
010080     05  WS-ENT-VALID-SW             PIC X(01) VALUE 'N'.
010081         88  WS-ENT-VALID                   VALUE 'Y'.
010090     05  WS-ENT-STOP-SW              PIC X(01) VALUE 'N'.
010091         88  WS-ENT-STOPPED                  VALUE 'Y'.
010100     05  WS-SCAN-IDX                 PIC S9(04) COMP VALUE 0.
010200     05  WS-SCAN-IDX2                PIC S9(04) COMP VALUE 0.
010300     05  WS-DIGIT-SEEN-SW            PIC X(01) VALUE 'N'.
010400         88  WS-DIGIT-SEEN                   VALUE 'Y'.
010500     05  WS-COMMA-SEEN-SW            PIC X(01) VALUE 'N'.
010600         88  WS-COMMA-SEEN                   VALUE 'Y'.
010700     05  WS-DIGIT2-SEEN-SW           PIC X(01) VALUE 'N'.
010800         88  WS-DIGIT2-SEEN                  VALUE 'Y'.
010900     05  WS-PATTERN-FOUND-SW         PIC X(01) VALUE 'N'.
011000         88  WS-PATTERN-FOUND                VALUE 'Y'.
011100     05  WS-ALL-LETTERS-SW           PIC X(01) VALUE 'Y'.
011200         88  WS-ALL-LETTERS                  VALUE 'Y'.
011300     05  WS-ALREADY-PICKED-SW        PIC X(01) VALUE 'N'.
011400         88  WS-ALREADY-PICKED               VALUE 'Y'.
011500     05  WS-DATENCONF-HIT-SW         PIC X(01) VALUE 'N'.
011600         88  WS-DATENCONF-HIT                VALUE 'Y'.
011700     05  WS-PCT-NUMERATOR            PIC S9(07) COMP VALUE 0.
011800     05  WS-PCT-DENOMINATOR          PIC S9(07) COMP VALUE 0.
011900     05  WS-PCT-RESULT               PIC S9(03)V99 COMP VALUE 0.
012000     05  WS-HOLD-MISSING-PCT         PIC S9(03)V99 COMP VALUE 0.
012100     05  WS-HOLD-ERR-PCT             PIC S9(03)V99 COMP VALUE 0.
012200     05  WS-HOLD-VAL-PCT             PIC S9(03)V99 COMP VALUE 0.
012300     05  WS-LINES-WRITTEN            PIC S9(04) COMP VALUE 0.
012400     05  WS-NORM-LEN                 PIC S9(04) COMP VALUE 0.
012500     05  WS-NORM2-LEN                PIC S9(04) COMP VALUE 0.
012600     05  WS-TOP10-COUNT               PIC S9(04) COMP VALUE 0.
012700     05  WS-TOP10-SLOT                PIC S9(04) COMP VALUE 0.
012800     05  WS-TOP10-BEST-IDX            PIC S9(07) COMP VALUE 0.
012900     05  WS-TOP10-BEST-FREQ           PIC S9(07) COMP VALUE 0.
013000     05  WS-TOP-CHECK-IDX            PIC S9(07) COMP VALUE 0.
013100     05  WS-TOP10-IDX OCCURS 10 TIMES PIC S9(07) COMP.
013200*
013250 77  WS-COL-NUM                      PIC S9(04) COMP VALUE 0.
013300 01  WS-COMPARE-WORK-AREA.
013400     05  WS-NORMALIZE-SOURCE         PIC X(91).
013500     05  WS-NORMALIZE-TARGET         PIC X(40).
013600     05  WS-NORMALIZE2-SOURCE        PIC X(91).
013700     05  WS-OTHER-NORM-TARGET        PIC X(40).
013800     05  WS-JOBID-EDIT               PIC -(9).
013900*
014000 01  WS-ROW-TABLE-AREA.
014100     05  WS-RT-ENTRY OCCURS 1 TO 2000 TIMES
014200         DEPENDING ON WS-ROW-COUNT
014300         INDEXED BY WS-RT-IDX.
014400         10  WS-RT-RECORD             PIC X(634).
014500         10  WS-RT-FIELDS REDEFINES WS-RT-RECORD.
014600             15  WS-RT-JOBID-MISSING-SW       PIC X(01).
014700                 88  WS-RT-JOBID-IS-MISSING       VALUE 'Y'.
014800             15  WS-RT-JOBID                  PIC S9(9).
014900             15  WS-RT-TITLE                  PIC X(80).
015000             15  WS-RT-COMPANY                PIC X(80).
015100             15  WS-RT-LOCATION               PIC X(40).
015200             15  WS-RT-JOBTYPE                PIC X(40).
015300             15  WS-RT-JOBDESCRIPTION         PIC X(200).
015400             15  WS-RT-COUNTRY                PIC X(30).
015500             15  WS-RT-DATE-MISSING-SW        PIC X(01).
015600                 88  WS-RT-DATE-IS-MISSING        VALUE 'Y'.
015700             15  WS-RT-DATE-YMD.
015800                 20  WS-RT-DATE-YYYY          PIC 9(04).
015900                 20  WS-RT-DATE-MM            PIC 9(02).
016000                 20  WS-RT-DATE-DD            PIC 9(02).
016100             15  WS-RT-DATE-TEXT REDEFINES
016200                 WS-RT-DATE-YMD               PIC X(08).
016300             15  WS-RT-GEO-LAT-MISSING-SW     PIC X(01).
016400                 88  WS-RT-GEO-LAT-IS-MISSING     VALUE 'Y'.
016500             15  WS-RT-GEO-LAT                PIC S9(3)V9(6).
016600             15  WS-RT-GEO-LON-MISSING-SW     PIC X(01).
016700                 88  WS-RT-GEO-LON-IS-MISSING     VALUE 'Y'.
016800             15  WS-RT-GEO-LON                PIC S9(3)V9(6).
016900             15  WS-RT-URL                    PIC X(100).
017000             15  FILLER                       PIC X(25).
017100*
017200 01  WS-VALUE-LIST-AREA.
017300     05  WS-VL-ENTRY OCCURS 1 TO 2000 TIMES
017400         DEPENDING ON WS-ROW-COUNT
017500         INDEXED BY WS-VL-IDX.
017600         10  WS-VL-VALUE              PIC X(40).
017700         10  WS-VL-MISSING-SW         PIC X(01).
017800             88  WS-VL-IS-MISSING         VALUE 'Y'.
017900*
018000 01  WS-DISTINCT-LIST-AREA.
018100     05  WS-DL-ENTRY OCCURS 1 TO 2000 TIMES
018200         DEPENDING ON WS-ROW-COUNT
018300         INDEXED BY WS-DL-IDX.
018400         10  WS-DL-VALUE              PIC X(40).
018500         10  WS-DL-FREQ               PIC S9(07) COMP.
018600*
018700 01  WS-MARKER-TABLE-AREA.
018800     05  WS-MARK-ENTRY OCCURS 6 TIMES INDEXED BY WS-MARKX-IDX.
018900         10  WS-MARK-LABEL            PIC X(10).
019000         10  WS-MARK-COUNT            PIC S9(07) COMP.
019100*
019200 01  WS-CAND-TABLE-AREA.
019300     05  WS-CAND-ENTRY OCCURS 5 TIMES INDEXED BY WS-CANDX-IDX.
019400         10  WS-CAND-LABEL            PIC X(30).
019500         10  WS-CAND-RATE             PIC S9(03)V99 COMP.
019600*
019700 01  WS-COLNAME-TABLE-AREA.
019800     05  WS-COLNAME-ENTRY OCCURS 11 TIMES.
019900         10  WS-COLNAME-TEXT          PIC X(20).
020000*
020100     COPY BIBRFRM.
020200******************************************************************
020300 LINKAGE SECTION.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600******************************************************************
020700 0000-MAIN-PARAGRAPH.
020800******************************************************************
020900     PERFORM 1000-OPEN-FILES.
021000     PERFORM 1100-INIT-TABLES.
021100     PERFORM 1200-LOAD-ROW-TABLE.
021200     PERFORM 1300-WRITE-HEADING-LINE.
021300     PERFORM 2000-PROFILE-ALL-COLUMNS THRU 2000-EXIT.
021400     PERFORM 3000-CLOSE-FILES.
021500     DISPLAY 'BIBPROF RECORDS READ       : ' WS-ROW-COUNT.
021600     DISPLAY 'BIBPROF COLUMNS PROFILED   : ' WS-LINES-WRITTEN.
021700     GOBACK.
021800******************************************************************
021900 1000-OPEN-FILES.
022000******************************************************************
022100     OPEN INPUT  DEDUPED-ADVERT-FILE.
022200     OPEN OUTPUT PROFILE-REPORT-FILE.
022300******************************************************************
022400* 1100-INIT-TABLES SETS UP THE FIXED MARKER LIST (REQ BJ-078) AND
022500* THE DISPLAY NAME FOR EACH OF THE 11 PROFILED COLUMNS.
022600******************************************************************
022700 1100-INIT-TABLES.
022800     MOVE SPACE        TO WS-MARK-LABEL (1).
022900     MOVE '??'         TO WS-MARK-LABEL (2).
023000     MOVE 'na'         TO WS-MARK-LABEL (3).
023100     MOVE 'n/a'        TO WS-MARK-LABEL (4).
023200     MOVE 'null'       TO WS-MARK-LABEL (5).
023300     MOVE '(missing)'  TO WS-MARK-LABEL (6).
023400     MOVE 'JOBID'           TO WS-COLNAME-TEXT (1).
023500     MOVE 'TITLE'           TO WS-COLNAME-TEXT (2).
023600     MOVE 'COMPANY'         TO WS-COLNAME-TEXT (3).
023700     MOVE 'LOCATION'        TO WS-COLNAME-TEXT (4).
023800     MOVE 'JOBTYPE'         TO WS-COLNAME-TEXT (5).
023900     MOVE 'JOBDESCRIPTION'  TO WS-COLNAME-TEXT (6).
024000     MOVE 'COUNTRY'         TO WS-COLNAME-TEXT (7).
024100     MOVE 'DATE'            TO WS-COLNAME-TEXT (8).
024200     MOVE 'GEO_LAT'         TO WS-COLNAME-TEXT (9).
024300     MOVE 'GEO_LON'         TO WS-COLNAME-TEXT (10).
024400     MOVE 'URL'             TO WS-COLNAME-TEXT (11).
024500******************************************************************
024600* 1200-LOAD-ROW-TABLE READS EVERY DEDUPLICATED ADVERT INTO
024700* WORKING STORAGE (UP TO THE 2000-ROW TABLE CEILING, REQ BJ-129)
024800* SO EACH COLUMN PASS CAN RUN AGAINST THE SAME IN-MEMORY SET.
024900******************************************************************
025000 1200-LOAD-ROW-TABLE.
025100     PERFORM 8000-READ-DEDUPED-FILE.
025200     PERFORM 1210-LOAD-ONE-ROW UNTIL WS-IN-EOF.
025300******************************************************************
025400 1210-LOAD-ONE-ROW.
025500******************************************************************
025600     ADD 1 TO WS-ROW-COUNT.
025700     MOVE DEDUPED-ADVERT-RECORD TO WS-RT-RECORD (WS-ROW-COUNT).
025800     PERFORM 8000-READ-DEDUPED-FILE.
025900******************************************************************
026000* 1300-WRITE-HEADING-LINE PUTS THE COLUMN HEADING ACROSS THE TOP
026100* OF THE REPORT ONCE, PER REQ BJ-078.
026200******************************************************************
026300 1300-WRITE-HEADING-LINE.
026400     MOVE SPACE TO PR-LINE.
026500     STRING 'COLUMN              ' DELIMITED BY SIZE
026600            'ROWS  MISSING  MISS-%  UNIQUE  ' DELIMITED BY SIZE
026700            'TOP-ERR   ERR-CNT  ERR-%  ' DELIMITED BY SIZE
026800            'TOP-VALUE                          VAL-%  '
026900                DELIMITED BY SIZE
027000            'MAIN ERROR TYPE                RATE-%' DELIMITED BY SIZE
027100         INTO PR-LINE.
027200     WRITE PROFILE-PRINT-RECORD AFTER ADVANCING C01.
027300******************************************************************
027400* 2000-PROFILE-ALL-COLUMNS RUNS ONE COLUMN AT A TIME THROUGH THE
027500* GENERIC STATS, THE TOP-ERROR-MARKER TALLY AND THE NAUMANN/LESER
027600* ERROR-TYPE DISPATCH, THEN WRITES THE DETAIL LINE, REQ BJ-078.
027700******************************************************************
027800 2000-PROFILE-ALL-COLUMNS.
027900     PERFORM 2010-PROFILE-ONE-COLUMN
028000         VARYING WS-COL-NUM FROM 1 BY 1
028100         UNTIL WS-COL-NUM > 11.
028200 2000-EXIT.
028300     EXIT.
028400******************************************************************
028500 2010-PROFILE-ONE-COLUMN.
028600******************************************************************
028700     PERFORM 2100-EXTRACT-COLUMN-VALUES THRU 2100-EXIT.
028800     PERFORM 2200-COMPUTE-GENERIC-STATS THRU 2200-EXIT.
028900     PERFORM 2300-COMPUTE-TOP-ERROR-MARKER THRU 2300-EXIT.
029000     PERFORM 4000-DISPATCH-ERROR-TYPES THRU 4000-EXIT.
029100     PERFORM 2400-WRITE-DETAIL-LINE THRU 2400-EXIT.
029200******************************************************************
029300* 2100-EXTRACT-COLUMN-VALUES BUILDS WS-VALUE-LIST-AREA FOR THE
029400* CURRENT COLUMN -- ONE 40-CHARACTER TEXT RENDERING AND MISSING
029500* FLAG PER ROW, USED BY THE GENERIC STATS AND MARKER TALLY.
029600******************************************************************
029700 2100-EXTRACT-COLUMN-VALUES.
029800     PERFORM 2110-EXTRACT-ONE-ROW THRU 2110-EXIT
029900         VARYING WS-ROW-IDX FROM 1 BY 1
030000         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
030100 2100-EXIT.
030200     EXIT.
030300******************************************************************
030400* 2110-EXTRACT-ONE-ROW DISPATCHES TO THE PARAGRAPH FOR THE
030500* CURRENT COLUMN (GO TO ... DEPENDING ON, IN THE SAME STYLE AS
030600* THE FIELD-NUMBER DISPATCH IN BIBLOAD).
030700******************************************************************
030800 2110-EXTRACT-ONE-ROW.
030900     MOVE SPACE TO WS-VL-VALUE (WS-ROW-IDX).
031000     MOVE 'N'   TO WS-VL-MISSING-SW (WS-ROW-IDX).
031100     GO TO 2111-EXTRACT-JOBID
031200           2112-EXTRACT-TITLE
031300           2113-EXTRACT-COMPANY
031400           2114-EXTRACT-LOCATION
031500           2115-EXTRACT-JOBTYPE
031600           2116-EXTRACT-JOBDESCRIPTION
031700           2117-EXTRACT-COUNTRY
031800           2118-EXTRACT-DATE
031900           2119-EXTRACT-GEO-LAT
032000           2121-EXTRACT-GEO-LON
032100           2122-EXTRACT-URL
032200        DEPENDING ON WS-COL-NUM.
032300     GO TO 2123-FINISH-EXTRACT.
032400 2111-EXTRACT-JOBID.
032500     IF WS-RT-JOBID-IS-MISSING (WS-ROW-IDX)
032600         MOVE 'Y' TO WS-VL-MISSING-SW (WS-ROW-IDX)
032700     ELSE
032800         MOVE WS-RT-JOBID (WS-ROW-IDX) TO WS-JOBID-EDIT
032900         MOVE WS-JOBID-EDIT TO WS-VL-VALUE (WS-ROW-IDX)
033000     END-IF.
033100     GO TO 2123-FINISH-EXTRACT.
033200 2112-EXTRACT-TITLE.
033300     MOVE WS-RT-TITLE (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
033400     GO TO 2123-FINISH-EXTRACT.
033500 2113-EXTRACT-COMPANY.
033600     MOVE WS-RT-COMPANY (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
033700     GO TO 2123-FINISH-EXTRACT.
033800 2114-EXTRACT-LOCATION.
033900     MOVE WS-RT-LOCATION (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
034000     GO TO 2123-FINISH-EXTRACT.
034100 2115-EXTRACT-JOBTYPE.
034200     MOVE WS-RT-JOBTYPE (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
034300     GO TO 2123-FINISH-EXTRACT.
034400 2116-EXTRACT-JOBDESCRIPTION.
034500     MOVE WS-RT-JOBDESCRIPTION (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
034600     GO TO 2123-FINISH-EXTRACT.
034700 2117-EXTRACT-COUNTRY.
034800     MOVE WS-RT-COUNTRY (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
034900     GO TO 2123-FINISH-EXTRACT.
035000 2118-EXTRACT-DATE.
035100     IF WS-RT-DATE-IS-MISSING (WS-ROW-IDX)
035200         MOVE 'Y' TO WS-VL-MISSING-SW (WS-ROW-IDX)
035300     ELSE
035400         MOVE WS-RT-DATE-TEXT (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX)
035500     END-IF.
035600     GO TO 2123-FINISH-EXTRACT.
035700 2119-EXTRACT-GEO-LAT.
035800     IF WS-RT-GEO-LAT-IS-MISSING (WS-ROW-IDX)
035900         MOVE 'Y' TO WS-VL-MISSING-SW (WS-ROW-IDX)
036000     ELSE
036100         MOVE WS-RT-GEO-LAT (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX)
036200     END-IF.
036300     GO TO 2123-FINISH-EXTRACT.
036400 2121-EXTRACT-GEO-LON.
036500     IF WS-RT-GEO-LON-IS-MISSING (WS-ROW-IDX)
036600         MOVE 'Y' TO WS-VL-MISSING-SW (WS-ROW-IDX)
036700     ELSE
036800         MOVE WS-RT-GEO-LON (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX)
036900     END-IF.
037000     GO TO 2123-FINISH-EXTRACT.
037100 2122-EXTRACT-URL.
037200     MOVE WS-RT-URL (WS-ROW-IDX) TO WS-VL-VALUE (WS-ROW-IDX).
037300 2123-FINISH-EXTRACT.
037400     IF WS-COL-NUM NOT = 1 AND WS-COL-NUM NOT = 8
037500        AND WS-COL-NUM NOT = 9 AND WS-COL-NUM NOT = 10
037600         IF WS-VL-VALUE (WS-ROW-IDX) = SPACE
037700             MOVE 'Y' TO WS-VL-MISSING-SW (WS-ROW-IDX)
037800         END-IF
037900     END-IF.
038000 2110-EXIT.
038100     EXIT.
038200******************************************************************
038300* 2200-COMPUTE-GENERIC-STATS DERIVES MISSING-COUNT, UNIQUE-COUNT
038400* AND THE TOP VALUE FOR THE CURRENT COLUMN FROM WS-VALUE-LIST-AREA.
038500******************************************************************
038600 2200-COMPUTE-GENERIC-STATS.
038700     MOVE 0 TO WS-MISSING-COUNT WS-DISTINCT-COUNT WS-TOP-VALUE-FREQ.
038800     MOVE 0 TO WS-TOP-VALUE-IDX.
038900     PERFORM 2210-ACCUM-ONE-VALUE
039000         VARYING WS-ROW-IDX FROM 1 BY 1
039100         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
039200     MOVE WS-DISTINCT-COUNT TO WS-UNIQUE-COUNT.
039300     IF WS-TOP-VALUE-IDX > 0
039400         MOVE WS-DL-VALUE (WS-TOP-VALUE-IDX) TO BIB-PR-TOP-VALUE
039500     ELSE
039600         MOVE SPACE TO BIB-PR-TOP-VALUE
039700     END-IF.
039800     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
039900     MOVE WS-MISSING-COUNT TO WS-PCT-NUMERATOR.
040000     PERFORM 4900-ROUND-PCT THRU 4900-EXIT.
040100     MOVE WS-PCT-RESULT TO WS-HOLD-MISSING-PCT.
040200     MOVE WS-TOP-VALUE-FREQ TO WS-PCT-NUMERATOR.
040300     PERFORM 4900-ROUND-PCT THRU 4900-EXIT.
040400     MOVE WS-PCT-RESULT TO WS-HOLD-VAL-PCT.
040500 2200-EXIT.
040600     EXIT.
040700******************************************************************
040800 2210-ACCUM-ONE-VALUE.
040900******************************************************************
041000     IF WS-VL-IS-MISSING (WS-ROW-IDX)
041100         ADD 1 TO WS-MISSING-COUNT
041200     ELSE
041300         MOVE 'N' TO WS-FOUND-SW
041400         PERFORM 2220-SEARCH-DISTINCT-LIST
041500             VARYING WS-DIST-IDX FROM 1 BY 1
041600             UNTIL WS-DIST-IDX > WS-DISTINCT-COUNT OR WS-FOUND
041700         IF NOT WS-FOUND
041800             ADD 1 TO WS-DISTINCT-COUNT
041900             MOVE WS-VL-VALUE (WS-ROW-IDX)
042000                 TO WS-DL-VALUE (WS-DISTINCT-COUNT)
042100             MOVE 1 TO WS-DL-FREQ (WS-DISTINCT-COUNT)
042200             IF WS-DL-FREQ (WS-DISTINCT-COUNT) > WS-TOP-VALUE-FREQ
042300                 MOVE WS-DL-FREQ (WS-DISTINCT-COUNT) TO WS-TOP-VALUE-FREQ
042400                 MOVE WS-DISTINCT-COUNT TO WS-TOP-VALUE-IDX
042500             END-IF
042600         END-IF
042700     END-IF.
042800******************************************************************
042900 2220-SEARCH-DISTINCT-LIST.
043000******************************************************************
043100     IF WS-DL-VALUE (WS-DIST-IDX) = WS-VL-VALUE (WS-ROW-IDX)
043200         ADD 1 TO WS-DL-FREQ (WS-DIST-IDX)
043300         IF WS-DL-FREQ (WS-DIST-IDX) > WS-TOP-VALUE-FREQ
043400             MOVE WS-DL-FREQ (WS-DIST-IDX) TO WS-TOP-VALUE-FREQ
043500             MOVE WS-DIST-IDX TO WS-TOP-VALUE-IDX
043600         END-IF
043700         MOVE 'Y' TO WS-FOUND-SW
043800     END-IF.
043900******************************************************************
044000* 2230-MEASURE-VL-VALUE MEASURES THE TRIMMED LENGTH OF THE
044100* CURRENT ROW'S VALUE-LIST ENTRY (40 CHARACTERS WIDE).
044200******************************************************************
044300 2230-MEASURE-VL-VALUE.
044400     MOVE 40 TO WS-MEASURE-LEN.
044500     PERFORM 2231-BACK-UP-ONE
044600         UNTIL WS-MEASURE-LEN < 1 OR
044700         WS-VL-VALUE (WS-ROW-IDX) (WS-MEASURE-LEN:1) NOT = SPACE.
044800 2230-EXIT.
044900     EXIT.
045000******************************************************************
045100 2231-BACK-UP-ONE.
045200******************************************************************
045300     SUBTRACT 1 FROM WS-MEASURE-LEN.
045400******************************************************************
045500* 2300-COMPUTE-TOP-ERROR-MARKER TALLIES THE SIX MARKER BUCKETS
045600* OVER THE CURRENT COLUMN AND PICKS THE WINNER, REQ BJ-078.
045700******************************************************************
045800 2300-COMPUTE-TOP-ERROR-MARKER.
045900     PERFORM 2310-CLEAR-ONE-MARKER
046000         VARYING WS-MARK-IDX FROM 1 BY 1 UNTIL WS-MARK-IDX > 6.
046100     PERFORM 2320-TALLY-ONE-ROW-MARKER
046200         VARYING WS-ROW-IDX FROM 1 BY 1
046300         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
046400     MOVE 0 TO WS-MARK-WINNER WS-MARK-BEST-COUNT.
046500     PERFORM 2330-CHECK-ONE-MARKER
046600         VARYING WS-MARK-IDX FROM 1 BY 1 UNTIL WS-MARK-IDX > 6.
046700     IF WS-MARK-WINNER = 0
046800         MOVE SPACE TO BIB-PR-TOP-ERROR-MARKER
046900         MOVE 0 TO WS-MARK-BEST-COUNT
047000     ELSE
047100         IF WS-MARK-WINNER = 6
047200             MOVE 'None' TO BIB-PR-TOP-ERROR-MARKER
047300         ELSE
047400             MOVE WS-MARK-LABEL (WS-MARK-WINNER)
047500                 TO BIB-PR-TOP-ERROR-MARKER
047600         END-IF
047700     END-IF.
047800     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
047900     MOVE WS-MARK-BEST-COUNT TO WS-PCT-NUMERATOR.
048000     PERFORM 4900-ROUND-PCT THRU 4900-EXIT.
048100     MOVE WS-PCT-RESULT TO WS-HOLD-ERR-PCT.
048200 2300-EXIT.
048300     EXIT.
048400******************************************************************
048500 2310-CLEAR-ONE-MARKER.
048600******************************************************************
048700     MOVE 0 TO WS-MARK-COUNT (WS-MARK-IDX).
048800******************************************************************
048900 2320-TALLY-ONE-ROW-MARKER.
049000******************************************************************
049100     IF WS-VL-IS-MISSING (WS-ROW-IDX)
049200         ADD 1 TO WS-MARK-COUNT (6)
049300     ELSE
049400         IF WS-VL-VALUE (WS-ROW-IDX) = SPACE
049500             ADD 1 TO WS-MARK-COUNT (1)
049600         ELSE
049700             IF WS-VL-VALUE (WS-ROW-IDX) = '??'
049800                 ADD 1 TO WS-MARK-COUNT (2)
049900             ELSE
050000                 IF WS-VL-VALUE (WS-ROW-IDX) = 'na'
050100                     ADD 1 TO WS-MARK-COUNT (3)
050200                 ELSE
050300                     IF WS-VL-VALUE (WS-ROW-IDX) = 'n/a'
050400                         ADD 1 TO WS-MARK-COUNT (4)
050500                     ELSE
050600                         IF WS-VL-VALUE (WS-ROW-IDX) = 'null'
050700                             ADD 1 TO WS-MARK-COUNT (5)
050800                         END-IF
050900                     END-IF
051000                 END-IF
051100             END-IF
051200         END-IF
051300     END-IF.
051400******************************************************************
051500 2330-CHECK-ONE-MARKER.
051600******************************************************************
051700     IF WS-MARK-COUNT (WS-MARK-IDX) > WS-MARK-BEST-COUNT
051800         MOVE WS-MARK-COUNT (WS-MARK-IDX) TO WS-MARK-BEST-COUNT
051900         MOVE WS-MARK-IDX TO WS-MARK-WINNER
052000     END-IF.
052100******************************************************************
052200* 2400-WRITE-DETAIL-LINE MOVES THE ACCUMULATED STATISTICS INTO
052300* BIB-PROFILE-PRINT-LINE (COPYLIB BIBRFRM) AND WRITES THE LINE.
052400******************************************************************
052500 2400-WRITE-DETAIL-LINE.
052600     MOVE WS-COLNAME-TEXT (WS-COL-NUM)   TO BIB-PR-COLUMN-NAME.
052700     MOVE WS-ROW-COUNT                   TO BIB-PR-ROW-COUNT.
052800     MOVE WS-MISSING-COUNT               TO BIB-PR-MISSING-COUNT.
052900     MOVE WS-HOLD-MISSING-PCT            TO BIB-PR-MISSING-PCT.
053000     MOVE WS-UNIQUE-COUNT                TO BIB-PR-UNIQUE-COUNT.
053100     MOVE WS-MARK-BEST-COUNT             TO BIB-PR-TOP-ERROR-COUNT.
053200     MOVE WS-HOLD-ERR-PCT                TO BIB-PR-TOP-ERROR-PCT.
053300     MOVE WS-HOLD-VAL-PCT                TO BIB-PR-TOP-VALUE-PCT.
053400     MOVE SPACE TO PR-LINE.
053500     STRING BIB-PR-COLUMN-NAME   DELIMITED BY SIZE
053600            BIB-PR-ROW-COUNT     DELIMITED BY SIZE
053700            '  '                 DELIMITED BY SIZE
053800            BIB-PR-MISSING-COUNT DELIMITED BY SIZE
053900            '  '                 DELIMITED BY SIZE
054000            BIB-PR-MISSING-PCT   DELIMITED BY SIZE
054100            '  '                 DELIMITED BY SIZE
054200            BIB-PR-UNIQUE-COUNT  DELIMITED BY SIZE
054300            '  '                 DELIMITED BY SIZE
054400            BIB-PR-TOP-ERROR-MARKER DELIMITED BY SIZE
054500            BIB-PR-TOP-ERROR-COUNT  DELIMITED BY SIZE
054600            '  '                 DELIMITED BY SIZE
054700            BIB-PR-TOP-ERROR-PCT DELIMITED BY SIZE
054800            '  '                 DELIMITED BY SIZE
054900            BIB-PR-TOP-VALUE     DELIMITED BY SIZE
055000            BIB-PR-TOP-VALUE-PCT DELIMITED BY SIZE
055100            '  '                 DELIMITED BY SIZE
055200            BIB-PR-MAIN-ERROR-TYPE DELIMITED BY SIZE
055300            BIB-PR-MAIN-ERROR-RATE DELIMITED BY SIZE
055400         INTO PR-LINE.
055500     WRITE PROFILE-PRINT-RECORD AFTER ADVANCING 1.
055600     ADD 1 TO WS-LINES-WRITTEN.
055700 2400-EXIT.
055800     EXIT.
055900******************************************************************
056000* 4000-DISPATCH-ERROR-TYPES BUILDS THE CANDIDATE LIST OF NAUMANN/
056100* LESER ERROR TYPES THAT APPLY TO THE CURRENT COLUMN, THEN PICKS
056200* THE HIGHEST-RATE CANDIDATE AS MAIN-ERROR-TYPE, REQ BJ-113.
056300******************************************************************
056400 4000-DISPATCH-ERROR-TYPES.
056500     MOVE 0 TO WS-CAND-COUNT.
056600     PERFORM 4100-RULE-FEHLENDE-WERTE THRU 4100-EXIT.
056700     IF WS-COL-NUM = 1 OR WS-COL-NUM = 11
056800         PERFORM 4110-RULE-EINDEUTIGKEIT THRU 4110-EXIT
056900     END-IF.
057000     IF WS-COL-NUM = 9 OR WS-COL-NUM = 10 OR WS-COL-NUM = 7
057100         PERFORM 4120-RULE-UNZULAESSIGE THRU 4120-EXIT
057200     END-IF.
057300     IF WS-COL-NUM = 4
057400         PERFORM 4130-RULE-KRYPTISCHE THRU 4130-EXIT
057500     END-IF.
057600     IF WS-COL-NUM = 3
057700         PERFORM 4140-RULE-EINGEBETTETE THRU 4140-EXIT
057800     END-IF.
057900     IF WS-COL-NUM = 3 OR WS-COL-NUM = 4 OR WS-COL-NUM = 6
058000         PERFORM 4150-RULE-SCHREIBFEHLER THRU 4150-EXIT
058100     END-IF.
058200     IF WS-COL-NUM = 8
058300         PERFORM 4160-RULE-WIDERSPRUECHLICH THRU 4160-EXIT
058400     END-IF.
058500     IF WS-COL-NUM = 5
058600         PERFORM 4170-RULE-FALSCHE-ZUORDNUNG THRU 4170-EXIT
058700     END-IF.
058800     IF WS-COL-NUM = 7
058900         PERFORM 4180-RULE-FALSCHE-WERTE THRU 4180-EXIT
059000     END-IF.
059100     IF WS-COL-NUM = 3 OR WS-COL-NUM = 4
059200         PERFORM 4190-RULE-DATENKONFLIKTE THRU 4190-EXIT
059300     END-IF.
059400     PERFORM 4200-PICK-MAIN-ERROR-TYPE THRU 4200-EXIT.
059500 4000-EXIT.
059600     EXIT.
059700******************************************************************
059800* 4090-ADD-CANDIDATE APPENDS ONE (LABEL, RATE) PAIR TO THE
059900* CANDIDATE LIST WHEN ITS COUNT IS GREATER THAN ZERO. THE LABEL
060000* WAS ALREADY MOVED TO SLOT WS-CAND-COUNT + 1 BY THE CALLER.
060100******************************************************************
060200 4090-ADD-CANDIDATE.
060300******************************************************************
060400     IF WS-PCT-NUMERATOR > 0
060500         ADD 1 TO WS-CAND-COUNT
060600         PERFORM 4900-ROUND-PCT THRU 4900-EXIT
060700         MOVE WS-PCT-RESULT TO WS-CAND-RATE (WS-CAND-COUNT)
060800     END-IF.
060900******************************************************************
061000* 4100-RULE-FEHLENDE-WERTE -- MISSING + EMPTY-STRING + MARKER
061100* OCCURRENCES, EVERY COLUMN. MARK-COUNT(1) AND MARK-COUNT(6) ARE
061200* NOT BOTH POPULATED FOR THE SAME ROW (SEE 2320), SO THIS ADDS
061300* THE MISSING/EMPTY BUCKET PLUS THE FOUR LITERAL-TOKEN BUCKETS.
061400******************************************************************
061500 4100-RULE-FEHLENDE-WERTE.
061600******************************************************************
061700     COMPUTE WS-PCT-NUMERATOR = WS-MARK-COUNT (6) + WS-MARK-COUNT (1)
061800         + WS-MARK-COUNT (2) + WS-MARK-COUNT (3) + WS-MARK-COUNT (4)
061900         + WS-MARK-COUNT (5).
062000     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
062100     MOVE 'Fehlende Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
062200     PERFORM 4090-ADD-CANDIDATE.
062300 4100-EXIT.
062400     EXIT.
062500******************************************************************
062600 4110-RULE-EINDEUTIGKEIT.
062700******************************************************************
062800     COMPUTE WS-NONMISSING-COUNT = WS-ROW-COUNT - WS-MISSING-COUNT.
062900     COMPUTE WS-PCT-NUMERATOR = WS-NONMISSING-COUNT - WS-UNIQUE-COUNT.
063000     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
063100     MOVE 'Eindeutigkeitsverletzungen'
063200         TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
063300     PERFORM 4090-ADD-CANDIDATE.
063400 4110-EXIT.
063500     EXIT.
063600******************************************************************
063700* 4120-RULE-UNZULAESSIGE -- GEO-LAT/GEO-LON OUT OF RANGE, OR
063800* COUNTRY LENGTH OUTSIDE 2 THRU 50.
063900******************************************************************
064000 4120-RULE-UNZULAESSIGE.
064100******************************************************************
064200     MOVE 0 TO WS-PCT-NUMERATOR.
064300     PERFORM 4121-CHECK-ONE-ROW-RANGE
064400         VARYING WS-ROW-IDX FROM 1 BY 1
064500         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
064600     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
064700     MOVE 'Unzulaessige Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
064800     PERFORM 4090-ADD-CANDIDATE.
064900 4120-EXIT.
065000     EXIT.
065100******************************************************************
065200 4121-CHECK-ONE-ROW-RANGE.
065300******************************************************************
065400     IF WS-COL-NUM = 9
065500         IF NOT WS-RT-GEO-LAT-IS-MISSING (WS-ROW-IDX)
065600             IF WS-RT-GEO-LAT (WS-ROW-IDX) < -90 OR
065700                WS-RT-GEO-LAT (WS-ROW-IDX) > 90
065800                 ADD 1 TO WS-PCT-NUMERATOR
065900             END-IF
066000         END-IF
066100     ELSE
066200         IF WS-COL-NUM = 10
066300             IF NOT WS-RT-GEO-LON-IS-MISSING (WS-ROW-IDX)
066400                 IF WS-RT-GEO-LON (WS-ROW-IDX) < -180 OR
066500                    WS-RT-GEO-LON (WS-ROW-IDX) > 180
066600                     ADD 1 TO WS-PCT-NUMERATOR
066700                 END-IF
066800             END-IF
066900         ELSE
067000             IF NOT WS-VL-IS-MISSING (WS-ROW-IDX)
067100                 PERFORM 2230-MEASURE-VL-VALUE THRU 2230-EXIT
067200                 IF WS-MEASURE-LEN < 2 OR WS-MEASURE-LEN > 50
067300                     ADD 1 TO WS-PCT-NUMERATOR
067400                 END-IF
067500             END-IF
067600         END-IF
067700     END-IF.
067800******************************************************************
067900* 4130-RULE-KRYPTISCHE -- LOCATION, TRIMMED LENGTH <= 3, LETTERS
068000* ONLY.
068100******************************************************************
068200 4130-RULE-KRYPTISCHE.
068300******************************************************************
068400     MOVE 0 TO WS-PCT-NUMERATOR.
068500     PERFORM 4131-CHECK-ONE-ROW-KRYPTISCH
068600         VARYING WS-ROW-IDX FROM 1 BY 1
068700         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
068800     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
068900     MOVE 'Kryptische Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
069000     PERFORM 4090-ADD-CANDIDATE.
069100 4130-EXIT.
069200     EXIT.
069300******************************************************************
069400 4131-CHECK-ONE-ROW-KRYPTISCH.
069500******************************************************************
069600     IF NOT WS-VL-IS-MISSING (WS-ROW-IDX)
069700         PERFORM 2230-MEASURE-VL-VALUE THRU 2230-EXIT
069800         IF WS-MEASURE-LEN > 0 AND WS-MEASURE-LEN NOT > 3
069900             MOVE 'Y' TO WS-ALL-LETTERS-SW
070000             PERFORM 4132-CHECK-ONE-CHAR-LETTER
070100                 VARYING WS-SCAN-IDX FROM 1 BY 1
070200                 UNTIL WS-SCAN-IDX > WS-MEASURE-LEN
070300             IF WS-ALL-LETTERS
070400                 ADD 1 TO WS-PCT-NUMERATOR
070500             END-IF
070600         END-IF
070700     END-IF.
070800******************************************************************
070900 4132-CHECK-ONE-CHAR-LETTER.
071000******************************************************************
071100     IF WS-VL-VALUE (WS-ROW-IDX) (WS-SCAN-IDX:1) NOT WS-LETTER-CLASS
071200         MOVE 'N' TO WS-ALL-LETTERS-SW
071300     END-IF.
071400******************************************************************
071500* 4140-RULE-EINGEBETTETE -- COMPANY, A DIGIT, THEN LATER A COMMA,
071600* THEN LATER ANOTHER DIGIT.
071700******************************************************************
071800 4140-RULE-EINGEBETTETE.
071900******************************************************************
072000     MOVE 0 TO WS-PCT-NUMERATOR.
072100     PERFORM 4141-CHECK-ONE-ROW-EMBED
072200         VARYING WS-ROW-IDX FROM 1 BY 1
072300         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
072400     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
072500     MOVE 'Eingebettete Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
072600     PERFORM 4090-ADD-CANDIDATE.
072700 4140-EXIT.
072800     EXIT.
072900******************************************************************
073000 4141-CHECK-ONE-ROW-EMBED.
073100******************************************************************
073200     IF NOT WS-RT-COMPANY (WS-ROW-IDX) = SPACE
073300         MOVE 'N' TO WS-DIGIT-SEEN-SW
073400         MOVE 'N' TO WS-COMMA-SEEN-SW
073500         MOVE 'N' TO WS-DIGIT2-SEEN-SW
073600         PERFORM 4142-SCAN-ONE-EMBED-CHAR
073700             VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 80
073800         IF WS-DIGIT2-SEEN
073900             ADD 1 TO WS-PCT-NUMERATOR
074000         END-IF
074100     END-IF.
074200******************************************************************
074300 4142-SCAN-ONE-EMBED-CHAR.
074400******************************************************************
074500     IF NOT WS-DIGIT-SEEN
074600         IF WS-RT-COMPANY (WS-ROW-IDX) (WS-SCAN-IDX:1) WS-DIGIT-CLASS
074700             MOVE 'Y' TO WS-DIGIT-SEEN-SW
074800         END-IF
074900     ELSE
075000         IF NOT WS-COMMA-SEEN
075100             IF WS-RT-COMPANY (WS-ROW-IDX) (WS-SCAN-IDX:1) = ','
075200                 MOVE 'Y' TO WS-COMMA-SEEN-SW
075300             END-IF
075400         ELSE
075500             IF WS-RT-COMPANY (WS-ROW-IDX) (WS-SCAN-IDX:1) WS-DIGIT-CLASS
075600                 MOVE 'Y' TO WS-DIGIT2-SEEN-SW
075700             END-IF
075800         END-IF
075900     END-IF.
076000******************************************************************
076100* 4150-RULE-SCHREIBFEHLER -- COMPANY/LOCATION/JOBDESCRIPTION,
076200* A NUMERIC OR NAMED CHARACTER ENTITY, OR A CHARACTER REPEATED
076300* 4+ TIMES CONSECUTIVELY. ONE HIT COUNTS THE VALUE ONCE.
076400******************************************************************
076500 4150-RULE-SCHREIBFEHLER.
076600******************************************************************
076700     MOVE 0 TO WS-PCT-NUMERATOR.
076800     PERFORM 4151-CHECK-ONE-ROW-TYPO
076900         VARYING WS-ROW-IDX FROM 1 BY 1
077000         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
077100     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
077200     MOVE 'Schreibfehler' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
077300     PERFORM 4090-ADD-CANDIDATE.
077400 4150-EXIT.
077500     EXIT.
077600******************************************************************
077700 4151-CHECK-ONE-ROW-TYPO.
077800******************************************************************
077900     MOVE 'N' TO WS-PATTERN-FOUND-SW.
078000     IF WS-COL-NUM = 3
078100         IF NOT WS-RT-COMPANY (WS-ROW-IDX) = SPACE
078200             MOVE WS-RT-COMPANY (WS-ROW-IDX) TO WS-NORMALIZE2-SOURCE
078300             PERFORM 4152-SCAN-ONE-TYPO-CHAR
078400                 VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 80
078500         END-IF
078600     ELSE
078700         IF WS-COL-NUM = 4
078800             IF NOT WS-RT-LOCATION (WS-ROW-IDX) = SPACE
078900                 MOVE WS-RT-LOCATION (WS-ROW-IDX) TO WS-NORMALIZE2-SOURCE
079000                 PERFORM 4152-SCAN-ONE-TYPO-CHAR
079100                     VARYING WS-SCAN-IDX FROM 1 BY 1
079200                     UNTIL WS-SCAN-IDX > 40
079300             END-IF
079400         ELSE
079500             IF NOT WS-RT-JOBDESCRIPTION (WS-ROW-IDX) = SPACE
079600                 PERFORM 4154-SCAN-ONE-JD-TYPO-CHAR
079700                     VARYING WS-SCAN-IDX FROM 1 BY 1
079800                     UNTIL WS-SCAN-IDX > 200
079900             END-IF
080000         END-IF
080100     END-IF.
080200     IF WS-PATTERN-FOUND
080300         ADD 1 TO WS-PCT-NUMERATOR
080400     END-IF.
080500******************************************************************
080600 4152-SCAN-ONE-TYPO-CHAR.
080700******************************************************************
080750     IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX:1) = '&'
080760         PERFORM 4153-CHECK-ENTITY-AT-AMP THRU 4153-EXIT
080770     END-IF.
081400     IF WS-SCAN-IDX > 3 AND
081500        NOT WS-NORMALIZE2-SOURCE (WS-SCAN-IDX:1) = SPACE
081600         IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX:1) =
081700            WS-NORMALIZE2-SOURCE (WS-SCAN-IDX - 1:1)
081800            AND WS-NORMALIZE2-SOURCE (WS-SCAN-IDX:1) =
081900                WS-NORMALIZE2-SOURCE (WS-SCAN-IDX - 2:1)
082000            AND WS-NORMALIZE2-SOURCE (WS-SCAN-IDX:1) =
082100                WS-NORMALIZE2-SOURCE (WS-SCAN-IDX - 3:1)
082200             MOVE 'Y' TO WS-PATTERN-FOUND-SW
082300         END-IF
082400     END-IF.
082417*****************************************************************
082434* 4153-CHECK-ENTITY-AT-AMP LOOKS PAST THE '&' FOUND AT WS-SCAN-IDX
082452* FOR A FULL &#DIGITS; OR &LETTERS; FORM (REQ BJ-157) -- A BARE
082469* '&' FOLLOWED BY '#' OR A LETTER WITH NO TERMINATING ';' NO
082487* LONGER COUNTS, SO 'A&T INDUSTRIES' AND 'R&D' NO LONGER TRIP
082504* THIS RULE.
082522*****************************************************************
082539 4153-CHECK-ENTITY-AT-AMP.
082557*****************************************************************
082574     MOVE 'N' TO WS-ENT-VALID-SW.
082592     MOVE 'N' TO WS-ENT-STOP-SW.
082609     MOVE 0 TO WS-ENT-DIGIT-COUNT.
082627     MOVE 0 TO WS-ENT-LETTER-COUNT.
082644     IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + 1:1) = '#'
082662         PERFORM 4155-SCAN-ENTITY-DIGITS
082679             VARYING WS-ENT-OFFSET FROM 2 BY 1
082697             UNTIL WS-ENT-OFFSET > 9 OR WS-ENT-STOPPED
082714     ELSE
082732         IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + 1:1) WS-LETTER-CLASS
082749             MOVE 1 TO WS-ENT-LETTER-COUNT
082767             PERFORM 4156-SCAN-ENTITY-LETTERS
082784                 VARYING WS-ENT-OFFSET FROM 2 BY 1
082802                 UNTIL WS-ENT-OFFSET > 9 OR WS-ENT-STOPPED
082819         END-IF
082837     END-IF.
082854     IF WS-ENT-VALID
082872         MOVE 'Y' TO WS-PATTERN-FOUND-SW
082889     END-IF.
082906 4153-EXIT.
082924     EXIT.
082941*****************************************************************
082959 4155-SCAN-ENTITY-DIGITS.
082976*****************************************************************
082994     IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + WS-ENT-OFFSET:1) = ';'
083011         IF WS-ENT-DIGIT-COUNT > 0
083029             MOVE 'Y' TO WS-ENT-VALID-SW
083046         END-IF
083064         MOVE 'Y' TO WS-ENT-STOP-SW
083081     ELSE
083099         IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + WS-ENT-OFFSET:1)
083116                 WS-DIGIT-CLASS
083134             ADD 1 TO WS-ENT-DIGIT-COUNT
083151         ELSE
083169             MOVE 'Y' TO WS-ENT-STOP-SW
083186         END-IF
083204     END-IF.
083221*****************************************************************
083239 4156-SCAN-ENTITY-LETTERS.
083256*****************************************************************
083274     IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + WS-ENT-OFFSET:1) = ';'
083291         IF WS-ENT-LETTER-COUNT > 0
083309             MOVE 'Y' TO WS-ENT-VALID-SW
083326         END-IF
083344         MOVE 'Y' TO WS-ENT-STOP-SW
083361     ELSE
083379         IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX + WS-ENT-OFFSET:1)
083396                 WS-LETTER-CLASS
083413             ADD 1 TO WS-ENT-LETTER-COUNT
083431         ELSE
083448             MOVE 'Y' TO WS-ENT-STOP-SW
083466         END-IF
083483     END-IF.
083501*****************************************************************
083518 4154-SCAN-ONE-JD-TYPO-CHAR.
083536*****************************************************************
083553     IF WS-SCAN-IDX < 192
083571         IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX:1) = '&'
083588             PERFORM 4157-CHECK-JD-ENTITY-AT-AMP THRU 4157-EXIT
083606         END-IF
083623     END-IF.
083641     IF WS-SCAN-IDX > 3 AND
083658        NOT WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX:1) = SPACE
083676         IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX:1) =
083693            WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX - 1:1)
083711            AND WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX:1) =
083728                WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX - 2:1)
083746            AND WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX:1) =
083763                WS-RT-JOBDESCRIPTION (WS-ROW-IDX) (WS-SCAN-IDX - 3:1)
083781             MOVE 'Y' TO WS-PATTERN-FOUND-SW
083798         END-IF
083816     END-IF.
083833*****************************************************************
083851 4157-CHECK-JD-ENTITY-AT-AMP.
083868*****************************************************************
083886     MOVE 'N' TO WS-ENT-VALID-SW.
083903     MOVE 'N' TO WS-ENT-STOP-SW.
083920     MOVE 0 TO WS-ENT-DIGIT-COUNT.
083938     MOVE 0 TO WS-ENT-LETTER-COUNT.
083955     IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
083973             (WS-SCAN-IDX + 1:1) = '#'
083990         PERFORM 4158-SCAN-JD-ENTITY-DIGITS
084008             VARYING WS-ENT-OFFSET FROM 2 BY 1
084025             UNTIL WS-ENT-OFFSET > 9 OR WS-ENT-STOPPED
084043     ELSE
084060         IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
084078                 (WS-SCAN-IDX + 1:1) WS-LETTER-CLASS
084095             MOVE 1 TO WS-ENT-LETTER-COUNT
084113             PERFORM 4159-SCAN-JD-ENTITY-LETTERS
084130                 VARYING WS-ENT-OFFSET FROM 2 BY 1
084148                 UNTIL WS-ENT-OFFSET > 9 OR WS-ENT-STOPPED
084165         END-IF
084183     END-IF.
084200     IF WS-ENT-VALID
084218         MOVE 'Y' TO WS-PATTERN-FOUND-SW
084235     END-IF.
084253 4157-EXIT.
084270     EXIT.
084288*****************************************************************
084305 4158-SCAN-JD-ENTITY-DIGITS.
084323*****************************************************************
084340     IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
084358             (WS-SCAN-IDX + WS-ENT-OFFSET:1) = ';'
084375         IF WS-ENT-DIGIT-COUNT > 0
084393             MOVE 'Y' TO WS-ENT-VALID-SW
084410         END-IF
084427         MOVE 'Y' TO WS-ENT-STOP-SW
084445     ELSE
084462         IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
084480                 (WS-SCAN-IDX + WS-ENT-OFFSET:1) WS-DIGIT-CLASS
084497             ADD 1 TO WS-ENT-DIGIT-COUNT
084515         ELSE
084532             MOVE 'Y' TO WS-ENT-STOP-SW
084550         END-IF
084567     END-IF.
084585*****************************************************************
084602 4159-SCAN-JD-ENTITY-LETTERS.
084620*****************************************************************
084637     IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
084655             (WS-SCAN-IDX + WS-ENT-OFFSET:1) = ';'
084672         IF WS-ENT-LETTER-COUNT > 0
084690             MOVE 'Y' TO WS-ENT-VALID-SW
084707         END-IF
084725         MOVE 'Y' TO WS-ENT-STOP-SW
084742     ELSE
084760         IF WS-RT-JOBDESCRIPTION (WS-ROW-IDX)
084777                 (WS-SCAN-IDX + WS-ENT-OFFSET:1) WS-LETTER-CLASS
084795             ADD 1 TO WS-ENT-LETTER-COUNT
084812         ELSE
084830             MOVE 'Y' TO WS-ENT-STOP-SW
084847         END-IF
084865     END-IF.
084882*****************************************************************
084900******************************************************************
085000* 4160-RULE-WIDERSPRUECHLICH -- DATE, YEAR OUTSIDE 2000-2025.
085100******************************************************************
085200 4160-RULE-WIDERSPRUECHLICH.
085300******************************************************************
085400     MOVE 0 TO WS-PCT-NUMERATOR.
085500     PERFORM 4161-CHECK-ONE-ROW-DATE
085600         VARYING WS-ROW-IDX FROM 1 BY 1
085700         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
085800     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
085900     MOVE 'Widerspruechliche Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
086000     PERFORM 4090-ADD-CANDIDATE.
086100 4160-EXIT.
086200     EXIT.
086300******************************************************************
086400 4161-CHECK-ONE-ROW-DATE.
086500******************************************************************
086600     IF NOT WS-RT-DATE-IS-MISSING (WS-ROW-IDX)
086700         IF WS-RT-DATE-YYYY (WS-ROW-IDX) > 2025
086800            OR WS-RT-DATE-YYYY (WS-ROW-IDX) < 2000
086900             ADD 1 TO WS-PCT-NUMERATOR
087000         END-IF
087100     END-IF.
087200******************************************************************
087300* 4170-RULE-FALSCHE-ZUORDNUNG -- JOBTYPE CONTAINS GMBH/AG/
087400* BIBLIOTHEK/UNIVERSITAET/UNIVERSITAT/HTTP/WWW (CASE-INSENS).
087450* UNIVERSITAT (NO E) CATCHES THE FORM BIBCLEAN LEAVES BEHIND
087460* WHEN &AUML; IS ENTITY-DECODED TO A PLAIN A, REQ BJ-161.
087500******************************************************************
087600 4170-RULE-FALSCHE-ZUORDNUNG.
087700******************************************************************
087800     MOVE 0 TO WS-PCT-NUMERATOR.
087900     PERFORM 4171-CHECK-ONE-ROW-JOBTYPE
088000         VARYING WS-ROW-IDX FROM 1 BY 1
088100         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
088200     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
088300     MOVE 'Falsche Zuordnungen' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
088400     PERFORM 4090-ADD-CANDIDATE.
088500 4170-EXIT.
088600     EXIT.
088700******************************************************************
088800 4171-CHECK-ONE-ROW-JOBTYPE.
088900******************************************************************
089000     IF NOT WS-RT-JOBTYPE (WS-ROW-IDX) = SPACE
089100         MOVE WS-RT-JOBTYPE (WS-ROW-IDX) TO WS-NORMALIZE-SOURCE
089200         INSPECT WS-NORMALIZE-SOURCE CONVERTING
089300             'abcdefghijklmnopqrstuvwxyz' TO
089400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089500         MOVE 'N' TO WS-PATTERN-FOUND-SW
089600         PERFORM 4172-SCAN-JOBTYPE-SUBSTRING
089700             VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 40
089800         IF WS-PATTERN-FOUND
089900             ADD 1 TO WS-PCT-NUMERATOR
090000         END-IF
090100     END-IF.
090200******************************************************************
090300 4172-SCAN-JOBTYPE-SUBSTRING.
090400******************************************************************
090500     IF WS-NORMALIZE-SOURCE (WS-SCAN-IDX:4) = 'GMBH'
090600        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:2) = 'AG'
090700        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:10) = 'BIBLIOTHEK'
090800        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:12) = 'UNIVERSITAET'
090850        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:11) = 'UNIVERSITAT'
090900        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:4) = 'HTTP'
091000        OR WS-NORMALIZE-SOURCE (WS-SCAN-IDX:3) = 'WWW'
091100         MOVE 'Y' TO WS-PATTERN-FOUND-SW
091200     END-IF.
091300******************************************************************
091400* 4180-RULE-FALSCHE-WERTE -- COUNTRY EQUALS TEST/XXX/123/UNKNOWN
091500* (CASE-INSENSITIVE, WHOLE VALUE).
091600******************************************************************
091700 4180-RULE-FALSCHE-WERTE.
091800******************************************************************
091900     MOVE 0 TO WS-PCT-NUMERATOR.
092000     PERFORM 4181-CHECK-ONE-ROW-COUNTRY
092100         VARYING WS-ROW-IDX FROM 1 BY 1
092200         UNTIL WS-ROW-IDX > WS-ROW-COUNT.
092300     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
092400     MOVE 'Falsche Werte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
092500     PERFORM 4090-ADD-CANDIDATE.
092600 4180-EXIT.
092700     EXIT.
092800******************************************************************
092900 4181-CHECK-ONE-ROW-COUNTRY.
093000******************************************************************
093100     IF NOT WS-RT-COUNTRY (WS-ROW-IDX) = SPACE
093200         MOVE WS-RT-COUNTRY (WS-ROW-IDX) TO WS-NORMALIZE-SOURCE
093300         INSPECT WS-NORMALIZE-SOURCE CONVERTING
093400             'abcdefghijklmnopqrstuvwxyz' TO
093500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
093600         IF WS-NORMALIZE-SOURCE (1:30) = 'TEST'
093700            OR WS-NORMALIZE-SOURCE (1:30) = 'XXX'
093800            OR WS-NORMALIZE-SOURCE (1:30) = '123'
093900            OR WS-NORMALIZE-SOURCE (1:30) = 'UNKNOWN'
094000             ADD 1 TO WS-PCT-NUMERATOR
094100         END-IF
094200     END-IF.
094300******************************************************************
094400* 4190-RULE-DATENKONFLIKTE -- FOR THE TEN HIGHEST-FREQUENCY
094500* DISTINCT VALUES (OR ALL OF THEM IF FEWER THAN TEN, REQ BJ-148),
094600* STRIP NON-WORD CHARACTERS AND LOWERCASE; IF ANOTHER DISTINCT
094700* VALUE NORMALIZES THE SAME AND THE NORMALIZED FORM IS LONGER
094750* THAN 3 CHARACTERS, ADD ITS COUNT.
094800******************************************************************
094900 4190-RULE-DATENKONFLIKTE.
095000******************************************************************
095100     MOVE 0 TO WS-PCT-NUMERATOR.
095200     PERFORM 4191-RANK-DISTINCT-LIST THRU 4191-EXIT.
095300     PERFORM 4195-CHECK-ONE-TOP-VALUE
095400         VARYING WS-CANDX2-IDX FROM 1 BY 1
095500         UNTIL WS-CANDX2-IDX > 10 OR WS-CANDX2-IDX > WS-TOP10-COUNT.
095600     MOVE WS-ROW-COUNT TO WS-PCT-DENOMINATOR.
095700     MOVE 'Datenkonflikte' TO WS-CAND-LABEL (WS-CAND-COUNT + 1).
095800     PERFORM 4090-ADD-CANDIDATE.
095900 4190-EXIT.
096000     EXIT.
096100******************************************************************
096200* 4191-RANK-DISTINCT-LIST PICKS THE TEN HIGHEST-FREQUENCY
096300* DISTINCT VALUES INTO WS-TOP10-IDX, ONE SLOT AT A TIME.
096400******************************************************************
096500 4191-RANK-DISTINCT-LIST.
096600     MOVE 0 TO WS-TOP10-COUNT.
096700     PERFORM 4192-PICK-ONE-TOP10
096800         VARYING WS-TOP10-SLOT FROM 1 BY 1
096900         UNTIL WS-TOP10-SLOT > 10 OR WS-TOP10-SLOT > WS-DISTINCT-COUNT.
097000 4191-EXIT.
097100     EXIT.
097200******************************************************************
097300 4192-PICK-ONE-TOP10.
097400******************************************************************
097500     MOVE 0 TO WS-TOP10-BEST-FREQ.
097600     MOVE 0 TO WS-TOP10-BEST-IDX.
097700     PERFORM 4193-CONSIDER-ONE-FOR-TOP10
097800         VARYING WS-DIST-IDX FROM 1 BY 1
097900         UNTIL WS-DIST-IDX > WS-DISTINCT-COUNT.
098000     ADD 1 TO WS-TOP10-COUNT.
098100     MOVE WS-TOP10-BEST-IDX TO WS-TOP10-IDX (WS-TOP10-COUNT).
098200******************************************************************
098300 4193-CONSIDER-ONE-FOR-TOP10.
098400******************************************************************
098500     MOVE 'N' TO WS-ALREADY-PICKED-SW.
098600     PERFORM 4194-CHECK-ALREADY-PICKED
098700         VARYING WS-SCAN-IDX FROM 1 BY 1
098800         UNTIL WS-SCAN-IDX > WS-TOP10-COUNT.
098900     IF NOT WS-ALREADY-PICKED
099000         IF WS-DL-FREQ (WS-DIST-IDX) > WS-TOP10-BEST-FREQ
099100             MOVE WS-DL-FREQ (WS-DIST-IDX) TO WS-TOP10-BEST-FREQ
099200             MOVE WS-DIST-IDX TO WS-TOP10-BEST-IDX
099300         END-IF
099400     END-IF.
099500******************************************************************
099600 4194-CHECK-ALREADY-PICKED.
099700******************************************************************
099800     IF WS-TOP10-IDX (WS-SCAN-IDX) = WS-DIST-IDX
099900         MOVE 'Y' TO WS-ALREADY-PICKED-SW
100000     END-IF.
100100******************************************************************
100200* 4195-CHECK-ONE-TOP-VALUE NORMALIZES ONE OF THE TOP-10 VALUES AND
100300* COMPARES IT AGAINST EVERY OTHER DISTINCT VALUE IN THE COLUMN.
100400******************************************************************
100500 4195-CHECK-ONE-TOP-VALUE.
100600     MOVE WS-TOP10-IDX (WS-CANDX2-IDX) TO WS-TOP-CHECK-IDX.
100700     MOVE WS-DL-VALUE (WS-TOP-CHECK-IDX) TO WS-NORMALIZE-SOURCE.
100800     INSPECT WS-NORMALIZE-SOURCE CONVERTING
100900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
101000         'abcdefghijklmnopqrstuvwxyz'.
101100     MOVE SPACE TO WS-NORMALIZE-TARGET.
101200     MOVE 0 TO WS-NORM-LEN.
101300     PERFORM 4199-NORMALIZE-ONE-CHAR
101400         VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 40.
101500     MOVE 'N' TO WS-DATENCONF-HIT-SW.
101600     PERFORM 4198-COMPARE-ONE-OTHER-DISTINCT
101700         VARYING WS-OTHER-DIST-IDX FROM 1 BY 1
101800         UNTIL WS-OTHER-DIST-IDX > WS-DISTINCT-COUNT
101900            OR WS-DATENCONF-HIT.
102000******************************************************************
102100 4198-COMPARE-ONE-OTHER-DISTINCT.
102200******************************************************************
102300     IF WS-OTHER-DIST-IDX NOT = WS-TOP-CHECK-IDX
102400         MOVE WS-DL-VALUE (WS-OTHER-DIST-IDX) TO WS-NORMALIZE2-SOURCE
102500         INSPECT WS-NORMALIZE2-SOURCE CONVERTING
102600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
102700             'abcdefghijklmnopqrstuvwxyz'
102800         MOVE SPACE TO WS-OTHER-NORM-TARGET
102900         MOVE 0 TO WS-NORM2-LEN
103000         PERFORM 4199-NORMALIZE-OTHER-CHAR
103100             VARYING WS-SCAN-IDX2 FROM 1 BY 1 UNTIL WS-SCAN-IDX2 > 40
103200         IF WS-NORM2-LEN > 3
103300            AND WS-OTHER-NORM-TARGET = WS-NORMALIZE-TARGET
103400             ADD WS-DL-FREQ (WS-OTHER-DIST-IDX) TO WS-PCT-NUMERATOR
103500             MOVE 'Y' TO WS-DATENCONF-HIT-SW
103600         END-IF
103700     END-IF.
103800******************************************************************
103900 4199-NORMALIZE-ONE-CHAR.
104000******************************************************************
104100     IF WS-NORMALIZE-SOURCE (WS-SCAN-IDX:1) WS-WORD-CLASS
104200         ADD 1 TO WS-NORM-LEN
104300         MOVE WS-NORMALIZE-SOURCE (WS-SCAN-IDX:1)
104400                 TO WS-NORMALIZE-TARGET (WS-NORM-LEN:1)
104500     END-IF.
104600******************************************************************
104700 4199-NORMALIZE-OTHER-CHAR.
104800******************************************************************
104900     IF WS-NORMALIZE2-SOURCE (WS-SCAN-IDX2:1) WS-WORD-CLASS
105000         ADD 1 TO WS-NORM2-LEN
105100         MOVE WS-NORMALIZE2-SOURCE (WS-SCAN-IDX2:1)
105200                 TO WS-OTHER-NORM-TARGET (WS-NORM2-LEN:1)
105300     END-IF.
105400******************************************************************
105500* 4200-PICK-MAIN-ERROR-TYPE SELECTS THE CANDIDATE WITH THE
105600* HIGHEST RATE (THE FIRST-ADDED CANDIDATE WINS ON A TIE, SINCE
105700* RULES ARE ADDED IN THE FIXED ORDER LISTED ABOVE AND A STABLE
105800* SORT WOULD KEEP THAT ORDER AMONG EQUAL RATES).
105900******************************************************************
106000 4200-PICK-MAIN-ERROR-TYPE.
106100     MOVE 0 TO WS-BEST-CAND-IDX.
106200     MOVE 0 TO WS-PCT-RESULT.
106300     IF WS-CAND-COUNT > 0
106400         PERFORM 4210-CHECK-ONE-CANDIDATE
106500             VARYING WS-CAND-IDX FROM 1 BY 1
106600             UNTIL WS-CAND-IDX > WS-CAND-COUNT
106700     END-IF.
106800     IF WS-BEST-CAND-IDX = 0
106900         MOVE 'Keine signifikanten Fehler' TO BIB-PR-MAIN-ERROR-TYPE
107000         MOVE 0 TO BIB-PR-MAIN-ERROR-RATE
107100     ELSE
107200         MOVE WS-CAND-LABEL (WS-BEST-CAND-IDX) TO BIB-PR-MAIN-ERROR-TYPE
107300         MOVE WS-CAND-RATE (WS-BEST-CAND-IDX) TO BIB-PR-MAIN-ERROR-RATE
107400     END-IF.
107500 4200-EXIT.
107600     EXIT.
107700******************************************************************
107800 4210-CHECK-ONE-CANDIDATE.
107900******************************************************************
108000     IF WS-CAND-RATE (WS-CAND-IDX) > WS-PCT-RESULT
108100         MOVE WS-CAND-RATE (WS-CAND-IDX) TO WS-PCT-RESULT
108200         MOVE WS-CAND-IDX TO WS-BEST-CAND-IDX
108300     END-IF.
108400******************************************************************
108500* 4900-ROUND-PCT COMPUTES A PERCENTAGE FROM WS-PCT-NUMERATOR OVER
108600* WS-PCT-DENOMINATOR, ROUNDED HALF-AWAY-FROM-ZERO TO 2 DECIMALS
108700* (0 IF THE DENOMINATOR IS ZERO).
108800******************************************************************
108900 4900-ROUND-PCT.
109000     IF WS-PCT-DENOMINATOR > 0
109100         COMPUTE WS-PCT-RESULT ROUNDED =
109200             (WS-PCT-NUMERATOR * 100) / WS-PCT-DENOMINATOR
109300     ELSE
109400         MOVE 0 TO WS-PCT-RESULT
109500     END-IF.
109600 4900-EXIT.
109700     EXIT.
109800******************************************************************
109900 3000-CLOSE-FILES.
110000******************************************************************
110100     CLOSE DEDUPED-ADVERT-FILE
110200           PROFILE-REPORT-FILE.
110300******************************************************************
110400 8000-READ-DEDUPED-FILE.
110500******************************************************************
110600     READ DEDUPED-ADVERT-FILE
110700         AT END MOVE '10' TO WS-IN-STATUS.
